000100******************************************************************
000200*    COPYBOOK   VITMSTR                                          *
000300*    PATIENT VITAL-SIGN HISTORY / ACTIVE-ALERT MASTER RECORD      *
000400*    (VSAM KSDS, KEYED BY VITS-PATIENT-ID)                        *
000500*                                                                 *
000600*    ONE OF THESE PER PATIENT.  VITMERG OWNS THE FOUR HISTORY     *
000700*    TABLES (MERGE/DEDUP/SORT/100-DEEP TRIM); ALRTEVAL OWNS THE   *
000800*    ALERT-STATUS TABLE (TRIGGER/UPDATE/RESOLVE IN PLACE).        *
000900*    NEITHER PROGRAM TOUCHES THE OTHER'S HALF OF THE RECORD.      *
001000******************************************************************
001100 01  VITS-MASTER-REC.
001200     05  VITS-KEY.
001300         10  VITS-PATIENT-ID         PIC 9(09).
001400*            ALPHA VIEW OF THE KEY -- USED WHEN THE KEY HAS TO
001500*            BE MOVED THROUGH AN ALPHANUMERIC WORK FIELD (E.G.
001600*            BUILDING THE PATIENT-ID PORTION OF AN ALERT-LOG
001700*            LINE) WITHOUT TRIPPING A NUMERIC-MOVE EDIT.
001800     05  VITS-KEY-ALT REDEFINES VITS-KEY.
001900         10  VITS-PATIENT-ID-X       PIC X(09).
002000     05  VITS-RUN-INFO.
002100         10  VITS-LAST-EVAL-DATE     PIC 9(06).
002200*            YYMMDD BROKEN OUT FOR THE OPERATOR-CONSOLE
002300*            DISPLAY LINE AT THE END OF EACH RUN.
002400         10  VITS-LAST-EVAL-DATE-R REDEFINES VITS-LAST-EVAL-DATE.
002500             15  VITS-LAST-EVAL-YY   PIC 9(02).
002600             15  VITS-LAST-EVAL-MM   PIC 9(02).
002700             15  VITS-LAST-EVAL-DD   PIC 9(02).
002800         10  VITS-LAST-EVAL-TIME     PIC 9(06).
002900         10  VITS-EVAL-RUN-COUNT     PIC 9(07) COMP.
003000         10  FILLER                  PIC X(10).
003100*    ------------------------------------------------------------
003200*    SYSTOLIC BLOOD PRESSURE HISTORY -- MOST RECENT 100 READINGS,
003300*    ASCENDING BY TIMESTAMP.  MAINTAINED BY VITMERG.
003400*    ------------------------------------------------------------
003500     05  VITS-SYSTOLIC-HISTORY.
003600         10  VITS-SYSTOLIC-COUNT     PIC 9(03) COMP.
003700         10  VITS-SYSTOLIC-ENTRY OCCURS 100 TIMES
003800                                     INDEXED BY SYS-IDX.
003900             15  VITS-SYSTOLIC-VALUE PIC S9(07)V9(04).
004000             15  VITS-SYSTOLIC-TS    PIC 9(18).
004100         10  FILLER                  PIC X(08).
004200*    ------------------------------------------------------------
004300*    DIASTOLIC BLOOD PRESSURE HISTORY -- SAME SHAPE AS SYSTOLIC.
004400*    ------------------------------------------------------------
004500     05  VITS-DIASTOLIC-HISTORY.
004600         10  VITS-DIASTOLIC-COUNT    PIC 9(03) COMP.
004700         10  VITS-DIASTOLIC-ENTRY OCCURS 100 TIMES
004800                                     INDEXED BY DIA-IDX.
004900             15  VITS-DIASTOLIC-VALUE PIC S9(07)V9(04).
005000             15  VITS-DIASTOLIC-TS    PIC 9(18).
005100         10  FILLER                  PIC X(08).
005200*    ------------------------------------------------------------
005300*    BLOOD OXYGEN SATURATION HISTORY.
005400*    ------------------------------------------------------------
005500     05  VITS-OXYGEN-HISTORY.
005600         10  VITS-OXYGEN-COUNT       PIC 9(03) COMP.
005700         10  VITS-OXYGEN-ENTRY OCCURS 100 TIMES
005800                                     INDEXED BY OXY-IDX.
005900             15  VITS-OXYGEN-VALUE   PIC S9(07)V9(04).
006000             15  VITS-OXYGEN-TS      PIC 9(18).
006100         10  FILLER                  PIC X(08).
006200*    ------------------------------------------------------------
006300*    ECG READING HISTORY -- THE ABNORMAL-PEAK RULE NEEDS THE
006400*    MOST RECENT 20 OF THESE FOR ITS MEAN/STDDEV WINDOW.
006500*    ------------------------------------------------------------
006600     05  VITS-ECG-HISTORY.
006700         10  VITS-ECG-COUNT          PIC 9(03) COMP.
006800         10  VITS-ECG-ENTRY OCCURS 100 TIMES
006900                                     INDEXED BY ECG-IDX.
007000             15  VITS-ECG-VALUE      PIC S9(07)V9(04).
007100             15  VITS-ECG-TS         PIC 9(18).
007200         10  FILLER                  PIC X(08).
007300*    ------------------------------------------------------------
007400*    LATEST MANUAL "ALERT"-TYPED RECORD -- ONLY THE MOST RECENT
007500*    ONE MATTERS TO THE MANUAL-TRIGGER RULE, SO VITMERG KEEPS
007600*    JUST THE ONE, NOT A 100-DEEP HISTORY.
007700*    ------------------------------------------------------------
007800     05  VITS-MANUAL-ALERT-LATEST.
007900         10  VITS-MANUAL-INFO        PIC X(20).
008000         10  VITS-MANUAL-TS          PIC 9(18).
008100         10  VITS-MANUAL-TS-R REDEFINES VITS-MANUAL-TS.
008200             15  VITS-MANUAL-TS-SECONDS PIC 9(15).
008300             15  VITS-MANUAL-TS-MILLIS  PIC 9(03).
008400         10  VITS-MANUAL-PRESENT-SW  PIC X(01).
008500             88  VITS-MANUAL-READING-PRESENT VALUE 'Y'.
008600             88  VITS-MANUAL-READING-ABSENT  VALUE 'N'.
008700         10  FILLER                  PIC X(05).
008800*    ------------------------------------------------------------
008900*    ACTIVE-ALERT STATUS TABLE -- FIXED-POSITION, ONE SLOT PER
009000*    ALERT-TYPE CODE, IN THE ORDER ALRTEVAL EVALUATES THEM.  AT
009100*    MOST ONE ALERT PER TYPE IS ACTIVE FOR A PATIENT AT A TIME,
009200*    SO A SLOT NUMBER DOUBLES AS THE ALERT'S IDENTITY.
009300*    ------------------------------------------------------------
009400     05  VITS-ALERT-STATUS.
009500         10  VITS-ACTIVE-ALERT-COUNT PIC 9(02) COMP.
009600         10  VITS-ALERT-ENTRY OCCURS 11 TIMES
009700                                     INDEXED BY ALRT-IDX.
009800             15  VITS-ALERT-TYPE-CODE PIC X(24).
009900                 88  VITS-ALERT-HIGH-SYSTOLIC
010000                              VALUE 'HIGH_SYSTOLIC_BP'.
010100                 88  VITS-ALERT-LOW-SYSTOLIC
010200                              VALUE 'LOW_SYSTOLIC_BP'.
010300                 88  VITS-ALERT-HIGH-DIASTOLIC
010400                              VALUE 'HIGH_DIASTOLIC_BP'.
010500                 88  VITS-ALERT-LOW-DIASTOLIC
010600                              VALUE 'LOW_DIASTOLIC_BP'.
010700                 88  VITS-ALERT-BP-INCR-TREND
010800                              VALUE 'BP_INCREASING_TREND'.
010900                 88  VITS-ALERT-BP-DECR-TREND
011000                              VALUE 'BP_DECREASING_TREND'.
011100                 88  VITS-ALERT-LOW-OXYGEN
011200                              VALUE 'LOW_OXYGEN_SATURATION'.
011300                 88  VITS-ALERT-RAPID-OXY-DROP
011400                              VALUE 'RAPID_OXYGEN_DROP'.
011500                 88  VITS-ALERT-HYPOT-HYPOXEMIA
011600                              VALUE 'HYPOTENSIVE_HYPOXEMIA'.
011700                 88  VITS-ALERT-ECG-ABNORMAL
011800                              VALUE 'ECG_ABNORMAL_PEAK'.
011900                 88  VITS-ALERT-MANUAL-TRIGGER
012000                              VALUE 'MANUAL_TRIGGER'.
012100             15  VITS-ALERT-ACTIVE-SW    PIC X(01).
012200                 88  VITS-ALERT-IS-ACTIVE   VALUE 'Y'.
012300                 88  VITS-ALERT-IS-INACTIVE VALUE 'N'.
012400             15  VITS-ALERT-SEVERITY     PIC X(08).
012500             15  VITS-ALERT-TIMESTAMP    PIC 9(18).
012600             15  VITS-ALERT-MESSAGE      PIC X(120).
012700         10  FILLER                  PIC X(08).
012800     05  FILLER                      PIC X(20).
