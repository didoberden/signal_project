000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ALRTLKUP.
000400 AUTHOR. TERESA DELUCA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/94.
000700 DATE-COMPILED. 04/12/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY ALRTEVAL ONCE A RULE HAS DECIDED AN ALERT
001300*          TYPE IS TO BE TRIGGERED.  GIVEN THE ALERT-TYPE CODE
001400*          AND THE TRIGGERING VALUE(S), RETURNS THE FIXED
001500*          SEVERITY FOR THAT TYPE AND A HUMAN-READABLE MESSAGE
001600*          TEXT FOR THE ALERT LOG LINE.  PURE LOOKUP -- NO
001700*          FILES, NO DATABASE, NO CALLS OF ITS OWN.
001800*
001900*          KEEPING THE SEVERITY/MESSAGE RULES OUT OF ALRTEVAL
002000*          AND IN ONE SMALL CALLED PROGRAM MEANS A WORDING
002100*          CHANGE OR A NEW SEVERITY POLICY TOUCHES ONLY THIS
002200*          SOURCE MEMBER -- ALRTEVAL DOES NOT HAVE TO BE
002300*          RECOMPILED JUST BECAUSE NURSING WANTS DIFFERENT
002400*          WORDING ON THE HYPOTENSIVE-HYPOXEMIA MESSAGE.
002500*
002600*          THIS PROGRAM DOES NOT DECIDE WHETHER AN ALERT FIRES
002700*          -- THAT JUDGMENT IS MADE ENTIRELY IN ALRTEVAL'S RULE
002800*          PARAGRAPHS.  BY THE TIME ALRTLKUP IS CALLED THE
002900*          ANSWER IS ALREADY YES; ALL THIS PROGRAM DOES IS
003000*          TRANSLATE "YES, TYPE X" INTO A SEVERITY CODE AND A
003100*          PRINTABLE SENTENCE.
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*    ----------------------------------------------------------
003600*    04/12/94  TGD  INITIAL WRITE-UP FOR THE ICU TELEMETRY
003700*                   PROJECT (REQ TKT #4471).
003800*    08/30/95  AK   ADDED THE BP-TREND AND HYPOTENSIVE-HYPOXEMIA
003900*                   MESSAGE TEXT -- THESE TWO WERE MISSING FROM
004000*                   THE ORIGINAL CUTOVER (TKT #4901).
004100*    02/03/97  MM   ECG_ABNORMAL_PEAK MESSAGE NOW CARRIES THE
004200*                   MEAN AND STDDEV, NOT JUST THE READING, SO
004300*                   THE ON-CALL CARDIOLOGIST CAN JUDGE SEVERITY
004400*                   AT A GLANCE (TKT #5188).
004500*    01/11/99  DLK  Y2K REVIEW -- NO DATE FIELDS IN THIS
004600*                   PROGRAM, NO CHANGE REQUIRED (TKT #5560).
004700*    06/07/01  RFW  WHEN-OTHER NOW RETURNS ALK-LOOKUP-UNKNOWN-
004800*                   TYPE INSTEAD OF LEAVING ALK-RETURN-CD AT
004900*                   WHATEVER ALRTEVAL HAPPENED TO PASS IN --
005000*                   A NEW ALERT-TYPE CODE ADDED TO VITMSTR
005100*                   WITHOUT A MATCHING WHEN CLAUSE HERE WAS
005200*                   COMING BACK "SUCCESSFUL" WITH BLANK
005300*                   SEVERITY/MESSAGE (TKT #5904).
005400*    ----------------------------------------------------------
005410*
005420*    A NOTE ON WHY THE SEVERITY/MESSAGE PAIRS ARE HARD-CODED
005430*    RATHER THAN DRIVEN FROM A TABLE -- WITH ONLY 11 ALERT
005440*    TYPES AND NO EXPECTATION OF THAT NUMBER GROWING QUICKLY,
005450*    A TABLE LOOKUP WOULD BUY NO MAINTENANCE ADVANTAGE OVER
005460*    ELEVEN SMALL PARAGRAPHS AND WOULD COST A SEPARATE LOAD
005470*    MODULE OR PARM FILE TO KEEP IN SYNC WITH THIS PROGRAM.
005480*
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*        SAME TARGET MACHINE AS EVERY OTHER PROGRAM IN THE
005900*        VITAL-SIGN ALERT JOB STREAM.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200*        UPSI-0 IS THE STANDARD SHOP TRACE SWITCH, CARRIED HERE
006300*        FOR CONSISTENCY WITH THE OTHER CALLED SUBPROGRAMS IN
006400*        THIS JOB STREAM -- NOT TURNED ON IN NORMAL PRODUCTION
006500*        RUNS, ONLY WHEN OPERATIONS IS CHASING A BAD MESSAGE.
006600 SPECIAL-NAMES.
006700     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006800            OFF STATUS IS WS-TRACE-SW-OFF.
006900 INPUT-OUTPUT SECTION.
007000*        NO FILES IN THIS PROGRAM -- EVERYTHING COMES IN AND
007100*        GOES OUT THROUGH THE LINKAGE SECTION BELOW, THE SAME
007200*        CALL PATTERN AS ECGSTAT.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*        NO FD ENTRIES IN THIS PROGRAM -- SEE REMARKS ABOVE.
007700
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*    MISC-FIELDS HOLDS THE EDITED NUMERIC-DISPLAY WORK FIELDS
008100*    USED TO DROP A TRIGGERING VALUE INTO THE MIDDLE OF A
008200*    STRING-BUILT MESSAGE.  ZERO-SUPPRESSED WITH TWO DECIMAL
008300*    PLACES SO A READING LIKE "88.6000" PRINTS AS "88.60", NOT
008400*    WITH FOUR TRAILING ZEROES OF NO CLINICAL MEANING.
008500******************************************************************
008600 01  MISC-FIELDS.
008700*        USED FOR THE PRIMARY TRIGGERING VALUE IN EVERY
008800*        SINGLE-VALUE MESSAGE (SYSTOLIC, DIASTOLIC, OXYGEN, ECG).
008900     05  WS-EDIT-VALUE               PIC ZZZZZZ9.99.
009000*        USED ONLY WHEN A MESSAGE NEEDS A SECOND VALUE --
009100*        HYPOTENSIVE-HYPOXEMIA'S OXYGEN READING, OR THE ECG
009200*        RULE'S WINDOW MEAN.
009300     05  WS-EDIT-VALUE-2             PIC ZZZZZZ9.99.
009400*        PAD TO A ROUND WORKING-STORAGE RECORD LENGTH.
009500     05  FILLER                      PIC X(10).
009600
009700 LINKAGE SECTION.
009800******************************************************************
009900*    ALRT-LOOKUP-REC IS THE CALLER'S AREA.  ALRTEVAL SETS
010000*    ALK-ALERT-TYPE-CODE AND THE VALUE FIELDS BEFORE THE CALL
010100*    AND READS ALK-SEVERITY-OUT/ALK-MESSAGE-OUT/ALK-RETURN-CD
010200*    AFTER IT.  THE 88-LEVELS BELOW ARE THE COMPLETE, FIXED
010300*    LIST OF 11 ALERT TYPES THIS SHOP RECOGNIZES -- THE SAME
010400*    11 NAMES APPEAR ON VITS-ALERT-TYPE-CODE IN VITMSTR, AND
010500*    THE ORDER HERE MATCHES THE ORDER ALRTEVAL EVALUATES THEM
010600*    IN, THOUGH THAT ORDER HAS NO EFFECT ON THIS PROGRAM.
010700******************************************************************
010800 01  ALRT-LOOKUP-REC.
010900     05  ALK-ALERT-TYPE-CODE         PIC X(24).
011000         88  ALK-HIGH-SYSTOLIC       VALUE 'HIGH_SYSTOLIC_BP'.
011100         88  ALK-LOW-SYSTOLIC        VALUE 'LOW_SYSTOLIC_BP'.
011200         88  ALK-HIGH-DIASTOLIC      VALUE 'HIGH_DIASTOLIC_BP'.
011300         88  ALK-LOW-DIASTOLIC       VALUE 'LOW_DIASTOLIC_BP'.
011400         88  ALK-BP-INCR-TREND       VALUE 'BP_INCREASING_TREND'.
011500         88  ALK-BP-DECR-TREND       VALUE 'BP_DECREASING_TREND'.
011600         88  ALK-LOW-OXYGEN          VALUE 'LOW_OXYGEN_SATURATION'.
011700         88  ALK-RAPID-OXY-DROP      VALUE 'RAPID_OXYGEN_DROP'.
011800         88  ALK-HYPOT-HYPOXEMIA     VALUE 'HYPOTENSIVE_HYPOXEMIA'.
011900         88  ALK-ECG-ABNORMAL        VALUE 'ECG_ABNORMAL_PEAK'.
012000         88  ALK-MANUAL-TRIGGER      VALUE 'MANUAL_TRIGGER'.
012100*        PRIMARY TRIGGERING READING (SYSTOLIC/DIASTOLIC/SPO2
012200*        VALUE, LATEST ECG READING, OR ZERO FOR MANUAL).
012300     05  ALK-PRIMARY-VALUE           PIC S9(07)V9(04).
012400*        UNSIGNED VIEW -- EVERY VITAL-SIGN READING THIS SHOP
012500*        MEASURES IS NATURALLY POSITIVE, SO THE MESSAGE-BUILD
012600*        PARAGRAPHS BELOW MOVE FROM HERE RATHER THAN FUSS WITH
012700*        THE SIGN ON A FIELD THAT NEVER GOES NEGATIVE.
012800     05  ALK-PRIMARY-VALUE-U REDEFINES ALK-PRIMARY-VALUE
012900                                     PIC 9(07)V9(04).
013000*        SECONDARY VALUE -- OXYGEN READING FOR THE COMBINED
013100*        HYPOTENSIVE-HYPOXEMIA RULE, ECG WINDOW MEAN FOR THE
013200*        ECG RULE, ZERO FOR EVERY OTHER ALERT TYPE.
013300     05  ALK-SECONDARY-VALUE         PIC S9(07)V9(04).
013400     05  ALK-SECONDARY-VALUE-U REDEFINES ALK-SECONDARY-VALUE
013500                                     PIC 9(07)V9(04).
013600*        THIRD VALUE -- ECG STDDEV ONLY, ZERO OTHERWISE.  NOT
013700*        CURRENTLY USED IN ANY MESSAGE TEXT BUT CARRIED SO A
013800*        FUTURE WORDING CHANGE (E.G. SHOWING THE STDDEV
013900*        ALONGSIDE THE MEAN) DOES NOT NEED A LINKAGE CHANGE.
014000     05  ALK-TERTIARY-VALUE          PIC S9(07)V9(04).
014100     05  ALK-TERTIARY-VALUE-U REDEFINES ALK-TERTIARY-VALUE
014200                                     PIC 9(07)V9(04).
014300*        PASSED THROUGH FOR FUTURE USE (E.G. A PER-PATIENT
014400*        WORDING OVERRIDE) -- NOT REFERENCED IN ANY PARAGRAPH
014500*        BELOW TODAY.
014600     05  ALK-PATIENT-ID              PIC 9(09).
014700*        RESULTS -- SET BY THIS PROGRAM, READ BY ALRTEVAL AFTER
014800*        THE GOBACK BELOW.
014900     05  ALK-SEVERITY-OUT            PIC X(08).
015000     05  ALK-MESSAGE-OUT             PIC X(120).
015100*        00 = LOOKUP SUCCEEDED.  04 = ALERT-TYPE CODE WAS NOT
015200*        ONE OF THE 11 KNOWN VALUES -- SEE THE 06/07/01
015300*        CHANGE-LOG ENTRY ABOVE.
015400     05  ALK-RETURN-CD               PIC 9(04) COMP.
015500         88  ALK-LOOKUP-OK           VALUE ZERO.
015600         88  ALK-LOOKUP-UNKNOWN-TYPE VALUE 4.
015700*        PAD TO A ROUND LINKAGE RECORD LENGTH.
015800     05  FILLER                      PIC X(08).
015900
016000******************************************************************
016100*    MAINLINE -- CLEAR THE OUTPUT FIELDS FIRST SO A CALLER THAT
016200*    FORGOT TO CHECK ALK-RETURN-CD NEVER SEES A SEVERITY OR
016300*    MESSAGE LEFT OVER FROM A PRIOR CALL'S LINKAGE AREA, THEN
016400*    DISPATCH ON THE ALERT-TYPE CODE TO THE ONE PARAGRAPH THAT
016500*    KNOWS THAT TYPE'S FIXED SEVERITY AND MESSAGE WORDING.
016600*    EVALUATE TRUE AGAINST THE 88-LEVELS KEEPS THE DISPATCH
016700*    READABLE AND MEANS A NEW ALERT TYPE IS ADDED BY ADDING ONE
016800*    88-LEVEL ABOVE AND ONE WHEN CLAUSE HERE, NOTHING ELSE IN
016900*    THE PROGRAM CHANGES.
017000******************************************************************
017100 PROCEDURE DIVISION USING ALRT-LOOKUP-REC.
017120*        CLEAR THE THREE RESULT FIELDS ON EVERY CALL BEFORE
017140*        LOOKING AT THE ALERT-TYPE CODE.
017200     MOVE ZERO   TO ALK-RETURN-CD.
017300     MOVE SPACES TO ALK-SEVERITY-OUT.
017400     MOVE SPACES TO ALK-MESSAGE-OUT.
017500
017600     EVALUATE TRUE
017700*            FOUR STRAIGHT THRESHOLD-BREACH BLOOD-PRESSURE
017800*            ALERTS -- ONE PARAGRAPH EACH.
017900         WHEN ALK-HIGH-SYSTOLIC
018000             PERFORM 110-HIGH-SYSTOLIC   THRU 110-EXIT
018100         WHEN ALK-LOW-SYSTOLIC
018200             PERFORM 120-LOW-SYSTOLIC    THRU 120-EXIT
018300         WHEN ALK-HIGH-DIASTOLIC
018400             PERFORM 130-HIGH-DIASTOLIC  THRU 130-EXIT
018500         WHEN ALK-LOW-DIASTOLIC
018600             PERFORM 140-LOW-DIASTOLIC   THRU 140-EXIT
018700*            TWO TREND ALERTS -- SHAPE ACROSS 3 READINGS,
018800*            NOT A SINGLE THRESHOLD BREACH.
018900         WHEN ALK-BP-INCR-TREND
019000             PERFORM 150-BP-INCR-TREND   THRU 150-EXIT
019100         WHEN ALK-BP-DECR-TREND
019200             PERFORM 160-BP-DECR-TREND   THRU 160-EXIT
019300*            OXYGEN SATURATION ALERTS.
019400         WHEN ALK-LOW-OXYGEN
019500             PERFORM 170-LOW-OXYGEN      THRU 170-EXIT
019600         WHEN ALK-RAPID-OXY-DROP
019700             PERFORM 180-RAPID-OXY-DROP  THRU 180-EXIT
019800*            COMBINED BP/OXYGEN AND ECG ALERTS.
019900         WHEN ALK-HYPOT-HYPOXEMIA
020000             PERFORM 190-HYPOT-HYPOXEMIA THRU 190-EXIT
020100         WHEN ALK-ECG-ABNORMAL
020200             PERFORM 200-ECG-ABNORMAL    THRU 200-EXIT
020300*            NURSE-STATION MANUAL FLAG.
020400         WHEN ALK-MANUAL-TRIGGER
020500             PERFORM 210-MANUAL-TRIGGER  THRU 210-EXIT
020600*            AN ALERT-TYPE CODE THAT MATCHES NONE OF THE 11
020700*            KNOWN VALUES -- SHOULD NEVER HAPPEN SINCE THE
020800*            CALLER ONLY EVER SETS ONE OF THE 88-LEVEL VALUES
020900*            ABOVE, BUT GUARDED ANYWAY RATHER THAN LET A
021000*            BLANK MESSAGE GO OUT TO THE ALERT LOG.
021100         WHEN OTHER
021200             MOVE 4 TO ALK-RETURN-CD
021300     END-EVALUATE.
021400
021500     GOBACK.
021510*        THIS IS THE ONLY GOBACK IN THE PROGRAM -- EVERY
021520*        PARAGRAPH BELOW RETURNS CONTROL TO THE MAINLINE VIA
021530*        ITS OWN -EXIT PARAGRAPH, NOT DIRECTLY TO THE CALLER.
021600
021700******************************************************************
021800*    110-HIGH-SYSTOLIC -- HIGH_SYSTOLIC_BP IS THE ONE TYPE THIS
021900*    SHOP TREATS AS CRITICAL RATHER THAN HIGH; A SYSTOLIC READING
022000*    AT OR ABOVE THE 180 THRESHOLD IS A HYPERTENSIVE-CRISIS
022100*    READING ON MOST BEDSIDE PROTOCOLS, WHICH IS WHY THIS ONE
022200*    GETS THE TOP SEVERITY WHILE THE OTHER THREE THRESHOLD-
022300*    BREACH BP ALERTS BELOW DO NOT.
022400******************************************************************
022500 110-HIGH-SYSTOLIC.
022600*        MOVE THE RAW READING INTO THE ZERO-SUPPRESSED EDIT
022700*        FIELD BEFORE STRINGING IT INTO THE MESSAGE TEXT.
022800     MOVE "CRITICAL" TO ALK-SEVERITY-OUT.
022900     MOVE ALK-PRIMARY-VALUE TO WS-EDIT-VALUE.
023000     STRING "SYSTOLIC BP READING OF " DELIMITED BY SIZE
023100            WS-EDIT-VALUE             DELIMITED BY SIZE
023200            " MMHG IS AT OR ABOVE THE 180 CRITICAL THRESHOLD"
023300                                      DELIMITED BY SIZE
023400       INTO ALK-MESSAGE-OUT.
023500 110-EXIT.
023600     EXIT.
023700
023800*        LOW_SYSTOLIC_BP -- SEVERITY HIGH, NOT CRITICAL --
023900*        HYPOTENSION IS URGENT BUT NOT THE SAME IMMEDIATE-CRISIS
024000*        LEVEL AS A 180-OR-ABOVE SYSTOLIC READING ABOVE.
024100 120-LOW-SYSTOLIC.
024200     MOVE "HIGH" TO ALK-SEVERITY-OUT.
024300     MOVE ALK-PRIMARY-VALUE TO WS-EDIT-VALUE.
024400     STRING "SYSTOLIC BP READING OF " DELIMITED BY SIZE
024500            WS-EDIT-VALUE             DELIMITED BY SIZE
024600            " MMHG IS AT OR BELOW THE 90 LOW THRESHOLD"
024700                                      DELIMITED BY SIZE
024800       INTO ALK-MESSAGE-OUT.
024900 120-EXIT.
025000     EXIT.
025100
025200*        HIGH_DIASTOLIC_BP -- SEVERITY HIGH, THE DIASTOLIC
025300*        COUNTERPART TO 120-LOW-SYSTOLIC ABOVE.
025400 130-HIGH-DIASTOLIC.
025500     MOVE "HIGH" TO ALK-SEVERITY-OUT.
025600     MOVE ALK-PRIMARY-VALUE TO WS-EDIT-VALUE.
025700     STRING "DIASTOLIC BP READING OF " DELIMITED BY SIZE
025800            WS-EDIT-VALUE              DELIMITED BY SIZE
025900            " MMHG IS AT OR ABOVE THE 120 HIGH THRESHOLD"
026000                                       DELIMITED BY SIZE
026100       INTO ALK-MESSAGE-OUT.
026200 130-EXIT.
026300     EXIT.
026400
026500*        LOW_DIASTOLIC_BP -- SEVERITY MEDIUM, THE LOWEST OF THE
026600*        FOUR STRAIGHT THRESHOLD-BREACH BLOOD-PRESSURE ALERTS
026700*        AND THE ONLY ONE OF THE FOUR THAT IS NOT HIGH OR
026800*        CRITICAL.
026900 140-LOW-DIASTOLIC.
027000     MOVE "MEDIUM" TO ALK-SEVERITY-OUT.
027100     MOVE ALK-PRIMARY-VALUE TO WS-EDIT-VALUE.
027200     STRING "DIASTOLIC BP READING OF " DELIMITED BY SIZE
027300            WS-EDIT-VALUE              DELIMITED BY SIZE
027400            " MMHG IS AT OR BELOW THE 60 LOW THRESHOLD"
027500                                       DELIMITED BY SIZE
027600       INTO ALK-MESSAGE-OUT.
027700 140-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*    150/160 -- THE TWO TREND ALERTS.  THESE HAVE NO SINGLE
028200*    TRIGGERING VALUE TO DROP INTO THE MESSAGE -- THE TREND IS A
028300*    SHAPE ACROSS 3 READINGS, NOT ONE NUMBER -- SO THE MESSAGE
028400*    TEXT IS BUILT ENTIRELY FROM LITERALS.  THE MOVE-THEN-STRING
028500*    TWO-STEP (BUILD THE FIRST HALF, THEN STRING THE SECOND HALF
028600*    ONTO IT) IS ONLY NEEDED BECAUSE THE COMBINED LITERAL RUNS
028700*    LONGER THAN A SINGLE STRING STATEMENT'S OPERAND LIST READS
028800*    COMFORTABLY ON ONE SCREEN -- FUNCTIONALLY IT IS ONE MESSAGE,
028900*    NOT TWO CONCATENATED SENTENCES.
029000******************************************************************
029100 150-BP-INCR-TREND.
029200*        SEVERITY MEDIUM -- A RISING TREND IS WORTH WATCHING
029300*        BUT HAS NOT YET CROSSED A HARD THRESHOLD.
029400     MOVE "MEDIUM" TO ALK-SEVERITY-OUT.
029500     MOVE "BLOOD PRESSURE HAS RISEN MORE THAN 10 MMHG PER "
029600         TO ALK-MESSAGE-OUT.
029700     STRING ALK-MESSAGE-OUT           DELIMITED BY SIZE
029800            "READING OVER THE LAST 3 READINGS"
029900                                      DELIMITED BY SIZE
030000       INTO ALK-MESSAGE-OUT.
030100 150-EXIT.
030200     EXIT.
030300
030400*        MIRROR IMAGE OF 150 ABOVE FOR A FALLING TREND -- SAME
030500*        SEVERITY, SAME 10-MMHG-PER-READING SLOPE, OPPOSITE
030600*        DIRECTION.
030700 160-BP-DECR-TREND.
030800     MOVE "MEDIUM" TO ALK-SEVERITY-OUT.
030900     MOVE "BLOOD PRESSURE HAS FALLEN MORE THAN 10 MMHG PER "
031000         TO ALK-MESSAGE-OUT.
031100     STRING ALK-MESSAGE-OUT           DELIMITED BY SIZE
031200            "READING OVER THE LAST 3 READINGS"
031300                                      DELIMITED BY SIZE
031400       INTO ALK-MESSAGE-OUT.
031500 160-EXIT.
031600     EXIT.
031700
031800*        LOW_OXYGEN_SATURATION -- SEVERITY HIGH.  THE 92.0
031900*        THRESHOLD IS A LITERAL IN THE MESSAGE TEXT, NOT
032000*        RECOMPUTED FROM ANYTHING -- IT MUST STAY IN STEP WITH
032100*        THE THRESHOLD ALRTEVAL ACTUALLY TESTS AGAINST.
032200 170-LOW-OXYGEN.
032300     MOVE "HIGH" TO ALK-SEVERITY-OUT.
032400     MOVE ALK-PRIMARY-VALUE TO WS-EDIT-VALUE.
032500     STRING "OXYGEN SATURATION OF " DELIMITED BY SIZE
032600            WS-EDIT-VALUE           DELIMITED BY SIZE
032700            " PERCENT IS BELOW THE 92.0 LOW THRESHOLD"
032800                                    DELIMITED BY SIZE
032900       INTO ALK-MESSAGE-OUT.
033000 170-EXIT.
033100     EXIT.
033200
033300*        RAPID_OXYGEN_DROP -- SEVERITY HIGH.  LIKE THE TREND
033400*        ALERTS ABOVE, THIS IS A WINDOW CONDITION RATHER THAN A
033500*        SINGLE READING, SO NO VALUE IS EDITED INTO THE TEXT.
033600 180-RAPID-OXY-DROP.
033700     MOVE "HIGH" TO ALK-SEVERITY-OUT.
033800     MOVE "OXYGEN SATURATION FELL 5.0 PERCENT OR MORE WITHIN "
033900         TO ALK-MESSAGE-OUT.
034000     STRING ALK-MESSAGE-OUT           DELIMITED BY SIZE
034100            "A 10-MINUTE WINDOW"      DELIMITED BY SIZE
034200       INTO ALK-MESSAGE-OUT.
034300 180-EXIT.
034400     EXIT.
034500
034600*        HYPOTENSIVE_HYPOXEMIA -- SEVERITY CRITICAL, THE OTHER
034700*        TYPE ALONGSIDE HIGH_SYSTOLIC_BP THAT THIS SHOP TREATS
034800*        AS AN IMMEDIATE-RESPONSE CONDITION.  CARRIES BOTH THE
034900*        SYSTOLIC AND OXYGEN READINGS SO THE MESSAGE STANDS ON
035000*        ITS OWN WITHOUT THE READER HAVING TO CROSS-REFERENCE
035100*        TWO SEPARATE ALERT LINES TO SEE WHY IT FIRED.
035200 190-HYPOT-HYPOXEMIA.
035300     MOVE "CRITICAL" TO ALK-SEVERITY-OUT.
035400     MOVE ALK-PRIMARY-VALUE   TO WS-EDIT-VALUE.
035500     MOVE ALK-SECONDARY-VALUE TO WS-EDIT-VALUE-2.
035600     STRING "SYSTOLIC BP OF " DELIMITED BY SIZE
035700            WS-EDIT-VALUE     DELIMITED BY SIZE
035800            " WITH OXYGEN SATURATION OF "
035900                              DELIMITED BY SIZE
036000            WS-EDIT-VALUE-2   DELIMITED BY SIZE
036100            " INDICATES HYPOTENSIVE HYPOXEMIA"
036200                              DELIMITED BY SIZE
036300       INTO ALK-MESSAGE-OUT.
036400 190-EXIT.
036500     EXIT.
036600
036700*        ECG_ABNORMAL_PEAK -- SEVERITY HIGH.  CARRIES THE
036800*        READING AND THE WINDOW MEAN PER THE 02/03/97 CHANGE-LOG
036900*        ENTRY ABOVE SO THE ON-CALL CARDIOLOGIST CAN JUDGE
037000*        SEVERITY FROM THE ALERT LOG LINE ALONE, WITHOUT PULLING
037100*        THE FULL 20-READING WINDOW FROM VITMSTR.
037200 200-ECG-ABNORMAL.
037300     MOVE "HIGH" TO ALK-SEVERITY-OUT.
037400     MOVE ALK-PRIMARY-VALUE   TO WS-EDIT-VALUE.
037500     MOVE ALK-SECONDARY-VALUE TO WS-EDIT-VALUE-2.
037600     STRING "ECG READING OF " DELIMITED BY SIZE
037700            WS-EDIT-VALUE     DELIMITED BY SIZE
037800            " IS MORE THAN 2 STANDARD DEVIATIONS FROM THE "
037900                              DELIMITED BY SIZE
038000            "20-READING MEAN OF "
038100                              DELIMITED BY SIZE
038200            WS-EDIT-VALUE-2   DELIMITED BY SIZE
038300       INTO ALK-MESSAGE-OUT.
038400 200-EXIT.
038500     EXIT.
038600
038700*        MANUAL_TRIGGER -- SEVERITY HIGH.  NO NUMERIC VALUE TO
038800*        REPORT -- THE NURSE-STATION FLAG CARRIES NO READING,
038900*        ONLY A TRIGGER/RESOLVE STATE (SEE ALRTEVAL'S
039000*        700-CHECK-MANUAL-TRIGGER PARAGRAPH FOR HOW THE FLAG
039100*        GETS SET).
039200 210-MANUAL-TRIGGER.
039300     MOVE "HIGH" TO ALK-SEVERITY-OUT.
039400     MOVE "MANUALLY TRIGGERED ALERT FROM NURSE STATION"
039500         TO ALK-MESSAGE-OUT.
039600 210-EXIT.
039700     EXIT.
039710*
039720******************************************************************
039730*    END OF PROGRAM ALRTLKUP.  ALL 11 ALERT TYPES CARRIED IN
039740*    VITS-ALERT-TYPE-CODE (SEE VITMSTR.CPY) HAVE A PARAGRAPH
039750*    ABOVE.  IF NURSING OR CARDIOLOGY EVER RENAME A THRESHOLD
039760*    OR ADD A TWELFTH ALERT TYPE, THE NEW 88-LEVEL GOES ON
039770*    ALK-ALERT-TYPE-CODE ABOVE, THE NEW WHEN CLAUSE GOES IN
039780*    THE MAINLINE EVALUATE, AND THE NEW PARAGRAPH GOES HERE
039790*    IN NUMBER SEQUENCE -- NO OTHER PROGRAM IN THE JOB STREAM
039795*    NEEDS TO CHANGE.
039800******************************************************************
