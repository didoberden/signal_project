000100******************************************************************
000200*    COPYBOOK   ABNDVIT                                          *
000300*    STANDARD SYSOUT DIAGNOSTIC LINE FOR THE VITAL-SIGN ALERT     *
000400*    SUITE -- SAME SHAPE AS THE SHOP'S USUAL ABENDREC, CARRIED    *
000500*    INTO EVERY PROGRAM IN THIS SUITE SO A DUMP CAN BE MATCHED    *
000600*    BACK TO THE PARAGRAPH AND VALUES THAT CAUSED IT.             *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                   PIC X(31).
001000     05  ABEND-REASON                PIC X(40).
001100     05  EXPECTED-VAL                PIC X(09).
001200     05  ACTUAL-VAL                  PIC X(09).
001300*        ALPHA/NUMERIC ALTERNATE VIEWS OF THE TWO COMPARE
001400*        VALUES -- SOME CALLERS HAND US A PATIENT-ID, OTHERS A
001500*        FILE-STATUS OR SQLCODE, SO BOTH SIDES OF THE ABEND
001600*        LINE HAVE TO TAKE EITHER SHAPE.
001700     05  EXPECTED-VAL-N REDEFINES EXPECTED-VAL PIC 9(09).
001800     05  ACTUAL-VAL-N REDEFINES ACTUAL-VAL     PIC 9(09).
001900     05  FILLER                      PIC X(01).
002000
002100 01  ZERO-ONE-VALUES.
002200     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
002300     05  ONE-VAL                     PIC S9(4) COMP VALUE 1.
