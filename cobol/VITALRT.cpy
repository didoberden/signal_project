000100******************************************************************
000200*    COPYBOOK   VITALRT                                          *
000300*    ONE LINE OF THE ALERT LOG -- WRITTEN BY ALRTEVAL EVERY TIME  *
000400*    AN ALERT CONDITION IS TRIGGERED OR RESOLVED, PLUS ONE        *
000500*    "ACTIVE" SUMMARY LINE PER PATIENT AT THE END OF EACH PASS.   *
000600******************************************************************
000700 01  VIT-ALERT-LOG-REC.
000800     05  ALG-PATIENT-ID              PIC 9(09).
000900     05  ALG-ALERT-TYPE              PIC X(24).
001000     05  ALG-MESSAGE                 PIC X(120).
001100     05  ALG-TIMESTAMP-MS            PIC 9(18).
001200     05  ALG-SEVERITY                PIC X(08).
001300         88  ALG-SEVERITY-LOW        VALUE 'LOW'.
001400         88  ALG-SEVERITY-MEDIUM     VALUE 'MEDIUM'.
001500         88  ALG-SEVERITY-HIGH       VALUE 'HIGH'.
001600         88  ALG-SEVERITY-CRITICAL   VALUE 'CRITICAL'.
001700     05  ALG-STATUS                  PIC X(08).
001800         88  ALG-STATUS-TRIGGERED    VALUE 'TRIGGERED'.
001900         88  ALG-STATUS-RESOLVED     VALUE 'RESOLVED'.
002000         88  ALG-STATUS-ACTIVE       VALUE 'ACTIVE'.
002100*        900-WRITE-ALERT-LINE NEVER NEEDS MORE THAN SECONDS
002200*        RESOLUTION WHEN IT ECHOES THE TRIGGERING TIME TO THE
002300*        OPERATOR CONSOLE ON AN ABEND -- SPLIT OUT THE LOW-ORDER
002400*        MILLISECONDS SO THAT DISPLAY CAN STAY SHORT.
002500     05  ALG-TIMESTAMP-SPLIT REDEFINES ALG-TIMESTAMP-MS.
002600         10  ALG-TIMESTAMP-SECONDS   PIC 9(15).
002700         10  ALG-TIMESTAMP-MILLIS    PIC 9(03).
002800     05  FILLER                      PIC X(13).
