000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  ALRTEVAL.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/28/94.
000160 DATE-COMPILED. 03/28/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM IS THE THIRD AND LAST STEP OF THE ICU
000220*          TELEMETRY NIGHTLY CYCLE.  IT READS THE VITAL-SIGN
000230*          HISTORY MASTER (VITMSTR) STRAIGHT THROUGH IN KEY
000240*          SEQUENCE -- ONE RECORD PER PATIENT -- AND RE-RUNS
000250*          EVERY ALERT RULE AGAINST THAT PATIENT'S CURRENT
000260*          HISTORY, REGARDLESS OF WHICH VITAL(S) CHANGED ON
000270*          THIS PASS.  EACH RULE IS ITS OWN INDEPENDENT
000280*          TRIGGER/RESOLVE DECISION -- THE "BREAK" IN THIS JOB
000290*          IS NOT ON A CHANGING TRANSACTION KEY (THERE IS NO
000300*          TRANSACTION FILE HERE) BUT ON (PATIENT-ID, ALERT-
000310*          TYPE): EVERY ALERT SLOT IS RE-EVALUATED ON EVERY
000320*          PATIENT'S PASS AND EITHER STAYS AS IT WAS, GOES
000330*          ACTIVE (TRIGGERED LINE), OR GOES INACTIVE (RESOLVED
000340*          LINE).
000350*
000360*          THE 11 ALERT SLOTS AND WHAT DRIVES EACH ONE:
000370*             1  HIGH SYSTOLIC BP           (300-CHECK-BLOOD-
000380*             2  LOW  SYSTOLIC BP            PRESSURE GROUP)
000390*             3  HIGH DIASTOLIC BP
000400*             4  LOW  DIASTOLIC BP
000410*             5  BP INCREASING TREND
000420*             6  BP DECREASING TREND
000430*             7  LOW OXYGEN SATURATION      (400-CHECK-OXYGEN-
000440*             8  RAPID OXYGEN DROP           SATURATION GROUP)
000450*             9  HYPOTENSIVE / HYPOXEMIA    (500-CHECK-
000460*                                            HYPOTENSIVE-
000470*                                            HYPOXEMIA)
000480*            10  ECG ABNORMAL PEAK          (600-CHECK-ECG-
000490*                                            ABNORMAL-PEAK)
000500*            11  MANUAL TRIGGER             (700-CHECK-MANUAL-
000510*                                            TRIGGER)
000520*
000530*          EVERY RULE PARAGRAPH ENDS THE SAME WAY -- IT SETS
000540*          WS-RULE-CONDITION-SW TO Y OR N, LOADS ALK-ALERT-
000550*          TYPE-CODE/ALK-PRIMARY(/SECONDARY/TERTIARY)-VALUE/
000560*          ALK-PATIENT-ID AND CALLS ALRTLKUP WHEN THE CONDITION
000570*          IS MET, THEN PERFORMS 900-POST-ALERT-STATUS, WHICH
000580*          IS THE ONLY PARAGRAPH THAT ACTUALLY MOVES A RESULT
000590*          INTO VITS-MASTER-REC OR WRITES A LOG LINE.  KEEPING
000600*          THAT LOGIC IN ONE PLACE IS WHAT LETS 11 DIFFERENT
000610*          RULES SHARE ONE UPDATE-IN-PLACE / TRIGGERED-VS-
000620*          RESOLVED IMPLEMENTATION.
000630*
000640******************************************************************
000650*    CHANGE LOG
000660*    ----------------------------------------------------------
000670*    03/28/94  JS   INITIAL WRITE-UP FOR THE ICU TELEMETRY
000680*                   PROJECT (REQ TKT #4471).
000690*    09/19/95  TGD  ADDED THE HYPOTENSIVE-HYPOXEMIA COMBINED
000700*                   CHECK -- CARDIOLOGY WANTED IT TIED TO
000710*                   WHICHEVER OF THE TWO READINGS CAME LATER
000720*                   (TKT #4901).
000730*    10/02/96  MM   RAPID-OXYGEN-DROP WAS SCANNING THE WHOLE
000740*                   HISTORY INSTEAD OF STOPPING AT THE 10-
000750*                   MINUTE WINDOW BOUNDARY -- FIXED THE BACKWARD
000760*                   SCAN CUTOFF (TKT #5140).
000770*    05/14/98  RFW  909-WRITE-ALERT-LINE NOW SUPPRESSES THE
000780*                   TRIGGERED LINE ON AN UPDATE-IN-PLACE PER
000790*                   THE REVISED ALERT SPEC (TKT #5455).
000800*    01/11/99  DLK  Y2K -- WS-DATE NOW SOURCED FROM THE 4-DIGIT
000810*                   SYSTEM CLOCK (TKT #5560).
000820*    03/19/03  DLK  ECG WINDOW NOW LOADED FROM THE MOST RECENT
000830*                   20 ENTRIES REGARDLESS OF HISTORY DEPTH,
000840*                   NOT THE FIRST 20 -- THIS WAS SILENTLY WRONG
000850*                   FOR ANY PATIENT WITH OVER 20 READINGS
000860*                   (TKT #6288).
000870*    ----------------------------------------------------------
000880*
000890*    A NOTE ON WHY THIS PROGRAM RE-EVALUATES EVERY RULE ON
000900*    EVERY PATIENT EVERY NIGHT RATHER THAN ONLY ON PATIENTS
000910*    VITMERG TOUCHED THAT RUN: A TREND OR RAPID-DROP RULE CAN
000920*    GO STALE PURELY WITH THE PASSAGE OF TIME (A READING THAT
000930*    WAS INSIDE THE 10-MINUTE RAPID-DROP WINDOW LAST NIGHT MAY
000940*    NOT BE TONIGHT), SO A PATIENT WITH NO NEW READINGS AT ALL
000950*    CAN STILL LEGITIMATELY HAVE AN ALERT RESOLVE.  RUNNING THE
000960*    FULL 11-SLOT PASS AGAINST EVERY PATIENT ON FILE, WHATEVER
000970*    THE COST, IS WHAT KEEPS THAT CASE CORRECT.
000980*
000990 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001010*        SAME TARGET MACHINE AS THE REST OF THE VITAL-SIGN
001020*        ALERT JOB STREAM.
001030 SOURCE-COMPUTER. IBM-390.
001040 OBJECT-COMPUTER. IBM-390.
001050*        UPSI-0 IS THE STANDARD SHOP TRACE SWITCH -- NOT
001060*        EXERCISED IN NORMAL PRODUCTION RUNS.
001070 SPECIAL-NAMES.
001080     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
001090            OFF STATUS IS WS-TRACE-SW-OFF.
001100
001110 INPUT-OUTPUT SECTION.
001120 FILE-CONTROL.
001130*        SYSOUT CARRIES THE END-OF-JOB COUNTS -- SEE 990-CLEANUP.
001140     SELECT SYSOUT
001150     ASSIGN TO UT-S-SYSOUT
001160       ORGANIZATION IS SEQUENTIAL.
001170
001180*        THE VITAL-SIGN HISTORY MASTER -- SAME FILE VITMERG
001190*        BUILT, NOW OPENED I-O SO THIS PROGRAM CAN REWRITE THE
001200*        ALERT-STATUS TABLE AND LAST-EVAL STAMP BACK ONTO EACH
001210*        RECORD.  READ IN SEQUENTIAL ACCESS MODE BECAUSE EVERY
001220*        PATIENT ON FILE IS RE-EVALUATED EACH RUN -- THERE IS
001230*        NO SELECTIVE, KEYED LOOKUP HERE THE WAY VITMERG NEEDS.
001240     SELECT VITMSTR
001250     ASSIGN TO UT-S-VITMSTR
001260       ORGANIZATION IS INDEXED
001270       ACCESS MODE IS SEQUENTIAL
001280       RECORD KEY IS VITS-PATIENT-ID
001290       FILE STATUS IS MFCODE.
001300
001310*        THE ALERT ACTIVITY LOG -- ONE LINE PER TRIGGERED OR
001320*        RESOLVED EVENT PLUS ONE ACTIVE-ALERT SUMMARY LINE PER
001330*        PATIENT, WRITTEN BY 909-WRITE-ALERT-LINE AND
001340*        800-WRITE-SUMMARY RESPECTIVELY.  THIS FILE IS WHAT
001350*        THE NURSING STATIONS' OVERNIGHT REPORT IS BUILT FROM.
001360     SELECT VITALRT-FILE
001370     ASSIGN TO UT-S-VITALRT
001380       ACCESS MODE IS SEQUENTIAL
001390       FILE STATUS IS OFCODE.
001400
001410 DATA DIVISION.
001420 FILE SECTION.
001430******************************************************************
001440*    SYSOUT -- PLAIN PRINT LINE FOR THE END-OF-JOB BANNER.
001450******************************************************************
001460 FD  SYSOUT
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD
001490     RECORD CONTAINS 100 CHARACTERS
001500     BLOCK CONTAINS 0 RECORDS
001510     DATA RECORD IS SYSOUT-REC.
001520 01  SYSOUT-REC  PIC X(100).
001530
001540*        SAME 13,637-BYTE MASTER RECORD VITMERG BUILDS AND
001550*        UPDATES -- SEE VITMSTR.CPY.  THIS IS THE ONLY PROGRAM
001560*        IN THE SUITE THAT TOUCHES THE ALERT-STATUS TABLE HALF
001570*        OF THE RECORD.
001580 FD  VITMSTR
001590     RECORDING MODE IS F
001600     LABEL RECORDS ARE STANDARD
001610     RECORD CONTAINS 13637 CHARACTERS
001620     DATA RECORD IS VITS-MASTER-REC.
001630 COPY VITMSTR.
001640
001650****** ONE LINE PER TRIGGERED/RESOLVED EVENT, PLUS ONE ACTIVE-
001660****** ALERT SUMMARY LINE PER PATIENT AT THE END OF EACH PASS.
001670*        LAYOUT LIVES IN VITALRT.CPY (COPIED INTO WORKING
001680*        STORAGE BELOW AS VIT-ALERT-LOG-REC) SO THE FD RECORD
001690*        ITSELF IS DECLARED AS ONE UNBROKEN 200-BYTE STRING AND
001700*        WRITTEN "FROM" THE WORKING-STORAGE VERSION.
001710 FD  VITALRT-FILE
001720     RECORDING MODE IS F
001730     LABEL RECORDS ARE STANDARD
001740     RECORD CONTAINS 200 CHARACTERS
001750     BLOCK CONTAINS 0 RECORDS
001760     DATA RECORD IS VIT-ALERT-LOG-REC-FD.
001770 01  VIT-ALERT-LOG-REC-FD            PIC X(200).
001780
001790 WORKING-STORAGE SECTION.
001800
001810******************************************************************
001820*    FILE-STATUS-CODES -- MFCODE'S "10" DRIVES THE MAIN READ
001830*    LOOP; OFCODE IS NOT ACTUALLY TESTED ANYWHERE BELOW -- A
001840*    FAILED WRITE TO A SEQUENTIAL OUTPUT DATASET WOULD ABEND
001850*    THE STEP ON ITS OWN BEFORE THIS PROGRAM EVER SAW A BAD
001860*    STATUS BACK.
001870******************************************************************
001880 01  FILE-STATUS-CODES.
001890     05  MFCODE                      PIC X(02).
001900         88  MSTR-OK                 VALUE SPACES, "00".
001910         88  NO-MORE-VITMSTR         VALUE "10".
001920     05  OFCODE                      PIC X(02).
001930         88  CODE-WRITE-OK           VALUE SPACES.
001940     05  FILLER                      PIC X(04).
001950
001960*        VITALRT.CPY DECLARES VIT-ALERT-LOG-REC (ALG-PATIENT-ID,
001970*        ALG-ALERT-TYPE, ALG-TIMESTAMP-MS, ALG-SEVERITY,
001980*        ALG-STATUS, ALG-MESSAGE) -- THE WORKING-STORAGE MIRROR
001990*        OF VIT-ALERT-LOG-REC-FD, BUILT UP FIELD BY FIELD IN
002000*        800-WRITE-SUMMARY AND 909-WRITE-ALERT-LINE THEN
002010*        WRITTEN "FROM" HERE.
002020 COPY VITALRT.
002030
002040******************************************************************
002050*    ECG-STAT-REC -- LINKAGE-SECTION-SHAPED WORKING AREA PASSED
002060*    TO ECGSTAT BY CALL.  ECGSTAT DOES NOT TOUCH VITMSTR OR ANY
002070*    FILE AT ALL -- IT IS PURE COMPUTATION AGAINST WHATEVER
002080*    WINDOW OF READINGS 610-LOAD-ECG-WINDOW BELOW LOADS INTO
002090*    ECG-WINDOW-ENTRY.
002100*
002110*    THIS GROUP IS PASSED USING VS COPYING BECAUSE ECGSTAT IS
002120*    A GENUINE SEPARATELY-COMPILED SUBPROGRAM, NOT A COPYBOOK
002130*    -- THE LINKAGE SECTION ON THE ECGSTAT SIDE MUST MATCH
002140*    THIS LAYOUT FIELD FOR FIELD, BYTE FOR BYTE.  IF A FIELD
002150*    IS EVER ADDED HERE, THE MATCHING LINKAGE SECTION ENTRY IN
002160*    ECGSTAT MUST BE ADDED IN THE SAME RELATIVE POSITION OR
002170*    THE CALL WILL MISALIGN SILENTLY AT RUN TIME.
002180******************************************************************
002190 01  ECG-STAT-REC.
002200*        NUMBER OF ENTRIES ECGSTAT SHOULD TREAT AS VALID IN THE
002210*        TABLE BELOW -- ALWAYS 20 FOR THIS PROGRAM (SEE
002220*        610-LOAD-ECG-WINDOW), BUT LEFT AS A PASSED FIELD
002230*        RATHER THAN A LITERAL SO ECGSTAT ITSELF STAYS WINDOW-
002240*        SIZE-AGNOSTIC.
002250     05  ECG-WINDOW-COUNT            PIC 9(03) COMP.
002260     05  ECG-WINDOW-ENTRY OCCURS 20 TIMES
002270                          INDEXED BY ECG-WIN-IDX.
002280         10  ECG-WINDOW-VALUE        PIC S9(07)V9(04).
002290*        ALTERNATE VIEW OF THE SAME 20-ENTRY TABLE -- NOT
002300*        WALKED SEPARATELY BY THIS PROGRAM, BUT DECLARED SO A
002310*        CALLER OTHER THAN ALRTEVAL COULD SUBSCRIPT THE WINDOW
002320*        WITHOUT ALSO NEEDING ECG-WIN-IDX DECLARED AS AN INDEX.
002330     05  ECG-WINDOW-TABLE-ALT REDEFINES ECG-WINDOW-ENTRY
002340                          OCCURS 20 TIMES.
002350         10  ECG-WINDOW-VALUE-ALT    PIC S9(07)V9(04).
002360*        THE ONE VALUE UNDER TEST -- THE PATIENT'S LATEST ECG
002370*        READING, COMPARED AGAINST THE WINDOW'S MEAN/STDDEV.
002380     05  ECG-TEST-VALUE              PIC S9(07)V9(04).
002390     05  ECG-COMPUTED-MEAN           PIC S9(07)V9(04).
002400     05  ECG-COMPUTED-STDDEV         PIC S9(07)V9(04).
002410*        UNSIGNED VIEW -- A STANDARD DEVIATION IS NEVER
002420*        NEGATIVE, SO 600-CHECK-ECG-ABNORMAL-PEAK COMPARES
002430*        AGAINST THIS REDEFINITION RATHER THAN THE SIGNED FIELD.
002440     05  ECG-COMPUTED-STDDEV-U REDEFINES ECG-COMPUTED-STDDEV
002450                                     PIC 9(07)V9(04).
002460     05  ECG-DEVIATIONS-FROM-MEAN    PIC S9(05)V9(04).
002470*        UNSIGNED VIEW -- THE ALERT RULE CARES ONLY ABOUT
002480*        MAGNITUDE (MORE THAN 2 STANDARD DEVIATIONS AWAY IN
002490*        EITHER DIRECTION), NOT SIGN.
002500     05  ECG-DEVIATIONS-ABS REDEFINES ECG-DEVIATIONS-FROM-MEAN
002510                                     PIC 9(05)V9(04).
002520*        ECG-RETURN-CD IS SET BY ECGSTAT BUT NOT ACTUALLY
002530*        TESTED HERE -- A WINDOW OF EXACTLY 20 ENTRIES IS
002540*        ALWAYS FULL (600 ALREADY GUARANTEED VITS-ECG-COUNT
002550*        >= 20 BEFORE CALLING), SO ECG-STAT-INSUFFICIENT-DATA
002560*        CAN NEVER ACTUALLY FIRE FROM THIS CALLER.
002570     05  ECG-RETURN-CD               PIC 9(04) COMP.
002580         88  ECG-STAT-OK             VALUE ZERO.
002590         88  ECG-STAT-INSUFFICIENT-DATA VALUE 4.
002600     05  FILLER                      PIC X(08).
002610
002620******************************************************************
002630*    ALRT-LOOKUP-REC -- LINKAGE-SECTION-SHAPED WORKING AREA
002640*    PASSED TO ALRTLKUP BY CALL.  ALRTLKUP TURNS AN ALERT-TYPE
002650*    CODE AND ITS ASSOCIATED READING(S) INTO A SEVERITY AND A
002660*    FREE-TEXT MESSAGE -- IT KNOWS NOTHING ABOUT VITMSTR, THE
002670*    ACTIVE/INACTIVE STATE OF ANY SLOT, OR WHETHER THIS IS A
002680*    TRIGGER OR AN UPDATE; ALL OF THAT IS DECIDED BY 900-POST-
002690*    ALERT-STATUS BELOW BEFORE AND AFTER THE CALL.
002700*
002710*    ALK-RETURN-CD IS SET BY ALRTLKUP ON EVERY CALL BUT IS NOT
002720*    TESTED BY ANY PARAGRAPH IN THIS PROGRAM -- ALRTLKUP HAS
002730*    NO FAILURE PATH OF ITS OWN SINCE ALK-ALERT-TYPE-CODE IS
002740*    ALWAYS ONE OF THE 11 LITERALS THIS PROGRAM MOVES IN
002750*    BEFORE THE CALL, NEVER OPERATOR OR TRANSACTION INPUT.
002760******************************************************************
002770 01  ALRT-LOOKUP-REC.
002780     05  ALK-ALERT-TYPE-CODE         PIC X(24).
002790*        PRIMARY/SECONDARY/TERTIARY ARE POSITIONAL, NOT NAMED
002800*        BY VITAL -- WHICH READING GOES IN WHICH SLOT DEPENDS
002810*        ON THE ALERT TYPE (E.G. THE COMBINED CHECK IN 500
002820*        USES PRIMARY FOR SYSTOLIC AND SECONDARY FOR OXYGEN;
002830*        THE ECG CHECK IN 600 USES ALL THREE FOR THE READING,
002840*        MEAN, AND STANDARD DEVIATION).  ALRTLKUP'S OWN
002850*        PARAGRAPH FOR EACH ALERT TYPE KNOWS WHICH IS WHICH.
002860     05  ALK-PRIMARY-VALUE           PIC S9(07)V9(04).
002870     05  ALK-SECONDARY-VALUE         PIC S9(07)V9(04).
002880     05  ALK-TERTIARY-VALUE          PIC S9(07)V9(04).
002890     05  ALK-PATIENT-ID              PIC 9(09).
002900     05  ALK-SEVERITY-OUT            PIC X(08).
002910     05  ALK-MESSAGE-OUT             PIC X(120).
002920     05  ALK-RETURN-CD               PIC 9(04) COMP.
002930     05  FILLER                      PIC X(08).
002940
002950*        WS-RUN-TIME IS STAMPED ONTO VITS-LAST-EVAL-TIME IN
002960*        100-MAINLINE ON EVERY PATIENT'S PASS -- ALL PATIENTS
002970*        EVALUATED IN THIS RUN GET THE SAME TIMESTAMP.
002980 77  WS-RUN-TIME                     PIC 9(08).
002990 01  WS-DATE-WORK.
003000     05  WS-RUN-DATE-4               PIC 9(08).
003010*        SAME Y2K FIX AS VITMERG -- FOUR-DIGIT-CENTURY DATE
003020*        FROM ACCEPT ... FROM DATE YYYYMMDD.  THE REDEFINES
003030*        BELOW EXISTS FOR THE SAME REFERENCE-MODIFICATION
003040*        REASON DOCUMENTED IN VITMERG'S WORKING STORAGE.
003050     05  WS-RUN-DATE-4-R REDEFINES WS-RUN-DATE-4.
003060         10  WS-RUN-CC               PIC 9(02).
003070         10  WS-RUN-YY               PIC 9(02).
003080         10  WS-RUN-MM               PIC 9(02).
003090         10  WS-RUN-DD               PIC 9(02).
003100     05  FILLER                      PIC X(04).
003110
003120******************************************************************
003130*    WS-RULE-RESULT -- SET BY EACH 3xx/4xx/5xx/6xx/7xx RULE
003140*    PARAGRAPH BEFORE CALLING 900-POST-ALERT-STATUS -- THE
003150*    ALERT-TYPE/UPDATE SEMANTICS THEMSELVES LIVE IN 900, NOT IN
003160*    EACH RULE.  THIS GROUP IS THE ENTIRE HANDSHAKE BETWEEN A
003170*    RULE PARAGRAPH AND THE SHARED POSTING LOGIC.
003180******************************************************************
003190 01  WS-RULE-RESULT.
003200*        WHICH OF THE 11 ALERT SLOTS THIS CALL IS FOR -- ALSO
003210*        DOUBLES AS THE PERFORM ... VARYING SUBSCRIPT IN
003220*        610-LOAD-ECG-WINDOW BELOW, SINCE THAT LOOP HAS NO
003230*        OTHER USE FOR AN ALERT-SLOT NUMBER WHILE IT RUNS.
003240     05  WS-RULE-ALRT-IDX            PIC 9(02) COMP.
003250     05  WS-RULE-CONDITION-SW        PIC X(01).
003260         88  WS-RULE-CONDITION-MET   VALUE "Y".
003270         88  WS-RULE-CONDITION-NOT-MET VALUE "N".
003280*        THE TIMESTAMP OF WHATEVER READING (OR LATER OF TWO
003290*        READINGS, FOR THE COMBINED CHECK) DROVE THIS RULE'S
003300*        DECISION -- STAMPED ONTO VITS-ALERT-TIMESTAMP BY
003310*        900-POST-ALERT-STATUS WHEN THE SLOT GOES ACTIVE OR IS
003320*        UPDATED IN PLACE.
003330     05  WS-RULE-TIMESTAMP           PIC 9(18).
003340     05  WS-RULE-TIMESTAMP-R REDEFINES WS-RULE-TIMESTAMP.
003350         10  WS-RULE-TS-SECONDS      PIC 9(15).
003360         10  WS-RULE-TS-MILLIS       PIC 9(03).
003370     05  FILLER                      PIC X(04).
003380
003390****** HOLD AREAS FOR THE 3-READING TREND WINDOW.  DECLARED AS A
003400****** GENERIC "TREND" GROUP RATHER THAN A SYSTOLIC-SPECIFIC ONE
003410****** BECAUSE THE ORIGINAL DESIGN INTENDED IT TO BE REUSED FOR
003420****** A DIASTOLIC TREND CHECK LATER -- SEE THE NOTE ON
003430****** 360-CHECK-ONE-TREND-PAIR BELOW FOR WHY THAT NEVER HAPPENED
003440****** AND ONLY THE SYSTOLIC SERIES EVER LOADS THIS GROUP.
003450 01  WS-TREND-WORK.
003460*        R1/R2/R3 ARE THE OLDEST, MIDDLE, AND NEWEST OF THE
003470*        LAST THREE READINGS ON WHICHEVER SERIES IS CURRENTLY
003480*        BEING CHECKED (SYSTOLIC OR DIASTOLIC -- 360-CHECK-ONE-
003490*        TREND-PAIR ONLY EVER LOADS SYSTOLIC, SEE THE NOTE ON
003500*        THAT PARAGRAPH BELOW).
003510     05  WS-TREND-R1                 PIC S9(07)V9(04).
003520     05  WS-TREND-R2                 PIC S9(07)V9(04).
003530     05  WS-TREND-R3                 PIC S9(07)V9(04).
003540*        STEP-1 IS R2 MINUS R1, STEP-2 IS R3 MINUS R2 -- BOTH
003550*        MUST EXCEED THE SAME-DIRECTION THRESHOLD FOR THE TREND
003560*        TO COUNT AS A SUSTAINED MOVE RATHER THAN ONE NOISY
003570*        READING.
003580     05  WS-TREND-STEP-1             PIC S9(07)V9(04).
003590     05  WS-TREND-STEP-2             PIC S9(07)V9(04).
003600     05  FILLER                      PIC X(04).
003610*        WS-TREND-STEP-1/2 ARE DECLARED SIGNED BECAUSE A
003620*        DECREASING TREND PRODUCES A NEGATIVE STEP -- THE SAME
003630*        TWO FIELDS ARE TESTED AGAINST +10 FOR THE INCREASING
003640*        CHECK AND AGAINST -10 FOR THE DECREASING CHECK IN
003650*        360-CHECK-ONE-TREND-PAIR BELOW.
003660
003670****** WORK FIELDS FOR THE RAPID-OXYGEN-DROP BACKWARD SCAN.
003680 01  WS-OXY-SCAN-WORK.
003690*        WS-OXY-LATEST-IDX NEVER MOVES ONCE SET -- IT ANCHORS
003700*        THE SCAN AT THE PATIENT'S NEWEST OXYGEN READING FOR
003710*        THE WHOLE OF 450-SCAN-LOOP BELOW.
003720     05  WS-OXY-LATEST-IDX           PIC 9(03) COMP.
003730*        WS-OXY-SCAN-IDX WALKS BACKWARD FROM ONE BELOW THE
003740*        LATEST ENTRY, ONE SLOT AT A TIME, UNTIL EITHER A DROP
003750*        IS FOUND OR THE 10-MINUTE WINDOW IS EXCEEDED.
003760     05  WS-OXY-SCAN-IDX             PIC 9(03) COMP.
003770*        COMP-3 RATHER THAN COMP -- THE ELAPSED-MILLISECOND
003780*        SUBTRACTION CAN MOMENTARILY PRODUCE AN 18-DIGIT
003790*        INTERMEDIATE RESULT THAT A BINARY COMP FIELD OF THIS
003800*        SHOP'S USUAL WIDTH WOULD NOT HOLD.
003810     05  WS-OXY-ELAPSED-MS           PIC S9(18) COMP-3.
003820     05  WS-OXY-DROP-AMT             PIC S9(07)V9(04).
003830     05  WS-OXY-DROP-FOUND-SW        PIC X(01).
003840         88  WS-OXY-DROP-FOUND       VALUE "Y".
003850         88  WS-OXY-DROP-NOT-FOUND   VALUE "N".
003860     05  FILLER                      PIC X(04).
003870*        WS-OXY-DROP-FOUND-SW EXISTS SO 450-SCAN-LOOP CAN
003880*        COMMUNICATE ITS RESULT BACK TO 450-POST PURELY
003890*        THROUGH A SWITCH -- THE PARAGRAPH BOUNDARY BETWEEN
003900*        THE LOOP AND ITS POST-PROCESSING MEANS THE LOOP
003910*        CANNOT SIMPLY FALL THROUGH INTO AN IF STATEMENT THE
003920*        WAY IT COULD IF THE WHOLE SCAN WERE ONE PARAGRAPH.
003930
003940****** WORK FIELDS FOR THE COMBINED HYPOTENSIVE/HYPOXEMIA CHECK.
003950 01  WS-COMBINED-WORK.
003960*        WHICHEVER OF THESE TWO TIMESTAMPS IS LATER BECOMES
003970*        WS-RULE-TIMESTAMP IN 500-CHECK-HYPOTENSIVE-HYPOXEMIA
003980*        BELOW -- PER THE 09/19/95 CHANGE-LOG ENTRY, CARDIOLOGY
003990*        WANTED THE ALERT TIMESTAMPED TO WHICHEVER READING
004000*        ACTUALLY COMPLETED THE COMBINATION, NOT WHICHEVER
004010*        VITAL HAPPENS TO BE CHECKED FIRST.
004020     05  WS-COMB-SYSTOLIC-TS         PIC 9(18).
004030     05  WS-COMB-OXYGEN-TS           PIC 9(18).
004040     05  FILLER                      PIC X(04).
004050
004060****** WORK FIELD FOR BUILDING EACH PATIENT'S SUMMARY LINE.
004070 01  WS-SUMMARY-WORK.
004080*        BOTH EDIT FIELDS BELOW ARE ZERO-SUPPRESSED NUMERIC
004090*        EDITED PICTURES -- THEY EXIST ONLY SO 800-WRITE-
004100*        SUMMARY CAN STRING A READABLE PATIENT NUMBER AND
004110*        ALERT COUNT INTO ALG-MESSAGE WITHOUT LEADING ZEROS.
004120     05  WS-SUMMARY-EDIT-ID          PIC ZZZZZZZZ9.
004130     05  WS-SUMMARY-EDIT-COUNT       PIC Z9.
004140*        BUILT UP ONE ALERT-TYPE CODE AT A TIME BY 810-APPEND-
004150*        IF-ACTIVE'S STRING STATEMENT -- 90 BYTES IS ENOUGH
004160*        ROOM FOR ALL 11 24-BYTE CODES WITH SEPARATORS SHOULD A
004170*        PATIENT EVER HAVE EVERY SLOT ACTIVE AT ONCE, WHICH IN
004180*        PRACTICE NEVER HAPPENS BUT WAS SIZED TO ALLOW FOR.
004190     05  WS-SUMMARY-CODE-LIST        PIC X(90).
004200     05  FILLER                      PIC X(04).
004210
004220******************************************************************
004230*    FLAGS-AND-SWITCHES -- MORE-DATA-SW WAS CARRIED OVER FROM
004240*    THE ORIGINAL 1994 WRITE-UP, WHICH DROVE THE MAIN LOOP OFF
004250*    THIS SWITCH THE SAME WAY VITEDIT AND VITMERG STILL DO.
004260*    THE LOOP TEST WAS LATER CHANGED TO TEST NO-MORE-VITMSTR
004270*    (MFCODE) DIRECTLY -- SEE THE MAINLINE PARAGRAPH ABOVE THE
004280*    PROCEDURE DIVISION HEADER -- BUT THE SWITCH ITSELF WAS
004290*    LEFT DECLARED HERE RATHER THAN REMOVED.
004300*    VITMERG.
004310******************************************************************
004320 01  FLAGS-AND-SWITCHES.
004330     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
004340         88  NO-MORE-DATA            VALUE "N".
004350     05  FILLER                      PIC X(04).
004360
004370******************************************************************
004380*    COUNTERS-AND-ACCUMULATORS -- ALL FIVE PRINTED IN THE
004390*    END-OF-JOB BANNER (990-CLEANUP).
004400******************************************************************
004410 01  COUNTERS-AND-ACCUMULATORS.
004420*        ONE PATIENT RECORD READ AND RE-EVALUATED = ONE COUNT,
004430*        REGARDLESS OF HOW MANY (IF ANY) OF THE 11 SLOTS
004440*        CHANGED STATE ON THIS PASS.
004450     05  PATIENTS-EVALUATED          PIC 9(07) COMP.
004460*        ALERTS-TRIGGERED COUNTS EVERY SLOT THAT WENT FROM
004470*        INACTIVE TO ACTIVE THIS RUN.
004480     05  ALERTS-TRIGGERED            PIC 9(07) COMP.
004490*        ALERTS-RESOLVED COUNTS EVERY SLOT THAT WENT FROM
004500*        ACTIVE TO INACTIVE THIS RUN.
004510     05  ALERTS-RESOLVED             PIC 9(07) COMP.
004520*        ALERTS-UPDATED COUNTS A SLOT THAT WAS ALREADY ACTIVE
004530*        AND STAYED ACTIVE, BUT WHOSE SEVERITY/MESSAGE/
004540*        TIMESTAMP WERE REFRESHED WITH A NEWER READING -- SEE
004550*        THE 05/14/98 CHANGE-LOG ENTRY: THIS CASE DOES NOT
004560*        WRITE A NEW TRIGGERED LINE.
004570     05  ALERTS-UPDATED              PIC 9(07) COMP.
004580*        SUMMARIES-WRITTEN COUNTS THE "ACTIVE" STATUS LINES
004590*        FROM 800-WRITE-SUMMARY -- NOT THE SAME AS PATIENTS-
004600*        EVALUATED, SINCE A PATIENT WITH ZERO ACTIVE ALERTS
004610*        GENERATES NO SUMMARY LINE AT ALL.
004620     05  SUMMARIES-WRITTEN           PIC 9(07) COMP.
004630     05  FILLER                      PIC X(04).
004640
004650*        PARA-NAME AND THE ABEND-CONTROL FIELDS ARE THE SHOP'S
004660*        STANDARD ABEND COPYBOOK -- SEE ABNDVIT.CPY AND
004670*        1000-ABEND-RTN AT THE BOTTOM OF THIS PROGRAM.
004680 COPY ABNDVIT.
004690
004700******************************************************************
004710*    MAINLINE -- SAME READ-AHEAD SHAPE AS THE OTHER TWO
004720*    PROGRAMS IN THE JOB STREAM: PRIME THE FIRST RECORD, LOOP
004730*    UNTIL VITMSTR IS EXHAUSTED, CLEAN UP.
004740******************************************************************
004750 PROCEDURE DIVISION.
004760*        RETURN-CODE IS ALWAYS ZERO ON A NORMAL FINISH -- THERE
004770*        IS NO PARTIAL-SUCCESS RETURN CODE IN THIS JOB STEP.
004780*        ANY FAILURE PATH GOES THROUGH 1000-ABEND-RTN INSTEAD
004790*        OF FALLING OUT THE BOTTOM WITH A NONZERO CODE, SO THE
004800*        NEXT STEP IN THE JCL NEVER HAS TO TEST FOR ANYTHING
004810*        OTHER THAN "DID THIS STEP ABEND."
004820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004830     PERFORM 100-MAINLINE THRU 100-EXIT
004840             UNTIL NO-MORE-VITMSTR.
004850     PERFORM 990-CLEANUP THRU 990-EXIT.
004860     MOVE ZERO TO RETURN-CODE.
004870     GOBACK.
004880
004890******************************************************************
004900*    000-HOUSEKEEPING -- OPEN VITMSTR I-O (THIS PROGRAM ONLY ADDS
004910*    REWRITES, NEVER WRITES), THE ALERT LOG AND SYSOUT OUTPUT,
004920*    CAPTURE THE RUN DATE/TIME, AND PRIME THE READ-AHEAD.
004930******************************************************************
004940 000-HOUSEKEEPING.
004950     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004960     DISPLAY "******** BEGIN JOB ALRTEVAL ********".
004970     ACCEPT WS-RUN-DATE-4 FROM DATE YYYYMMDD.
004980     ACCEPT WS-RUN-TIME FROM TIME.
004990     INITIALIZE COUNTERS-AND-ACCUMULATORS.
005000     OPEN I-O VITMSTR.
005010     OPEN OUTPUT VITALRT-FILE, SYSOUT.
005020*        VITMSTR IS OPENED I-O RATHER THAN INPUT BECAUSE THIS
005030*        PROGRAM REWRITES VITS-LAST-EVAL-DATE/TIME AND THE
005040*        11-SLOT ALERT TABLE BACK ONTO EVERY RECORD IT READS --
005050*        VITALRT-FILE AND SYSOUT ARE BOTH BRAND-NEW EACH RUN,
005060*        SO OUTPUT IS THE ONLY VALID OPEN MODE FOR THEM.
005070
005080     PERFORM 950-READ-VITMSTR THRU 950-EXIT.
005090 000-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*    100-MAINLINE -- ONE PASS PER PATIENT MASTER RECORD.  RUNS
005140*    ALL 11 ALERT RULES (GROUPED INTO FIVE PARAGRAPHS BY VITAL),
005150*    WRITES THE SUMMARY LINE IF ANY SLOT IS ACTIVE, THEN STAMPS
005160*    THE LAST-EVAL DATE/TIME AND BUMPS THE RUN COUNT BEFORE
005170*    REWRITING THE MASTER BACK -- REGARDLESS OF WHETHER ANY
005180*    ALERT ACTUALLY CHANGED STATE, SINCE "THIS PATIENT WAS
005190*    EVALUATED THIS RUN" IS ITS OWN FACT WORTH RECORDING.
005200******************************************************************
005210 100-MAINLINE.
005220     MOVE "100-MAINLINE" TO PARA-NAME.
005230     ADD +1 TO PATIENTS-EVALUATED.
005240
005250*        THE FIVE RULE-GROUP PARAGRAPHS RUN IN A FIXED ORDER
005260*        EVERY TIME -- THEY DO NOT DEPEND ON EACH OTHER'S
005270*        RESULTS (EACH READS ONLY VITMSTR'S HISTORY TABLES, NOT
005280*        ANOTHER RULE'S OUTCOME), SO THE ORDER BELOW ONLY
005290*        MATTERS FOR THE ORDER TRIGGERED/RESOLVED LINES APPEAR
005300*        IN VITALRT-FILE FOR A GIVEN PATIENT.
005310     PERFORM 300-CHECK-BLOOD-PRESSURE       THRU 300-EXIT.
005320     PERFORM 400-CHECK-OXYGEN-SATURATION    THRU 400-EXIT.
005330     PERFORM 500-CHECK-HYPOTENSIVE-HYPOXEMIA THRU 500-EXIT.
005340     PERFORM 600-CHECK-ECG-ABNORMAL-PEAK    THRU 600-EXIT.
005350     PERFORM 700-CHECK-MANUAL-TRIGGER       THRU 700-EXIT.
005360     PERFORM 800-WRITE-SUMMARY              THRU 800-EXIT.
005370
005380     MOVE WS-RUN-DATE-4 (3:6) TO VITS-LAST-EVAL-DATE.
005390     MOVE WS-RUN-TIME (1:6)   TO VITS-LAST-EVAL-TIME.
005400     ADD +1 TO VITS-EVAL-RUN-COUNT.
005410
005420*        UNLIKE VITMERG, THIS REWRITE HAS NO INVALID KEY CLAUSE
005430*        -- THE RECORD WAS JUST READ BY KEY THIS SAME PASS, SO
005440*        AN INVALID KEY HERE MEANS THE VSAM FILE ITSELF CHANGED
005450*        OUT FROM UNDER THIS PROGRAM MID-RUN, WHICH IS TESTED
005460*        VIA MFCODE/MSTR-OK INSTEAD.
005470     REWRITE VITS-MASTER-REC.
005480     IF NOT MSTR-OK
005490         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
005500     END-IF.
005510
005520     PERFORM 950-READ-VITMSTR THRU 950-EXIT.
005530 100-EXIT.
005540     EXIT.
005550
005560******************************************************************
005570*    BLOOD PRESSURE -- HIGH/LOW THRESHOLDS ON THE LATEST READING
005580*    OF EACH SERIES, PLUS THE 3-READING TREND CHECK.  SLOTS 1-6
005590*    OF VITS-ALERT-ENTRY BELONG TO THIS PARAGRAPH GROUP.  EACH
005600*    OF THE FOUR THRESHOLD CHECKS BELOW (310/320/330/340) IS
005610*    GATED ON ITS OWN SERIES HAVING AT LEAST ONE READING --
005620*    UNLIKE THE TREND CHECK, THERE IS NO "TOO FEW READINGS"
005630*    CASE FOR A SIMPLE LATEST-VALUE THRESHOLD, SO A SERIES WITH
005640*    ZERO READINGS ON FILE JUST LEAVES BOTH ITS SLOTS UNTOUCHED
005650*    RATHER THAN EXPLICITLY RESOLVING THEM.
005660******************************************************************
005670 300-CHECK-BLOOD-PRESSURE.
005680     MOVE "300-CHECK-BLOOD-PRESSURE" TO PARA-NAME.
005690     IF VITS-SYSTOLIC-COUNT > ZERO
005700         PERFORM 310-CHECK-HIGH-SYSTOLIC THRU 310-EXIT
005710         PERFORM 320-CHECK-LOW-SYSTOLIC  THRU 320-EXIT
005720     END-IF.
005730     IF VITS-DIASTOLIC-COUNT > ZERO
005740         PERFORM 330-CHECK-HIGH-DIASTOLIC THRU 330-EXIT
005750         PERFORM 340-CHECK-LOW-DIASTOLIC  THRU 340-EXIT
005760     END-IF.
005770*        THE TREND CHECK RUNS UNCONDITIONALLY -- IT HANDLES
005780*        ITS OWN "FEWER THAN 3 READINGS" CASE INTERNALLY BY
005790*        EXPLICITLY RESOLVING SLOTS 5 AND 6 (SEE 360-CHECK-
005800*        ONE-TREND-PAIR BELOW), SO IT MUST STILL BE CALLED
005810*        EVEN WHEN VITS-SYSTOLIC-COUNT IS ZERO.
005820     PERFORM 350-CHECK-BP-TREND THRU 350-EXIT.
005830 300-EXIT.
005840     EXIT.
005850
005860*        310-CHECK-HIGH-SYSTOLIC -- SLOT 1.  THRESHOLD IS
005870*        SYSTOLIC >= 180, THE SAME "HYPERTENSIVE CRISIS" LEVEL
005880*        CARDIOLOGY USES ELSEWHERE IN THIS SHOP'S SYSTEMS.
005890*        ONLY THE MOST RECENT READING (SUBSCRIPT VITS-SYSTOLIC-
005900*        COUNT, SINCE THE HISTORY IS KEPT SORTED ASCENDING BY
005910*        TIMESTAMP) IS EVER LOOKED AT -- OLDER READINGS ARE
005920*        WHAT THE TREND CHECK BELOW EXISTS FOR.
005930 310-CHECK-HIGH-SYSTOLIC.
005940     MOVE "310-CHECK-HIGH-SYSTOLIC" TO PARA-NAME.
005950     SET ALRT-IDX TO 1.
005960     MOVE 1 TO WS-RULE-ALRT-IDX.
005970     MOVE VITS-SYSTOLIC-TS (VITS-SYSTOLIC-COUNT)
005980         TO WS-RULE-TIMESTAMP.
005990
006000     IF VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT) >= 180
006010         MOVE "Y" TO WS-RULE-CONDITION-SW
006020         MOVE "HIGH_SYSTOLIC_BP" TO ALK-ALERT-TYPE-CODE
006030         MOVE VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT)
006040             TO ALK-PRIMARY-VALUE
006050         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
006060         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
006070     ELSE
006080         MOVE "N" TO WS-RULE-CONDITION-SW
006090     END-IF.
006100     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
006110 310-EXIT.
006120     EXIT.
006130
006140*        320-CHECK-LOW-SYSTOLIC -- SLOT 2.  SAME SHAPE AS 310
006150*        ABOVE BUT WITH THE OPPOSITE COMPARISON -- SYSTOLIC
006160*        <= 90 IS THIS SHOP'S HYPOTENSIVE THRESHOLD, THE SAME
006170*        VALUE THE COMBINED HYPOTENSIVE/HYPOXEMIA CHECK IN 500
006180*        USES.
006190 320-CHECK-LOW-SYSTOLIC.
006200     MOVE "320-CHECK-LOW-SYSTOLIC" TO PARA-NAME.
006210     SET ALRT-IDX TO 2.
006220     MOVE 2 TO WS-RULE-ALRT-IDX.
006230     MOVE VITS-SYSTOLIC-TS (VITS-SYSTOLIC-COUNT)
006240         TO WS-RULE-TIMESTAMP.
006250
006260     IF VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT) <= 90
006270         MOVE "Y" TO WS-RULE-CONDITION-SW
006280         MOVE "LOW_SYSTOLIC_BP" TO ALK-ALERT-TYPE-CODE
006290         MOVE VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT)
006300             TO ALK-PRIMARY-VALUE
006310         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
006320         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
006330     ELSE
006340         MOVE "N" TO WS-RULE-CONDITION-SW
006350     END-IF.
006360     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
006370 320-EXIT.
006380     EXIT.
006390
006400*        330-CHECK-HIGH-DIASTOLIC -- SLOT 3.  DIASTOLIC >= 120
006410*        IS THIS SHOP'S HYPERTENSIVE-CRISIS THRESHOLD FOR THE
006420*        DIASTOLIC READING, HIGHER IN ABSOLUTE TERMS THAN THE
006430*        SYSTOLIC ONE ABOVE BECAUSE DIASTOLIC PRESSURE RUNS
006440*        LOWER IN GENERAL.
006450 330-CHECK-HIGH-DIASTOLIC.
006460     MOVE "330-CHECK-HIGH-DIASTOLIC" TO PARA-NAME.
006470     SET ALRT-IDX TO 3.
006480     MOVE 3 TO WS-RULE-ALRT-IDX.
006490     MOVE VITS-DIASTOLIC-TS (VITS-DIASTOLIC-COUNT)
006500         TO WS-RULE-TIMESTAMP.
006510
006520     IF VITS-DIASTOLIC-VALUE (VITS-DIASTOLIC-COUNT) >= 120
006530         MOVE "Y" TO WS-RULE-CONDITION-SW
006540         MOVE "HIGH_DIASTOLIC_BP" TO ALK-ALERT-TYPE-CODE
006550         MOVE VITS-DIASTOLIC-VALUE (VITS-DIASTOLIC-COUNT)
006560             TO ALK-PRIMARY-VALUE
006570         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
006580         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
006590     ELSE
006600         MOVE "N" TO WS-RULE-CONDITION-SW
006610     END-IF.
006620     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
006630 330-EXIT.
006640     EXIT.
006650
006660*        340-CHECK-LOW-DIASTOLIC -- SLOT 4.  DIASTOLIC <= 60 IS
006670*        THIS SHOP'S HYPOTENSIVE THRESHOLD FOR THE DIASTOLIC
006680*        READING.
006690 340-CHECK-LOW-DIASTOLIC.
006700     MOVE "340-CHECK-LOW-DIASTOLIC" TO PARA-NAME.
006710     SET ALRT-IDX TO 4.
006720     MOVE 4 TO WS-RULE-ALRT-IDX.
006730     MOVE VITS-DIASTOLIC-TS (VITS-DIASTOLIC-COUNT)
006740         TO WS-RULE-TIMESTAMP.
006750
006760     IF VITS-DIASTOLIC-VALUE (VITS-DIASTOLIC-COUNT) <= 60
006770         MOVE "Y" TO WS-RULE-CONDITION-SW
006780         MOVE "LOW_DIASTOLIC_BP" TO ALK-ALERT-TYPE-CODE
006790         MOVE VITS-DIASTOLIC-VALUE (VITS-DIASTOLIC-COUNT)
006800             TO ALK-PRIMARY-VALUE
006810         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
006820         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
006830     ELSE
006840         MOVE "N" TO WS-RULE-CONDITION-SW
006850     END-IF.
006860     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
006870 340-EXIT.
006880     EXIT.
006890
006900******************************************************************
006910*    TREND CHECK -- EVALUATED INDEPENDENTLY FOR SYSTOLIC AND
006920*    DIASTOLIC.  A SERIES UNDER 3 READINGS IS TREATED AS
006930*    "NEITHER" -- BOTH TREND SLOTS RESOLVE.  A SUSTAINED MOVE
006940*    REQUIRES BOTH STEPS BETWEEN THE THREE MOST RECENT READINGS
006950*    TO EXCEED 10 MMHG IN THE SAME DIRECTION -- ONE BIG JUMP
006960*    FOLLOWED BY A FLAT READING DOES NOT COUNT AS A TREND.
006970******************************************************************
006980 350-CHECK-BP-TREND.
006990     MOVE "350-CHECK-BP-TREND" TO PARA-NAME.
007000     PERFORM 360-CHECK-ONE-TREND-PAIR THRU 360-EXIT.
007010 350-EXIT.
007020     EXIT.
007030
007040*        360-CHECK-ONE-TREND-PAIR -- DESPITE THE PARAGRAPH
007050*        GROUP NAME, THIS ONLY LOADS AND CHECKS THE SYSTOLIC
007060*        SERIES; THERE IS NO SEPARATE DIASTOLIC TREND SLOT IN
007070*        THE 11-SLOT ALERT TABLE, SO A DIASTOLIC-SPECIFIC TREND
007080*        RULE WAS NEVER ADDED HERE -- SLOTS 5 AND 6 ARE BOTH
007090*        DRIVEN OFF THE SAME SYSTOLIC WINDOW LOADED BELOW.
007100 360-CHECK-ONE-TREND-PAIR.
007110     MOVE "360-CHECK-ONE-TREND-PAIR" TO PARA-NAME.
007120     IF VITS-SYSTOLIC-COUNT >= 3
007130*            LOAD THE THREE MOST RECENT READINGS, OLDEST TO
007140*            NEWEST, THEN PERFORM 370 TO COMPUTE THE TWO
007150*            STEP-TO-STEP DIFFERENCES BEFORE EITHER SLOT 5 OR
007160*            SLOT 6 IS EVALUATED.
007170         MOVE VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT - 2)
007180             TO WS-TREND-R1
007190         MOVE VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT - 1)
007200             TO WS-TREND-R2
007210         MOVE VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT)
007220             TO WS-TREND-R3
007230         MOVE VITS-SYSTOLIC-TS (VITS-SYSTOLIC-COUNT)
007240             TO WS-RULE-TIMESTAMP
007250         PERFORM 370-EVALUATE-TREND-PAIR THRU 370-EXIT
007260*            SLOT 5 -- INCREASING TREND.  BOTH STEPS MUST BE
007270*            MORE THAN 10 MMHG UP.
007280         SET ALRT-IDX TO 5
007290         MOVE 5 TO WS-RULE-ALRT-IDX
007300         MOVE "BP_INCREASING_TREND" TO ALK-ALERT-TYPE-CODE
007310         IF WS-TREND-STEP-1 > 10 AND WS-TREND-STEP-2 > 10
007320             MOVE "Y" TO WS-RULE-CONDITION-SW
007330             MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
007340             CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
007350         ELSE
007360             MOVE "N" TO WS-RULE-CONDITION-SW
007370         END-IF
007380         PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT
007390
007400*            SLOT 6 -- DECREASING TREND.  BOTH STEPS MUST BE
007410*            MORE THAN 10 MMHG DOWN.  NOTE A PATIENT CAN NEVER
007420*            HAVE BOTH SLOT 5 AND SLOT 6 ACTIVE AT ONCE -- THE
007430*            SAME TWO STEP VALUES CANNOT BOTH EXCEED +10 AND
007440*            BOTH BE LESS THAN -10.
007450         SET ALRT-IDX TO 6
007460         MOVE 6 TO WS-RULE-ALRT-IDX
007470         MOVE "BP_DECREASING_TREND" TO ALK-ALERT-TYPE-CODE
007480         IF WS-TREND-STEP-1 < -10 AND WS-TREND-STEP-2 < -10
007490             MOVE "Y" TO WS-RULE-CONDITION-SW
007500             MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
007510             CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
007520         ELSE
007530             MOVE "N" TO WS-RULE-CONDITION-SW
007540         END-IF
007550         PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT
007560     ELSE
007570*            FEWER THAN 3 SYSTOLIC READINGS ON FILE -- NOT
007580*            ENOUGH HISTORY TO DETECT A TREND, SO BOTH SLOTS
007590*            ARE EXPLICITLY RESOLVED RATHER THAN LEFT UNTOUCHED.
007600*            THIS MATTERS FOR A PATIENT WHOSE READINGS DROP
007610*            BELOW 3 AGAIN AFTER 320-TRIM-SYSTOLIC IN VITMERG --
007620*            THAT CANNOT ACTUALLY HAPPEN SINCE THE TRIM ONLY ON
007630*            EVER REMOVES THE OLDEST ENTRY, BUT THE RESOLVE
007640*            PATH IS STILL WHAT COVERS A BRAND-NEW PATIENT'S
007650*            FIRST OR SECOND SYSTOLIC READING.
007660         SET ALRT-IDX TO 5
007670         MOVE 5 TO WS-RULE-ALRT-IDX
007680         MOVE "N" TO WS-RULE-CONDITION-SW
007690         PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT
007700         SET ALRT-IDX TO 6
007710         MOVE 6 TO WS-RULE-ALRT-IDX
007720         MOVE "N" TO WS-RULE-CONDITION-SW
007730         PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT
007740     END-IF.
007750 360-EXIT.
007760     EXIT.
007770
007780*        370-EVALUATE-TREND-PAIR -- PURE ARITHMETIC, NO ALERT
007790*        DECISION MADE HERE.  SPLIT OUT OF 360 SO THE TWO
007800*        COMPUTE STATEMENTS READ AS THEIR OWN STEP RATHER THAN
007810*        BEING BURIED INSIDE THE LARGER IF/ELSE ABOVE.
007820 370-EVALUATE-TREND-PAIR.
007830     COMPUTE WS-TREND-STEP-1 = WS-TREND-R2 - WS-TREND-R1.
007840     COMPUTE WS-TREND-STEP-2 = WS-TREND-R3 - WS-TREND-R2.
007850 370-EXIT.
007860     EXIT.
007870
007880******************************************************************
007890*    OXYGEN SATURATION -- THRESHOLD ON THE LATEST READING, PLUS
007900*    THE RAPID-DROP BACKWARD SCAN.  SLOTS 7-8.
007910******************************************************************
007920 400-CHECK-OXYGEN-SATURATION.
007930     MOVE "400-CHECK-OXYGEN-SATURATION" TO PARA-NAME.
007940     IF VITS-OXYGEN-COUNT > ZERO
007950         PERFORM 410-CHECK-LOW-OXYGEN THRU 410-EXIT
007960     END-IF.
007970*        UNLIKE 410, THE RAPID-DROP CHECK RUNS EVEN WHEN
007980*        VITS-OXYGEN-COUNT IS ZERO -- ITS OWN "FEWER THAN 2
007990*        READINGS" GUARD IS INSIDE 450 ITSELF, SO SLOT 8 IS
008000*        ALWAYS EXPLICITLY RESOLVED OR TRIGGERED ON EVERY PASS.
008010     PERFORM 450-CHECK-RAPID-OXYGEN-DROP THRU 450-EXIT.
008020 400-EXIT.
008030     EXIT.
008040
008050*        410-CHECK-LOW-OXYGEN -- SLOT 7.  THRESHOLD IS OXYGEN
008060*        SATURATION UNDER 92 PERCENT.  ONLY THE MOST RECENT
008070*        READING IS CHECKED -- THE RAPID-DROP LOGIC BELOW IS
008080*        WHAT LOOKS AT THE TRAILING HISTORY.
008090 410-CHECK-LOW-OXYGEN.
008100     MOVE "410-CHECK-LOW-OXYGEN" TO PARA-NAME.
008110     SET ALRT-IDX TO 7.
008120     MOVE 7 TO WS-RULE-ALRT-IDX.
008130     MOVE VITS-OXYGEN-TS (VITS-OXYGEN-COUNT) TO WS-RULE-TIMESTAMP.
008140
008150     IF VITS-OXYGEN-VALUE (VITS-OXYGEN-COUNT) < 92.0000
008160         MOVE "Y" TO WS-RULE-CONDITION-SW
008170         MOVE "LOW_OXYGEN_SATURATION" TO ALK-ALERT-TYPE-CODE
008180         MOVE VITS-OXYGEN-VALUE (VITS-OXYGEN-COUNT)
008190             TO ALK-PRIMARY-VALUE
008200         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
008210         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
008220     ELSE
008230         MOVE "N" TO WS-RULE-CONDITION-SW
008240     END-IF.
008250     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
008260 410-EXIT.
008270     EXIT.
008280
008290******************************************************************
008300*    RAPID-OXYGEN-DROP -- ALWAYS EVALUATED (UNLIKE THE OTHER
008310*    WINDOWED CHECKS, INSUFFICIENT DATA RESOLVES RATHER THAN
008320*    SKIPS).  SCANS BACKWARD FROM THE LATEST READING WHILE THE
008330*    ELAPSED TIME STAYS INSIDE THE 10-MINUTE WINDOW, LOOKING
008340*    FOR ANY EARLIER READING AT LEAST 5 POINTS HIGHER THAN THE
008350*    LATEST ONE.  FIXED PER TKT #5140 TO STOP AT THE WINDOW
008360*    BOUNDARY RATHER THAN SCANNING THE PATIENT'S ENTIRE HISTORY.
008370*
008380*    BEFORE THE FIX, A PATIENT WITH SEVERAL WEEKS OF OXYGEN
008390*    HISTORY ON FILE COULD TRIGGER THIS ALERT OFF A DROP THAT
008400*    HAPPENED DAYS EARLIER -- CLINICALLY MEANINGLESS FOR A
008410*    "RAPID" DROP RULE, WHICH IS SUPPOSED TO CATCH A FAST
008420*    DETERIORATION IN PROGRESS, NOT A SLOW DECLINE OVER TIME.
008430*    THE GO TO 450-POST ON THE ELAPSED-TIME TEST IN 450-SCAN-
008440*    LOOP BELOW IS THE ENTIRE FIX.
008450******************************************************************
008460 450-CHECK-RAPID-OXYGEN-DROP.
008470     MOVE "450-CHECK-RAPID-OXYGEN-DROP" TO PARA-NAME.
008480     SET ALRT-IDX TO 8.
008490     MOVE 8 TO WS-RULE-ALRT-IDX.
008500     MOVE "N" TO WS-OXY-DROP-FOUND-SW.
008510     MOVE "N" TO WS-RULE-CONDITION-SW.
008520
008530*        FEWER THAN 2 OXYGEN READINGS ON FILE -- NOTHING TO
008540*        COMPARE THE LATEST READING AGAINST, SO THE SLOT
008550*        RESOLVES.  GO TO RATHER THAN A NESTED IF SO THE MAIN
008560*        BODY OF THE SCAN BELOW STAYS AT A SINGLE LEVEL OF
008570*        INDENTATION.
008580     IF VITS-OXYGEN-COUNT < 2
008590         GO TO 450-POST.
008600
008610     MOVE VITS-OXYGEN-COUNT TO WS-OXY-LATEST-IDX.
008620     MOVE VITS-OXYGEN-TS (WS-OXY-LATEST-IDX) TO WS-RULE-TIMESTAMP.
008630     COMPUTE WS-OXY-SCAN-IDX = WS-OXY-LATEST-IDX - 1.
008640
008650*        450-SCAN-LOOP WALKS BACKWARD ONE SLOT AT A TIME.  IT
008660*        STOPS THE MOMENT ANY ONE OF THREE THINGS HAPPENS:
008670*        THE SCAN RUNS OFF THE FRONT OF THE TABLE, THE ELAPSED
008680*        TIME SINCE THE LATEST READING EXCEEDS 10 MINUTES
008690*        (600,000 MILLISECONDS), OR A QUALIFYING DROP IS FOUND.
008700 450-SCAN-LOOP.
008710     IF WS-OXY-SCAN-IDX < 1
008720         GO TO 450-POST.
008730
008740     COMPUTE WS-OXY-ELAPSED-MS =
008750         VITS-OXYGEN-TS (WS-OXY-LATEST-IDX) -
008760         VITS-OXYGEN-TS (WS-OXY-SCAN-IDX).
008770     IF WS-OXY-ELAPSED-MS > 600000
008780         GO TO 450-POST.
008790
008800*        DROP-AMT IS THE EARLIER READING MINUS THE LATEST
008810*        READING -- POSITIVE WHEN OXYGEN HAS FALLEN SINCE THAT
008820*        EARLIER POINT, WHICH IS THE ONLY DIRECTION THIS RULE
008830*        CARES ABOUT.
008840     COMPUTE WS-OXY-DROP-AMT =
008850         VITS-OXYGEN-VALUE (WS-OXY-SCAN-IDX) -
008860         VITS-OXYGEN-VALUE (WS-OXY-LATEST-IDX).
008870     IF WS-OXY-DROP-AMT >= 5.0000
008880         MOVE "Y" TO WS-OXY-DROP-FOUND-SW
008890         GO TO 450-POST.
008900
008910     COMPUTE WS-OXY-SCAN-IDX = WS-OXY-SCAN-IDX - 1.
008920     GO TO 450-SCAN-LOOP.
008930
008940*        450-POST IS THE ONE EXIT POINT FOR ALL THREE STOP
008950*        CONDITIONS ABOVE -- IT ONLY BUILDS AN ALERT WHEN
008960*        WS-OXY-DROP-FOUND IS TRUE, WHICH IS ONLY EVER SET BY
008970*        THE "DROP AMOUNT >= 5" BRANCH.
008980 450-POST.
008990     IF WS-OXY-DROP-FOUND
009000         MOVE "Y" TO WS-RULE-CONDITION-SW
009010         MOVE "RAPID_OXYGEN_DROP" TO ALK-ALERT-TYPE-CODE
009020         MOVE VITS-OXYGEN-VALUE (WS-OXY-LATEST-IDX)
009030             TO ALK-PRIMARY-VALUE
009040         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
009050         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
009060     END-IF.
009070     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
009080 450-EXIT.
009090     EXIT.
009100
009110******************************************************************
009120*    HYPOTENSIVE HYPOXEMIA -- SLOT 9.  SKIPPED ENTIRELY (STATE
009130*    LEFT UNTOUCHED) UNLESS THE PATIENT HAS AT LEAST ONE READING
009140*    OF BOTH SYSTOLIC BP AND OXYGEN SATURATION -- THIS IS THE
009150*    ONE RULE IN THE WHOLE PROGRAM WHERE "NOT ENOUGH DATA" DOES
009160*    NOT EVEN RESOLVE THE SLOT, BECAUSE THE COMBINATION SIMPLY
009170*    CANNOT BE JUDGED ONE WAY OR THE OTHER WITHOUT BOTH VITALS.
009180******************************************************************
009190 500-CHECK-HYPOTENSIVE-HYPOXEMIA.
009200     MOVE "500-CHECK-HYPOTENSIVE-HYPOXEMIA" TO PARA-NAME.
009210     IF VITS-SYSTOLIC-COUNT = ZERO OR VITS-OXYGEN-COUNT = ZERO
009220         GO TO 500-EXIT.
009230
009240     SET ALRT-IDX TO 9.
009250     MOVE 9 TO WS-RULE-ALRT-IDX.
009260*        WHICHEVER OF THE TWO LATEST READINGS IS MORE RECENT
009270*        BECOMES THE ALERT'S TIMESTAMP -- SEE THE NOTE ON
009280*        WS-COMBINED-WORK ABOVE FOR WHY.
009290     MOVE VITS-SYSTOLIC-TS (VITS-SYSTOLIC-COUNT)
009300         TO WS-COMB-SYSTOLIC-TS.
009310     MOVE VITS-OXYGEN-TS (VITS-OXYGEN-COUNT)
009320         TO WS-COMB-OXYGEN-TS.
009330     IF WS-COMB-SYSTOLIC-TS > WS-COMB-OXYGEN-TS
009340         MOVE WS-COMB-SYSTOLIC-TS TO WS-RULE-TIMESTAMP
009350     ELSE
009360         MOVE WS-COMB-OXYGEN-TS TO WS-RULE-TIMESTAMP
009370     END-IF.
009380
009390*        BOTH THRESHOLDS MUST HOLD ON THEIR OWN LATEST READING
009400*        AT THE SAME TIME -- SYSTOLIC UNDER 90 (THE SAME
009410*        HYPOTENSIVE LEVEL AS SLOT 2) AND OXYGEN UNDER 92
009420*        PERCENT (THE SAME LEVEL AS SLOT 7).  THE TWO READINGS
009430*        DO NOT HAVE TO SHARE A TIMESTAMP -- EACH IS SIMPLY THE
009440*        MOST RECENT ON FILE FOR ITS OWN VITAL.
009450     IF VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT) < 90
009460     AND VITS-OXYGEN-VALUE (VITS-OXYGEN-COUNT) < 92.0000
009470         MOVE "Y" TO WS-RULE-CONDITION-SW
009480         MOVE "HYPOTENSIVE_HYPOXEMIA" TO ALK-ALERT-TYPE-CODE
009490         MOVE VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT)
009500             TO ALK-PRIMARY-VALUE
009510         MOVE VITS-OXYGEN-VALUE (VITS-OXYGEN-COUNT)
009520             TO ALK-SECONDARY-VALUE
009530         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
009540         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
009550     ELSE
009560         MOVE "N" TO WS-RULE-CONDITION-SW
009570     END-IF.
009580     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
009590 500-EXIT.
009600     EXIT.
009610
009620******************************************************************
009630*    ECG ABNORMAL PEAK -- SLOT 10.  SKIPPED ENTIRELY UNTIL THE
009640*    PATIENT HAS AT LEAST 20 ECG READINGS.  THE WINDOW IS THE
009650*    MOST RECENT 20 (HISTORY IS KEPT ASCENDING BY TIMESTAMP, SO
009660*    THAT IS THE LAST 20 TABLE ENTRIES) -- FIXED PER TKT #6288
009670*    TO LOAD FROM THE END OF THE TABLE RATHER THAN THE FRONT,
009680*    SINCE A PATIENT WITH MORE THAN 20 READINGS ON FILE WAS
009690*    OTHERWISE SILENTLY BEING JUDGED AGAINST STALE READINGS.
009700******************************************************************
009710 600-CHECK-ECG-ABNORMAL-PEAK.
009720     MOVE "600-CHECK-ECG-ABNORMAL-PEAK" TO PARA-NAME.
009730     IF VITS-ECG-COUNT < 20
009740         GO TO 600-EXIT.
009750
009760     SET ALRT-IDX TO 10.
009770     MOVE 10 TO WS-RULE-ALRT-IDX.
009780     MOVE VITS-ECG-TS (VITS-ECG-COUNT) TO WS-RULE-TIMESTAMP.
009790
009800*        LOAD THE WINDOW, THEN HAND IT TO ECGSTAT TO COMPUTE
009810*        THE MEAN AND STANDARD DEVIATION -- THIS PROGRAM DOES
009820*        NOT DO THAT ARITHMETIC ITSELF.
009830     PERFORM 610-LOAD-ECG-WINDOW THRU 610-EXIT.
009840     MOVE VITS-ECG-VALUE (VITS-ECG-COUNT) TO ECG-TEST-VALUE.
009850     CALL "ECGSTAT" USING ECG-STAT-REC.
009860
009870*        MORE THAN 2 STANDARD DEVIATIONS FROM THE WINDOW MEAN,
009880*        IN EITHER DIRECTION (ECG-DEVIATIONS-ABS IS THE
009890*        UNSIGNED VIEW) -- ALL THREE OF THE READING, THE MEAN,
009900*        AND THE STANDARD DEVIATION ARE PASSED ALONG TO
009910*        ALRTLKUP SO THE ALERT MESSAGE CAN QUOTE ALL THREE.
009920     IF ECG-DEVIATIONS-ABS > 2.0000
009930         MOVE "Y" TO WS-RULE-CONDITION-SW
009940         MOVE "ECG_ABNORMAL_PEAK" TO ALK-ALERT-TYPE-CODE
009950         MOVE ECG-TEST-VALUE      TO ALK-PRIMARY-VALUE
009960         MOVE ECG-COMPUTED-MEAN   TO ALK-SECONDARY-VALUE
009970         MOVE ECG-COMPUTED-STDDEV TO ALK-TERTIARY-VALUE
009980         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
009990         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
010000     ELSE
010010         MOVE "N" TO WS-RULE-CONDITION-SW
010020     END-IF.
010030     PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT.
010040 600-EXIT.
010050     EXIT.
010060
010070*        610-LOAD-ECG-WINDOW -- COPIES THE 20 MOST RECENT
010080*        ENTRIES OUT OF VITS-ECG-ENTRY (SUBSCRIPTS
010090*        VITS-ECG-COUNT - 19 THROUGH VITS-ECG-COUNT) INTO
010100*        ECG-WINDOW-ENTRY, OLDEST OF THE 20 FIRST.  WS-RULE-
010110*        ALRT-IDX IS BORROWED AS THE PERFORM VARYING SUBSCRIPT
010120*        HERE -- IT IS RESTORED TO 10 AFTERWARD SINCE THIS
010130*        PARAGRAPH IS CALLED FROM INSIDE 600, WHICH STILL NEEDS
010140*        IT SET TO THE ECG SLOT NUMBER FOR THE SUBSEQUENT
010150*        900-POST-ALERT-STATUS CALL.
010160 610-LOAD-ECG-WINDOW.
010170     MOVE "610-LOAD-ECG-WINDOW" TO PARA-NAME.
010180     MOVE 20 TO ECG-WINDOW-COUNT.
010190     COMPUTE ECG-WIN-IDX = VITS-ECG-COUNT - 19.
010200     PERFORM 620-LOAD-ONE-ECG-ENTRY THRU 620-EXIT
010210             VARYING WS-RULE-ALRT-IDX FROM 1 BY 1
010220             UNTIL WS-RULE-ALRT-IDX > 20.
010230     MOVE 10 TO WS-RULE-ALRT-IDX.
010240 610-EXIT.
010250     EXIT.
010260
010270*        620-LOAD-ONE-ECG-ENTRY -- ONE ITERATION PER WINDOW
010280*        SLOT.  WS-RULE-ALRT-IDX RUNS 1 THROUGH 20 (THE WINDOW
010290*        POSITION); THE MASTER-TABLE SUBSCRIPT IS COMPUTED
010300*        FRESH EACH TIME AS VITS-ECG-COUNT - 20 + WS-RULE-
010310*        ALRT-IDX SO WINDOW POSITION 1 MAPS TO THE OLDEST OF
010320*        THE 20 AND WINDOW POSITION 20 MAPS TO THE NEWEST.
010330 620-LOAD-ONE-ECG-ENTRY.
010340     COMPUTE ECG-WIN-IDX =
010350         VITS-ECG-COUNT - 20 + WS-RULE-ALRT-IDX.
010360     MOVE VITS-ECG-VALUE (ECG-WIN-IDX)
010370         TO ECG-WINDOW-VALUE (WS-RULE-ALRT-IDX).
010380 620-EXIT.
010390     EXIT.
010400
010410******************************************************************
010420*    MANUAL TRIGGER -- SLOT 11.  LOOKS ONLY AT THE SINGLE
010430*    LATEST MANUAL "ALERT" RECORD VITMERG POSTED TO
010440*    VITS-MANUAL-INFO/TS.  A VALUE OTHER THAN TRIGGERED/
010450*    RESOLVED IS A NO-OP -- STATE IS LEFT UNTOUCHED, SINCE
010460*    THAT SHOULD NEVER OCCUR IF VITEDIT'S FIELD 5 VALIDATION
010470*    UPSTREAM DID ITS JOB.
010480*
010490*    THIS IS THE ONE ALERT SLOT DRIVEN BY A HUMAN JUDGMENT CALL
010500*    RATHER THAN A NUMERIC THRESHOLD -- A NURSE OR ATTENDING
010510*    PHYSICIAN CAN FLAG OR CLEAR A PATIENT'S ALERT STATUS
010520*    DIRECTLY THROUGH THE MANUAL-OVERRIDE TRANSACTION VITEDIT
010530*    VALIDATES AND VITMERG POSTS.  BECAUSE OF THAT, SLOT 11
010540*    NEVER PARTICIPATES IN ANY OF THE NUMERIC THRESHOLD OR
010550*    TREND LOGIC ABOVE -- IT IS PURELY A REFLECTION OF THE
010560*    LATEST MANUAL RECORD ON THE MASTER.
010570******************************************************************
010580 700-CHECK-MANUAL-TRIGGER.
010590     MOVE "700-CHECK-MANUAL-TRIGGER" TO PARA-NAME.
010600*        NO MANUAL ALERT HAS EVER BEEN POSTED FOR THIS PATIENT
010610*        -- LEAVE SLOT 11 EXACTLY AS IT IS (WHICH, FOR A BRAND
010620*        NEW PATIENT, IS THE INACTIVE STATE 150-ADD-MASTER-
010630*        RECORD IN VITMERG SET IT TO).
010640     IF VITS-MANUAL-READING-ABSENT
010650         GO TO 700-EXIT.
010660
010670     SET ALRT-IDX TO 11.
010680     MOVE 11 TO WS-RULE-ALRT-IDX.
010690     MOVE VITS-MANUAL-TS TO WS-RULE-TIMESTAMP.
010700
010710*        UNLIKE EVERY OTHER RULE IN THIS PROGRAM, THIS ONE DOES
010720*        NOT UNCONDITIONALLY SET WS-RULE-CONDITION-SW AND THEN
010730*        PERFORM 900 ONCE -- A THIRD, UNRECOGNIZED VALUE IN
010740*        VITS-MANUAL-INFO FALLS THROUGH BOTH IF BRANCHES BELOW
010750*        AND POSTS NOTHING AT ALL, LEAVING SLOT 11 UNTOUCHED
010760*        RATHER THAN FORCING IT TO EITHER STATE.
010770     IF VITS-MANUAL-INFO = "TRIGGERED"
010780         MOVE "Y" TO WS-RULE-CONDITION-SW
010790         MOVE "MANUAL_TRIGGER" TO ALK-ALERT-TYPE-CODE
010800         MOVE VITS-PATIENT-ID TO ALK-PATIENT-ID
010810         CALL "ALRTLKUP" USING ALRT-LOOKUP-REC
010820         PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT
010830     ELSE
010840     IF VITS-MANUAL-INFO = "RESOLVED"
010850         MOVE "N" TO WS-RULE-CONDITION-SW
010860         PERFORM 900-POST-ALERT-STATUS THRU 900-EXIT
010870     END-IF
010880     END-IF.
010890 700-EXIT.
010900     EXIT.
010910
010920******************************************************************
010930*    SUMMARY -- SLOT 11 EXIT LEAVES US HERE.  WALK THE 11-SLOT
010940*    TABLE ONE MORE TIME, BUILDING THE FREE-TEXT LIST OF ACTIVE
010950*    CODES INTO THE MESSAGE FIELD OF ONE "ACTIVE" STATUS LINE.
010960*    NOTHING IS WRITTEN WHEN THE PATIENT HAS ZERO ACTIVE ALERTS
010970*    -- A CLEAN PATIENT GENERATES NO OUTPUT AT ALL ON A GIVEN
010980*    NIGHT'S RUN, WHICH KEEPS VITALRT-FILE FROM FILLING UP WITH
010990*    "NO ALERTS" LINES FOR THE MAJORITY OF PATIENTS.
011000******************************************************************
011010 800-WRITE-SUMMARY.
011020     MOVE "800-WRITE-SUMMARY" TO PARA-NAME.
011030     IF VITS-ACTIVE-ALERT-COUNT = ZERO
011040         GO TO 800-EXIT.
011050
011060     MOVE SPACES TO WS-SUMMARY-CODE-LIST.
011070     SET ALRT-IDX TO 1.
011080     PERFORM 810-APPEND-IF-ACTIVE THRU 810-EXIT
011090             VARYING ALRT-IDX FROM 1 BY 1
011100             UNTIL ALRT-IDX > 11.
011110
011120     MOVE VITS-PATIENT-ID-X   TO WS-SUMMARY-EDIT-ID.
011130     MOVE VITS-ACTIVE-ALERT-COUNT TO WS-SUMMARY-EDIT-COUNT.
011140
011150*        ALG-ALERT-TYPE/TIMESTAMP-MS/SEVERITY ARE LEFT BLANK OR
011160*        ZERO ON A SUMMARY LINE -- THOSE FIELDS ARE MEANINGFUL
011170*        ONLY ON THE PER-EVENT TRIGGERED/RESOLVED LINES 909-
011180*        WRITE-ALERT-LINE BUILDS BELOW; THE SUMMARY CARRIES ITS
011190*        INFORMATION IN THE FREE-TEXT ALG-MESSAGE INSTEAD.
011200     MOVE SPACES TO VIT-ALERT-LOG-REC.
011210     MOVE VITS-PATIENT-ID   TO ALG-PATIENT-ID.
011220     MOVE SPACES            TO ALG-ALERT-TYPE.
011230     MOVE ZERO               TO ALG-TIMESTAMP-MS.
011240     MOVE SPACES            TO ALG-SEVERITY.
011250     MOVE "ACTIVE"           TO ALG-STATUS.
011260     STRING "PATIENT #" DELIMITED BY SIZE
011270            WS-SUMMARY-EDIT-ID DELIMITED BY SIZE
011280            " HAS " DELIMITED BY SIZE
011290            WS-SUMMARY-EDIT-COUNT DELIMITED BY SIZE
011300            " ACTIVE ALERT(S): " DELIMITED BY SIZE
011310            WS-SUMMARY-CODE-LIST DELIMITED BY SIZE
011320       INTO ALG-MESSAGE.
011330     WRITE VIT-ALERT-LOG-REC-FD FROM VIT-ALERT-LOG-REC.
011340     ADD +1 TO SUMMARIES-WRITTEN.
011350 800-EXIT.
011360     EXIT.
011370
011380*        810-APPEND-IF-ACTIVE -- ONE PASS PER ALERT SLOT.  ONLY
011390*        SLOTS CURRENTLY ACTIVE CONTRIBUTE THEIR TYPE CODE TO
011400*        THE LIST; THE STRING'S DELIMITED BY SPACE ON THE
011410*        RECEIVING FIELD IS WHAT LETS EACH CALL APPEND WITHOUT
011420*        OVERWRITING WHAT A PRIOR ITERATION ALREADY WROTE.
011430 810-APPEND-IF-ACTIVE.
011440     IF VITS-ALERT-IS-ACTIVE (ALRT-IDX)
011450         STRING WS-SUMMARY-CODE-LIST DELIMITED BY SPACE
011460                VITS-ALERT-TYPE-CODE (ALRT-IDX) DELIMITED BY SPACE
011470                " " DELIMITED BY SIZE
011480           INTO WS-SUMMARY-CODE-LIST
011490     END-IF.
011500 810-EXIT.
011510     EXIT.
011520
011530******************************************************************
011540*    900-POST-ALERT-STATUS -- THE ONE PLACE THE ALERT IDENTITY
011550*    AND UPDATE-IN-PLACE SEMANTICS ARE CODED.  CALLED BY EVERY
011560*    RULE PARAGRAPH ABOVE WITH ALRT-IDX ALREADY POSITIONED AND
011570*    WS-RULE-CONDITION-SW/ALK-xxx-OUT SET.  THIS IS THE PER-
011580*    (PATIENT-ID, ALERT-TYPE) CONTROL BREAK CALLED OUT IN THE
011590*    JOB'S SPEC -- SLOT NUMBER IS THE BREAK KEY, ACTIVE/INACTIVE
011600*    IS THE TOTAL CARRIED ACROSS IT.  THE FOUR POSSIBLE PATHS
011610*    THROUGH THE NESTED IF BELOW ARE:
011620*       CONDITION MET,     SLOT WAS ALREADY ACTIVE   -> UPDATE
011630*                                                        IN PLACE, NO
011640*                                                        NEW LOG LINE.
011650*       CONDITION MET,     SLOT WAS INACTIVE         -> TRIGGER,
011660*                                                        WRITE A
011670*                                                        "TRIGGERED"
011680*                                                        LOG LINE.
011690*       CONDITION NOT MET, SLOT WAS ACTIVE            -> RESOLVE,
011700*                                                        WRITE A
011710*                                                        "RESOLVED"
011720*                                                        LOG LINE.
011730*       CONDITION NOT MET, SLOT WAS ALREADY INACTIVE  -> NO-OP,
011740*                                                        NOTHING
011750*                                                        WRITTEN OR
011760*                                                        CHANGED.
011770******************************************************************
011780 900-POST-ALERT-STATUS.
011790     MOVE "900-POST-ALERT-STATUS" TO PARA-NAME.
011800     SET ALRT-IDX TO WS-RULE-ALRT-IDX.
011810
011820     IF WS-RULE-CONDITION-MET
011830         IF VITS-ALERT-IS-ACTIVE (ALRT-IDX)
011840*                UPDATE IN PLACE -- PER THE 05/14/98 CHANGE-LOG
011850*                ENTRY, THIS PATH DOES NOT PERFORM 909-WRITE-
011860*                ALERT-LINE.  THE ALERT WAS ALREADY TRIGGERED
011870*                ON AN EARLIER PASS; REFRESHING SEVERITY/
011880*                MESSAGE/TIMESTAMP HERE JUST KEEPS THE MASTER
011890*                RECORD CURRENT WITHOUT GENERATING A SECOND
011900*                TRIGGERED LINE FOR THE SAME ONGOING EVENT.
011910             MOVE ALK-SEVERITY-OUT TO VITS-ALERT-SEVERITY (ALRT-IDX)
011920             MOVE ALK-MESSAGE-OUT  TO VITS-ALERT-MESSAGE (ALRT-IDX)
011930             MOVE WS-RULE-TIMESTAMP TO VITS-ALERT-TIMESTAMP (ALRT-IDX)
011940             ADD +1 TO ALERTS-UPDATED
011950         ELSE
011960*                NEWLY TRIGGERED -- FLIP THE SLOT ACTIVE, BUMP
011970*                THE PATIENT'S ACTIVE-ALERT-COUNT (WHICH 800-
011980*                WRITE-SUMMARY TESTS FURTHER DOWN THIS PASS),
011990*                AND WRITE THE TRIGGERED LOG LINE.
012000             MOVE "Y" TO VITS-ALERT-ACTIVE-SW (ALRT-IDX)
012010             MOVE ALK-SEVERITY-OUT TO VITS-ALERT-SEVERITY (ALRT-IDX)
012020             MOVE ALK-MESSAGE-OUT  TO VITS-ALERT-MESSAGE (ALRT-IDX)
012030             MOVE WS-RULE-TIMESTAMP TO VITS-ALERT-TIMESTAMP (ALRT-IDX)
012040             ADD +1 TO VITS-ACTIVE-ALERT-COUNT
012050             ADD +1 TO ALERTS-TRIGGERED
012060             PERFORM 909-WRITE-ALERT-LINE THRU 909-EXIT
012070         END-IF
012080     ELSE
012090         IF VITS-ALERT-IS-ACTIVE (ALRT-IDX)
012100*                NEWLY RESOLVED -- FLIP THE SLOT INACTIVE,
012110*                DECREMENT THE ACTIVE-ALERT-COUNT, AND WRITE
012120*                THE RESOLVED LOG LINE.  NOTE THE SEVERITY/
012130*                MESSAGE FIELDS ARE LEFT AS THEY WERE (NOT
012140*                CLEARED) -- 909-WRITE-ALERT-LINE BELOW STILL
012150*                READS THEM FOR THE RESOLVED LINE'S TEXT.
012160             MOVE "N" TO VITS-ALERT-ACTIVE-SW (ALRT-IDX)
012170             SUBTRACT 1 FROM VITS-ACTIVE-ALERT-COUNT
012180             MOVE "RESOLVED" TO ALG-STATUS
012190             ADD +1 TO ALERTS-RESOLVED
012200             PERFORM 909-WRITE-ALERT-LINE THRU 909-EXIT
012210         END-IF
012220*            CONDITION NOT MET AND THE SLOT WAS ALREADY
012230*            INACTIVE -- BOTH IFS FALL THROUGH WITH NO ACTION,
012240*            WHICH IS THE FOURTH AND MOST COMMON PATH THROUGH
012250*            THIS PARAGRAPH ON ANY GIVEN PATIENT'S PASS.
012260     END-IF.
012270 900-EXIT.
012280     EXIT.
012290
012300*        909-WRITE-ALERT-LINE -- BUILDS ONE TRIGGERED OR
012310*        RESOLVED LOG LINE FROM WHATEVER 900-POST-ALERT-STATUS
012320*        JUST MOVED INTO THE ALERT SLOT (OR, FOR A RESOLVE, WAS
012330*        ALREADY SITTING THERE FROM THE TRIGGER).  THE STATUS
012340*        TEXT ITSELF IS DECIDED HERE FROM WS-RULE-CONDITION-SW
012350*        RATHER THAN PASSED IN, SINCE BOTH CALLERS OF THIS
012360*        PARAGRAPH ARE INSIDE 900 WHERE THAT SWITCH IS ALREADY
012370*        SET CORRECTLY FOR THE CASE THAT GOT HERE.
012380 909-WRITE-ALERT-LINE.
012390     MOVE "909-WRITE-ALERT-LINE" TO PARA-NAME.
012400     MOVE SPACES TO VIT-ALERT-LOG-REC.
012410     MOVE VITS-PATIENT-ID   TO ALG-PATIENT-ID.
012420     MOVE VITS-ALERT-TYPE-CODE (ALRT-IDX) TO ALG-ALERT-TYPE.
012430     MOVE VITS-ALERT-MESSAGE (ALRT-IDX)   TO ALG-MESSAGE.
012440     MOVE VITS-ALERT-TIMESTAMP (ALRT-IDX) TO ALG-TIMESTAMP-MS.
012450     MOVE VITS-ALERT-SEVERITY (ALRT-IDX)  TO ALG-SEVERITY.
012460     IF WS-RULE-CONDITION-MET
012470         MOVE "TRIGGERED" TO ALG-STATUS
012480     ELSE
012490         MOVE "RESOLVED"  TO ALG-STATUS
012500     END-IF.
012510     WRITE VIT-ALERT-LOG-REC-FD FROM VIT-ALERT-LOG-REC.
012520 909-EXIT.
012530     EXIT.
012540
012550******************************************************************
012560*    990-CLEANUP -- CLOSE ALL FILES AND PRINT THE FIVE-LINE JOB
012570*    SUMMARY.  THE FIVE COUNTS PRINTED HERE ARE WHAT THE
012580*    OPERATOR CHECKS EACH MORNING BEFORE THE OVERNIGHT ALERT
012590*    REPORT IS TRUSTED -- A RUN WITH ZERO PATIENTS EVALUATED
012600*    USUALLY MEANS THE PRIOR STEP (VITMERG) DID NOT ACTUALLY
012610*    UPDATE VITMSTR, NOT THAT THE HOSPITAL HAD NO PATIENTS.
012620******************************************************************
012630 990-CLEANUP.
012640     MOVE "990-CLEANUP" TO PARA-NAME.
012650*        NO FILE-STATUS CHECK IS DONE ON ANY OF THE THREE
012660*        CLOSES BELOW -- A FAILED CLOSE THIS LATE IN THE STEP
012670*        HAS NO REMAINING WORK TO PROTECT AND WOULD BE CAUGHT
012680*        BY THE OPERATING SYSTEM'S OWN END-OF-STEP CHECKS.
012690     CLOSE VITMSTR, VITALRT-FILE, SYSOUT.
012700     DISPLAY "** PATIENTS EVALUATED **".
012710     DISPLAY PATIENTS-EVALUATED.
012720     DISPLAY "** ALERTS TRIGGERED   **".
012730     DISPLAY ALERTS-TRIGGERED.
012740     DISPLAY "** ALERTS UPDATED     **".
012750     DISPLAY ALERTS-UPDATED.
012760     DISPLAY "** ALERTS RESOLVED    **".
012770     DISPLAY ALERTS-RESOLVED.
012780     DISPLAY "** SUMMARY LINES      **".
012790     DISPLAY SUMMARIES-WRITTEN.
012800     DISPLAY "******** NORMAL END OF JOB ALRTEVAL ********".
012810 990-EXIT.
012820     EXIT.
012830
012840*        950-READ-VITMSTR -- THE ONE PLACE THAT TOUCHES
012850*        VITMSTR'S READ, SAME READ-AHEAD PATTERN AS THE OTHER
012860*        TWO PROGRAMS IN THE JOB STREAM.
012870 950-READ-VITMSTR.
012880     MOVE "950-READ-VITMSTR" TO PARA-NAME.
012890     READ VITMSTR
012900         AT END
012910         MOVE "10" TO MFCODE
012920     END-READ.
012930 950-EXIT.
012940     EXIT.
012950
012960*        1000-ABEND-RTN -- ONLY REACHED IF THE REWRITE IN
012970*        100-MAINLINE FAILS.  SAME SHAPE AS VITMERG'S ABEND
012980*        ROUTINE -- SEE THE NOTE THERE FOR WHY EVERY PROGRAM IN
012990*        THIS SUITE HANDLES AN UNEXPECTED VITMSTR FAILURE THE
013000*        SAME WAY.
013010 1000-ABEND-RTN.
013020     MOVE "1000-ABEND-RTN" TO PARA-NAME.
013030     MOVE "VITMSTR REWRITE ERROR - SEE FILE STATUS" TO ABEND-REASON.
013040     MOVE MFCODE TO EXPECTED-VAL.
013050     MOVE VITS-PATIENT-ID TO ACTUAL-VAL-N.
013060     DISPLAY ABEND-REC.
013070     DIVIDE ZERO-VAL INTO ONE-VAL.
013080 1000-EXIT.
013090     EXIT.
013100
013110******************************************************************
013120*    END OF PROGRAM ALRTEVAL.  A NEW ALERT RULE NEEDS: A FREE
013130*    ALERT-SLOT NUMBER IN VITMSTR.CPY'S 11-ENTRY TABLE (12 WOULD
013140*    REQUIRE WIDENING THAT OCCURS CLAUSE), A NEW RULE-CHECK
013150*    PARAGRAPH FOLLOWING THE SET-CONDITION/CALL-ALRTLKUP/
013160*    PERFORM-900 PATTERN ESTABLISHED ABOVE, A PERFORM FOR IT
013170*    FROM 100-MAINLINE OR WHICHEVER GROUP PARAGRAPH IT BELONGS
013180*    TO, AND A MATCHING SEVERITY/MESSAGE PARAGRAPH IN ALRTLKUP.
013190*
013200*    ONE THING A NEW RULE MUST NOT DO: BYPASS 900-POST-ALERT-
013210*    STATUS AND MOVE DIRECTLY INTO VITS-ALERT-ACTIVE-SW OR
013220*    WRITE DIRECTLY TO VITALRT-FILE.  EVERY PIECE OF ACCOUNTING
013230*    IN THIS PROGRAM -- ALERTS-TRIGGERED, ALERTS-UPDATED,
013240*    ALERTS-RESOLVED, VITS-ACTIVE-ALERT-COUNT, AND THE
013250*    SUPPRESSED-LINE-ON-UPDATE RULE FROM THE 05/14/98 CHANGE --
013260*    DEPENDS ON EVERY RULE GOING THROUGH THAT ONE PARAGRAPH.
013270*
013280*    A NOTE FOR WHOEVER NEXT TOUCHES THIS PROGRAM: THE FIVE
013290*    RULE-GROUP PARAGRAPHS CALLED FROM 100-MAINLINE (300, 400,
013300*    500, 600, 700) ARE INDEPENDENT OF EACH OTHER BY DESIGN.
013310*    RESIST THE TEMPTATION TO HAVE ONE RULE READ ANOTHER
013320*    RULE'S WS-RULE-CONDITION-SW OR VITS-ALERT-ACTIVE-SW VALUE
013330*    TO SHORT-CIRCUIT ITS OWN CHECK -- THE ONLY RULE IN THIS
013340*    SUITE THAT LOOKS AT TWO VITALS TOGETHER IS THE HYPOTENSIVE/
013350*    HYPOXEMIA CHECK IN 500, AND IT DOES SO BY READING THE RAW
013360*    HISTORY TABLES DIRECTLY, NOT BY INSPECTING ANOTHER SLOT'S
013370*    RESULT.
013380******************************************************************
