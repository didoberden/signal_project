000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  VITMERG.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/21/94.
000160 DATE-COMPILED. 03/21/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM MERGES ONE PASS OF SCRUBBED MONITOR
000220*          READINGS (VITMEAS-FILE, BUILT BY VITEDIT) INTO THE
000230*          PER-PATIENT VITAL-SIGN HISTORY MASTER, VITMSTR.
000240*          FOR EACH INCOMING READING --
000250*
000260*              1. LOCATE THE PATIENT'S MASTER RECORD, ADDING
000270*                 A NEW ONE IF THIS IS THE FIRST TIME WE HAVE
000280*                 SEEN THIS PATIENT-ID.
000290*              2. UNLESS THIS IS A MANUAL "ALERT" RECORD,
000300*                 REJECT THE READING IF ITS EXACT TIMESTAMP IS
000310*                 ALREADY PRESENT IN THAT VITAL'S HISTORY
000320*                 (DUPLICATE TRANSMISSION FROM THE COLLECTOR).
000330*              3. APPEND, RE-SORT ASCENDING BY TIMESTAMP, AND
000340*                 TRIM THE HISTORY BACK TO THE MOST RECENT 100
000350*                 ENTRIES.
000360*
000370*          THIS PROGRAM DOES NOT TOUCH THE ALERT-STATUS HALF
000380*          OF THE MASTER RECORD -- THAT BELONGS TO ALRTEVAL,
000390*          WHICH RUNS AS THE NEXT STEP IN THE JOB STREAM.
000400*
000410*          A NOTE ON WHY THE HISTORY TABLES LIVE ON THE MASTER
000420*          RECORD RATHER THAN IN A SEPARATE DETAIL FILE: THE
000430*          ALERT RULES ALRTEVAL EVALUATES (TREND OVER THE LAST
000440*          FEW READINGS, RUNNING MEAN/STANDARD DEVIATION FOR
000450*          ECG) NEED RANDOM ACCESS TO A GIVEN PATIENT'S RECENT
000460*          HISTORY BY VALUE, NOT A SEQUENTIAL SCAN OF EVERY
000470*          READING EVER TAKEN -- KEEPING A BOUNDED, SORTED
000480*          WINDOW RIGHT ON THE MASTER RECORD MEANS ALRTEVAL
000490*          NEVER HAS TO OPEN A SECOND FILE OR JOIN ANYTHING.
000500*
000510*          A SECOND NOTE ON WHY THE FOUR VITAL-SIGN TABLES ARE
000520*          KEPT SEPARATE RATHER THAN AS ONE COMBINED, TYPE-
000530*          TAGGED TABLE: EACH VITAL HAS ITS OWN VALUE RANGE AND
000540*          ALERT THRESHOLDS, AND ALRTEVAL'S RULE-CHECK
000550*          PARAGRAPHS ARE WRITTEN ONE PER VITAL -- A SEPARATE
000560*          TABLE PER VITAL LETS EACH RULE-CHECK PARAGRAPH
000570*          SUBSCRIPT DIRECTLY INTO ITS OWN TABLE WITHOUT FIRST
000580*          FILTERING A MIXED TABLE BY TYPE CODE.
000590******************************************************************
000600*    CHANGE LOG
000610*    ----------------------------------------------------------
000620*    03/21/94  JS   INITIAL WRITE-UP (REQ TKT #4471).
000630*    08/09/94  TGD  ADDED THE DUPLICATE-TIMESTAMP CHECK -- THE
000640*                   COLLECTOR BOXES WERE RESENDING THE LAST
000650*                   READING ON EVERY RECONNECT.
000660*    01/17/95  AK   MANUAL "ALERT" RECORDS NOW REPLACE RATHER
000670*                   THAN HISTORY -- ONLY THE LATEST ONE MATTERS
000680*                   TO THE MANUAL-TRIGGER RULE (TKT #4790).
000690*    10/02/96  MM   HISTORY TRIM WAS DROPPING THE OLDEST ENTRY
000700*                   INCORRECTLY WHEN THE TABLE WAS EXACTLY AT
000710*                   100 -- OFF-BY-ONE IN 300-TRIM-HISTORY-WINDOW
000720*                   (TKT #5140).
000730*    05/14/98  RFW  ADD-MASTER-RECORD NOW INITIALIZES
000740*                   VITS-ACTIVE-ALERT-COUNT AND EVERY ALERT
000750*                   SLOT'S 88 TO INACTIVE SO ALRTEVAL DOES NOT
000760*                   HAVE TO SPECIAL-CASE A BRAND-NEW PATIENT.
000770*    01/11/99  DLK  Y2K -- WS-DATE NOW SOURCED FROM THE 4-DIGIT
000780*                   SYSTEM CLOCK (TKT #5560).
000790*    03/19/03  DLK  SORT-BY-TIMESTAMP REWRITTEN AS A STRAIGHT
000800*                   INSERTION SORT -- THE OLD BUBBLE SORT WAS
000810*                   SHOWING UP IN THE CPU REPORT ON THE BUSIER
000820*                   ICU FLOORS (TKT #6288).
000830*    11/12/04  RFW  250-REPLACE-MANUAL-ALERT WAS OVERWRITING
000840*                   VITS-MANUAL-INFO/TS UNCONDITIONALLY -- A
000850*                   RECONNECT ON THE COLLECTOR SIDE CAN DELIVER
000860*                   AN OLDER ALERT RECORD AFTER A NEWER ONE HAS
000870*                   ALREADY BEEN POSTED TO THE MASTER, AND SINCE
000880*                   THIS SLOT HAS NO SORT STEP BEHIND IT LIKE THE
000890*                   FOUR VITAL-SIGN HISTORIES DO, THE STALE RECORD
000900*                   WAS FLIPPING A NURSE-CONFIRMED RESOLVE BACK TO
000910*                   TRIGGERED ON A LATER RUN.  NOW GUARDED SO THE
000920*                   SLOT ONLY REPLACES WHEN EMPTY OR THE INCOMING
000930*                   TIMESTAMP IS NOT OLDER THAN WHAT IS ALREADY
000940*                   POSTED (TKT #6614).
000950*    ----------------------------------------------------------
000960
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990*        SAME TARGET MACHINE AS THE REST OF THE VITAL-SIGN
001000*        ALERT JOB STREAM.
001010 SOURCE-COMPUTER. IBM-390.
001020 OBJECT-COMPUTER. IBM-390.
001030*        UPSI-0 IS THE STANDARD SHOP TRACE SWITCH -- NOT
001040*        EXERCISED IN NORMAL PRODUCTION RUNS.  WS-TRACE-SW-ON/
001050*        OFF ARE DECLARED HERE FOR CONSISTENCY WITH THE OTHER
001060*        PROGRAMS IN THE SUITE BUT ARE NOT ACTUALLY TESTED
001070*        ANYWHERE BELOW -- THIS PROGRAM HAS NO OPTIONAL TRACE
001080*        DISPLAY OUTPUT TO GATE ON THE SWITCH.
001090 SPECIAL-NAMES.
001100     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
001110            OFF STATUS IS WS-TRACE-SW-OFF.
001120
001130 INPUT-OUTPUT SECTION.
001140 FILE-CONTROL.
001150*        SYSOUT CARRIES THE END-OF-JOB COUNTS -- SEE 900-CLEANUP.
001160     SELECT SYSOUT
001170     ASSIGN TO UT-S-SYSOUT
001180       ORGANIZATION IS SEQUENTIAL.
001190
001200*        THE SCRUBBED FEED BUILT BY VITEDIT -- THIS PROGRAM'S
001210*        ONLY INPUT.
001220     SELECT VITMEAS-FILE
001230     ASSIGN TO UT-S-VITMEAS
001240       ACCESS MODE IS SEQUENTIAL
001250       FILE STATUS IS IFCODE.
001260
001270*        THE PER-PATIENT VITAL-SIGN HISTORY MASTER, KEYED ON
001280*        PATIENT-ID.  OPENED I-O SO THIS PROGRAM CAN BOTH ADD
001290*        A BRAND-NEW PATIENT'S RECORD (WRITE) AND UPDATE AN
001300*        EXISTING ONE'S HISTORY (REWRITE) IN THE SAME RUN --
001310*        SEE 100-MAINLINE.
001320     SELECT VITMSTR
001330     ASSIGN TO UT-S-VITMSTR
001340       ORGANIZATION IS INDEXED
001350       ACCESS MODE IS DYNAMIC
001360       RECORD KEY IS VITS-PATIENT-ID
001370       FILE STATUS IS MFCODE.
001380*        DYNAMIC ACCESS RATHER THAN RANDOM -- THIS PROGRAM
001390*        ONLY EVER DOES KEYED READS, WRITES, AND REWRITES
001400*        AGAINST VITMSTR, BUT DYNAMIC IS THE SHOP'S STANDARD
001410*        CHOICE FOR ANY INDEXED FILE OPENED I-O SO A FUTURE
001420*        MAINTAINER CAN ADD A SEQUENTIAL BROWSE WITHOUT
001430*        REVISITING THIS SELECT CLAUSE.
001440
001450 DATA DIVISION.
001460 FILE SECTION.
001470******************************************************************
001480*    SYSOUT -- PLAIN PRINT LINE FOR THE END-OF-JOB BANNER.
001490******************************************************************
001500 FD  SYSOUT
001510     RECORDING MODE IS F
001520     LABEL RECORDS ARE STANDARD
001530     RECORD CONTAINS 100 CHARACTERS
001540     BLOCK CONTAINS 0 RECORDS
001550     DATA RECORD IS SYSOUT-REC.
001560*        SYSOUT-REC IS TREATED AS ONE UNBROKEN FIELD -- 900-
001570*        CLEANUP BUILDS EACH LINE WITH DISPLAY STATEMENTS
001580*        RATHER THAN MOVING PIECES INTO SYSOUT-REC, SO THE
001590*        01-LEVEL BELOW NEVER ACTUALLY GETS WRITTEN TO.
001600 01  SYSOUT-REC  PIC X(100).
001610
001620*        SAME 88-BYTE SCRUBBED-READING LAYOUT VITEDIT WROTE --
001630*        SEE VITMEAS.CPY FOR THE GROUP-LEVEL VIEW USED BELOW.
001640*        THIS FD DECLARES ONLY THE RAW 88-BYTE STRING; THE
001650*        FIELD-BY-FIELD VIEW LIVES IN WORKING STORAGE AS
001660*        WS-MEASUREMENT, MOVED IN AT THE TOP OF 100-MAINLINE.
001670 FD  VITMEAS-FILE
001680     RECORDING MODE IS F
001690     LABEL RECORDS ARE STANDARD
001700     RECORD CONTAINS 88 CHARACTERS
001710     BLOCK CONTAINS 0 RECORDS
001720     DATA RECORD IS VIT-MEASUREMENT-REC-FD.
001730 01  VIT-MEASUREMENT-REC-FD          PIC X(88).
001740
001750*        13,637-BYTE MASTER RECORD -- FOUR 100-ENTRY VITAL-SIGN
001760*        HISTORY TABLES PLUS THE 11-SLOT ALERT-STATUS TABLE
001770*        (WHICH THIS PROGRAM DOES NOT TOUCH -- SEE REMARKS)
001780*        ACCOUNT FOR NEARLY ALL OF THE WIDTH.  LAYOUT LIVES IN
001790*        VITMSTR.CPY SO ALRTEVAL SHARES THE IDENTICAL RECORD.
001800*        FIXED-LENGTH, NOT VARIABLE -- EVEN A PATIENT WITH ONLY
001810*        A HANDFUL OF READINGS ON FILE OCCUPIES THE FULL 13,637
001820*        BYTES, WITH THE UNUSED TABLE SLOTS LEFT AT WHATEVER
001830*        INITIALIZE SET THEM TO IN 150-ADD-MASTER-RECORD.
001840 FD  VITMSTR
001850     RECORDING MODE IS F
001860     LABEL RECORDS ARE STANDARD
001870     RECORD CONTAINS 13637 CHARACTERS
001880     DATA RECORD IS VITS-MASTER-REC.
001890 COPY VITMSTR.
001900
001910 WORKING-STORAGE SECTION.
001920
001930******************************************************************
001940*    FILE-STATUS-CODES -- IFCODE'S "10" DRIVES THE MAIN READ
001950*    LOOP; MFCODE IS TESTED AFTER EVERY VITMSTR READ/WRITE/
001960*    REWRITE (MSTR-NOT-FOUND "23" IS THE EXPECTED "NEW PATIENT"
001970*    CASE, NOT AN ERROR).
001980******************************************************************
001990 01  FILE-STATUS-CODES.
002000*        CODE-READ-OK IS DECLARED FOR SYMMETRY WITH THE OTHER
002010*        PROGRAMS IN THIS SUITE BUT IS NOT ACTUALLY TESTED
002020*        ANYWHERE IN THIS PROGRAM -- IF IFCODE IS ANYTHING
002030*        OTHER THAN SPACES OR "10" THE READ ITSELF WOULD HAVE
002040*        FAILED HARD ON THE MOUNTED DATASET LONG BEFORE THIS
002050*        FIELD IS EVER LOOKED AT.
002060     05  IFCODE                      PIC X(02).
002070         88  CODE-READ-OK            VALUE SPACES.
002080         88  NO-MORE-VITMEAS         VALUE "10".
002090     05  MFCODE                      PIC X(02).
002100*        MSTR-OK IS LIKEWISE DECLARED FOR COMPLETENESS -- THE
002110*        ONLY MFCODE VALUE THIS PROGRAM ACTS ON DIRECTLY IS
002120*        "23" VIA THE INVALID KEY CLAUSE IN 100-MAINLINE'S
002130*        READ, NOT BY TESTING MSTR-OK OR MSTR-NOT-FOUND BY
002140*        NAME.
002150         88  MSTR-OK                 VALUE "00".
002160         88  MSTR-NOT-FOUND          VALUE "23".
002170     05  FILLER                      PIC X(04).
002180
002190****** WORKING COPY OF THE INCOMING READING
002200******************************************************************
002210*    WS-MEASUREMENT IS THE VITMEAS-FILE RECORD MOVED INTO
002220*    WORKING STORAGE ONCE AT THE TOP OF 100-MAINLINE SO EVERY
002230*    PARAGRAPH BELOW WORKS FROM ONE STABLE COPY RATHER THAN
002240*    RE-READING THE FD RECORD REPEATEDLY.
002250******************************************************************
002260 01  WS-MEASUREMENT.
002270     05  WS-MEAS-PATIENT-ID          PIC 9(09).
002280     05  WS-MEAS-VALUE               PIC S9(07)V9(04).
002290*        UNSIGNED VIEW -- EVERY VITAL-SIGN READING THIS SHOP
002300*        MEASURES IS NATURALLY POSITIVE, SO THE APPEND
002310*        PARAGRAPHS MOVE FROM HERE RATHER THAN FUSS WITH SIGN.
002320     05  WS-MEAS-VALUE-U REDEFINES WS-MEAS-VALUE
002330                                     PIC 9(07)V9(04).
002340*        88-LEVELS BELOW DRIVE THE DISPATCH IN 100-MAINLINE
002350*        (ALERT VS. VITAL-SIGN) AND IN 200-MERGE-TYPE-HISTORY
002360*        (WHICH OF THE FOUR VITAL-SIGN TABLES TO APPEND TO).
002370     05  WS-MEAS-RECORD-TYPE         PIC X(20).
002380         88  WS-MEAS-IS-SYSTOLIC     VALUE 'SystolicBP'.
002390         88  WS-MEAS-IS-DIASTOLIC    VALUE 'DiastolicBP'.
002400         88  WS-MEAS-IS-OXYGEN       VALUE 'OxygenSaturation'.
002410         88  WS-MEAS-IS-ECG          VALUE 'ECG'.
002420         88  WS-MEAS-IS-ALERT        VALUE 'Alert'.
002430*        EPOCH-MILLISECOND TIMESTAMP -- THE VALUE EVERY SORT,
002440*        DUPLICATE CHECK, AND THE 11/12/04 MANUAL-ALERT GUARD
002450*        BELOW ORDER ON.
002460     05  WS-MEAS-TIMESTAMP           PIC 9(18).
002470*        ONLY MEANINGFUL ON AN ALERT-TYPE RECORD -- CARRIES
002480*        "TRIGGERED" OR "RESOLVED" FROM THE NURSE STATION.
002490     05  WS-MEAS-ADDITIONAL-INFO     PIC X(20).
002500     05  FILLER                      PIC X(04).
002510
002520*        SCRATCH SUBSCRIPT FOR THE INSERTION-SORT AND SLIDE-
002530*        DOWN LOGIC BELOW -- SHARED ACROSS ALL FOUR VITAL-SIGN
002540*        TABLES SINCE ONLY ONE TABLE IS EVER BEING SORTED OR
002550*        TRIMMED AT A TIME.  NO 88-LEVELS RIDE ON IT, SO IT
002560*        STANDS ALONE AT THE 77 LEVEL.
002570 77  WS-SORT-IDX-A                   PIC 9(03) COMP.
002580****** HOLD AREA FOR THE ONE-ENTRY-AT-A-TIME INSERTION SORT
002590******************************************************************
002600*    WS-SORT-WORK -- A ONE-ENTRY SWAP AREA USED BY THE 300/305/
002610*    310/315-SORT-xxx PARAGRAPHS TO EXCHANGE TWO TABLE ENTRIES,
002620*    AND WS-SORT-IDX-B, THE "ONE POSITION BEHIND WS-SORT-IDX-A"
002630*    SUBSCRIPT BOTH THE SORT AND THE TRIM/SLIDE PARAGRAPHS USE.
002640******************************************************************
002650 01  WS-SORT-WORK.
002660*        WS-SORT-VALUE-U IS NOT ACTUALLY REFERENCED BY ANY OF
002670*        THE 300/305/310/315-SORT-xxx PARAGRAPHS -- IT IS
002680*        CARRIED HERE PURELY FOR SYMMETRY WITH WS-MEAS-VALUE-U
002690*        ABOVE, SINCE THE SORT SWAPS THE SIGNED VIEW DIRECTLY
002700*        AND NEVER NEEDS AN UNSIGNED ONE.
002710     05  WS-SORT-VALUE               PIC S9(07)V9(04).
002720     05  WS-SORT-VALUE-U REDEFINES WS-SORT-VALUE
002730                                     PIC 9(07)V9(04).
002740     05  WS-SORT-TS                  PIC 9(18).
002750*        WS-SORT-IDX-B TRAILS ONE SLOT BEHIND WS-SORT-IDX-A IN
002760*        THE SORT PARAGRAPHS (COMPUTE ... = WS-SORT-IDX-A - 1)
002770*        AND LEADS ONE SLOT AHEAD OF IT IN THE SLIDE PARAGRAPHS
002780*        (COMPUTE ... = WS-SORT-IDX-A + 1) -- SAME FIELD, TWO
002790*        DIFFERENT ROLES DEPENDING ON WHICH GROUP OF PARAGRAPHS
002800*        IS CURRENTLY USING IT.
002810     05  WS-SORT-IDX-B               PIC 9(03) COMP.
002820     05  FILLER                      PIC X(04).
002830
002840*        WS-RUN-TIME IS STAMPED ONTO VITS-LAST-EVAL-TIME BELOW
002850*        (100-MAINLINE) SO A CHART REVIEW CAN SEE WHEN THIS
002860*        PATIENT'S MASTER WAS LAST TOUCHED, INDEPENDENT OF
002870*        WHICH READING TRIGGERED THE UPDATE.
002880 77  WS-RUN-TIME                     PIC 9(08).
002890 01  WS-DATE-WORK.
002900     05  WS-RUN-DATE-4               PIC 9(08).
002910*        FOUR-DIGIT-CENTURY DATE, SOURCED FROM ACCEPT ... FROM
002920*        DATE YYYYMMDD IN 000-HOUSEKEEPING -- THE Y2K FIX PER
002930*        THE 01/11/99 CHANGE-LOG ENTRY.  WS-RUN-CC/YY BELOW ARE
002940*        KEPT ONLY BECAUSE THE MOVE INTO VITS-LAST-EVAL-DATE IN
002950*        100-MAINLINE REFERENCE-MODIFIES OFF WS-RUN-DATE-4
002960*        DIRECTLY; THE REDEFINES ITSELF IS NOT WALKED FIELD BY
002970*        FIELD ANYWHERE IN THIS PROGRAM.
002980     05  WS-RUN-DATE-4-R REDEFINES WS-RUN-DATE-4.
002990         10  WS-RUN-CC               PIC 9(02).
003000         10  WS-RUN-YY               PIC 9(02).
003010         10  WS-RUN-MM               PIC 9(02).
003020         10  WS-RUN-DD               PIC 9(02).
003030     05  FILLER                      PIC X(04).
003040
003050******************************************************************
003060*    FLAGS-AND-SWITCHES -- MORE-DATA-SW DRIVES THE MAIN READ
003070*    LOOP; DUPLICATE-TS-SW IS SET BY WHICHEVER 220/230/240/245
003080*    APPEND PARAGRAPH RAN AND TESTED TRUE IN 200-MERGE-TYPE-
003090*    HISTORY AND IN 100-MAINLINE'S SUMMARY COUNT.
003100******************************************************************
003110 01  FLAGS-AND-SWITCHES.
003120     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
003130         88  NO-MORE-DATA            VALUE "N".
003140*            NOTE THIS 88 HAS NO "YES" COUNTERPART -- THE
003150*            FIELD STARTS AT "Y" (SEE THE VALUE CLAUSE ABOVE)
003160*            AND THE MAINLINE PERFORM TESTS FOR THE NEGATIVE
003170*            CONDITION, SO ONLY "N" NEEDED A NAME.
003180     05  DUPLICATE-TS-SW             PIC X(01).
003190         88  ENTRY-IS-DUPLICATE      VALUE "Y".
003200         88  ENTRY-NOT-DUPLICATE     VALUE "N".
003210     05  FILLER                      PIC X(04).
003220
003230******************************************************************
003240*    COUNTERS-AND-ACCUMULATORS -- ALL FOUR PRINTED IN THE
003250*    END-OF-JOB BANNER (900-CLEANUP).
003260******************************************************************
003270 01  COUNTERS-AND-ACCUMULATORS.
003280*        RECORDS-READ COUNTS EVERY INPUT RECORD REGARDLESS OF
003290*        TYPE OR OUTCOME.
003300     05  RECORDS-READ                PIC 9(09) COMP.
003310*        MASTERS-ADDED COUNTS ONLY BRAND-NEW PATIENT-IDS SEEN
003320*        FOR THE FIRST TIME THIS RUN (150-ADD-MASTER-RECORD).
003330     05  MASTERS-ADDED               PIC 9(07) COMP.
003340*        MASTERS-UPDATED COUNTS EVERY REWRITE IN 100-MAINLINE,
003350*        WHICH FIRES ON EVERY RECORD READ -- INCLUDING ONES
003360*        WHOSE READING TURNED OUT TO BE A DUPLICATE.
003370     05  MASTERS-UPDATED             PIC 9(07) COMP.
003380*        DUPLICATES-SKIPPED COUNTS ONLY VITAL-SIGN READINGS
003390*        REJECTED BY THE SEARCH IN 220/230/240/245 -- A MANUAL
003400*        ALERT RECORD IS NEVER COUNTED AS A DUPLICATE, EVEN IF
003410*        250-REPLACE-MANUAL-ALERT DECLINES TO REPLACE THE
003420*        SLOT.
003430     05  DUPLICATES-SKIPPED          PIC 9(07) COMP.
003440     05  FILLER                      PIC X(04).
003450
003460*        PARA-NAME AND THE ABEND-CONTROL FIELDS ARE THE SHOP'S
003470*        STANDARD ABEND COPYBOOK -- SEE ABNDVIT.CPY AND
003480*        1000-ABEND-RTN AT THE BOTTOM OF THIS PROGRAM.
003490 COPY ABNDVIT.
003500
003510******************************************************************
003520*    MAINLINE -- SAME READ-AHEAD SHAPE AS VITEDIT: PRIME THE
003530*    FIRST RECORD, LOOP UNTIL VITMEAS-FILE IS EXHAUSTED, CLEAN
003540*    UP.
003550******************************************************************
003560 PROCEDURE DIVISION.
003570*        RETURN-CODE IS ALWAYS ZERO ON NORMAL COMPLETION -- A
003580*        FAILED VITMSTR WRITE OR REWRITE DOES NOT FALL THROUGH
003590*        TO THIS MOVE, IT GOES TO 1000-ABEND-RTN INSTEAD, WHICH
003600*        FORCES A HARD ABEND RATHER THAN LETTING THE STEP END
003610*        WITH A NONZERO CONDITION CODE THE NEXT JOB STEP MIGHT
003620*        NOT BE CHECKING FOR.
003630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003640     PERFORM 100-MAINLINE THRU 100-EXIT
003650             UNTIL NO-MORE-VITMEAS.
003660     PERFORM 900-CLEANUP THRU 900-EXIT.
003670     MOVE ZERO TO RETURN-CODE.
003680     GOBACK.
003690
003700******************************************************************
003710*    000-HOUSEKEEPING -- OPEN ALL THREE FILES (VITMSTR I-O SO
003720*    THIS RUN CAN BOTH ADD AND UPDATE MASTER RECORDS), CAPTURE
003730*    THE RUN DATE/TIME FOR THE LAST-EVAL STAMP, AND PRIME THE
003740*    READ-AHEAD.
003750******************************************************************
003760 000-HOUSEKEEPING.
003770     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003780     DISPLAY "******** BEGIN JOB VITMERG ********".
003790*        YYYYMMDD FORM CAPTURED ONCE FOR THE WHOLE RUN -- EVERY
003800*        MASTER TOUCHED THIS RUN GETS THE SAME LAST-EVAL-DATE/
003810*        TIME STAMP, REGARDLESS OF HOW LONG THE RUN TAKES TO
003820*        WORK THROUGH THE FEED.
003830     ACCEPT WS-RUN-DATE-4 FROM DATE YYYYMMDD.
003840     ACCEPT WS-RUN-TIME FROM TIME.
003850     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003860     OPEN INPUT VITMEAS-FILE.
003870     OPEN I-O VITMSTR.
003880     OPEN OUTPUT SYSOUT.
003890
003900*        PRIME THE READ-AHEAD SO 100-MAINLINE'S UNTIL TEST HAS
003910*        A RECORD TO EVALUATE BEFORE THE LOOP BODY EVER RUNS.
003920     PERFORM 950-READ-VITMEAS THRU 950-EXIT.
003930 000-EXIT.
003940     EXIT.
003950
003960******************************************************************
003970*    100-MAINLINE -- ONE PASS PER SCRUBBED READING.  LOCATE OR
003980*    CREATE THE PATIENT'S MASTER, ROUTE THE READING TO EITHER
003990*    THE MANUAL-ALERT REPLACE (250) OR THE VITAL-SIGN HISTORY
004000*    MERGE (200) DEPENDING ON RECORD-TYPE, STAMP THE LAST-EVAL
004010*    DATE/TIME AND RUN COUNT, THEN REWRITE THE MASTER BACK.
004020******************************************************************
004030 100-MAINLINE.
004040     MOVE "100-MAINLINE" TO PARA-NAME.
004050     ADD +1 TO RECORDS-READ.
004060     MOVE VIT-MEASUREMENT-REC-FD TO WS-MEASUREMENT.
004070
004080*        DYNAMIC ACCESS LETS THIS ONE READ STATEMENT SERVE
004090*        BOTH THE "FOUND" AND "NOT FOUND" PATHS -- INVALID KEY
004100*        MEANS THIS IS THE FIRST READING EVER SEEN FOR THIS
004110*        PATIENT-ID, SO BUILD A FRESH MASTER RECORD FOR IT.
004120     MOVE WS-MEAS-PATIENT-ID TO VITS-PATIENT-ID.
004130     READ VITMSTR
004140         INVALID KEY
004150         PERFORM 150-ADD-MASTER-RECORD THRU 150-EXIT
004160     END-READ.
004170
004180*        AFTER THIS POINT VITS-MASTER-REC HOLDS EITHER THE
004190*        JUST-READ EXISTING RECORD OR THE JUST-BUILT NEW ONE --
004200*        EITHER WAY IT IS READY FOR THE READING TO BE MERGED
004210*        INTO IT.
004220*
004230*        THE ONLY BRANCH POINT IN THE WHOLE PROGRAM IS RIGHT
004240*        HERE -- EVERYTHING ELSE IS STRAIGHT-LINE PERFORM
004250*        CALLS.  AN ALERT-TYPE READING NEVER GOES NEAR THE
004260*        FOUR VITAL-SIGN HISTORY TABLES, AND A VITAL-SIGN
004270*        READING NEVER GOES NEAR THE MANUAL-ALERT SLOT.
004280     IF WS-MEAS-IS-ALERT
004290         PERFORM 250-REPLACE-MANUAL-ALERT THRU 250-EXIT
004300     ELSE
004310         PERFORM 200-MERGE-TYPE-HISTORY THRU 200-EXIT.
004320
004330*        STAMP WHEN THIS MASTER WAS LAST TOUCHED AND BUMP THE
004340*        RUN COUNT REGARDLESS OF WHICH BRANCH ABOVE RAN --
004350*        EVEN A DUPLICATE-TIMESTAMP READING THAT WAS SILENTLY
004360*        DROPPED STILL COUNTS AS "THIS PATIENT WAS TOUCHED
004370*        THIS RUN" FOR OPERATIONS' PURPOSES.
004380     MOVE WS-RUN-DATE-4 (3:6) TO VITS-LAST-EVAL-DATE.
004390     MOVE WS-RUN-TIME (1:6)   TO VITS-LAST-EVAL-TIME.
004400     ADD +1 TO VITS-EVAL-RUN-COUNT.
004410
004420     REWRITE VITS-MASTER-REC
004430         INVALID KEY
004440         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
004450     END-REWRITE.
004460     ADD +1 TO MASTERS-UPDATED.
004470
004480     PERFORM 950-READ-VITMEAS THRU 950-EXIT.
004490 100-EXIT.
004500     EXIT.
004510
004520******************************************************************
004530*    150-ADD-MASTER-RECORD -- FIRST READING EVER SEEN FOR THIS
004540*    PATIENT-ID.  INITIALIZE CLEARS THE WHOLE 13,637-BYTE
004550*    RECORD (ALL FOUR HISTORY COUNTS TO ZERO), THEN EVERY ONE
004560*    OF THE 11 ALERT SLOTS IS EXPLICITLY MARKED INACTIVE WITH
004570*    A BLANK TYPE CODE -- PER THE 05/14/98 CHANGE-LOG ENTRY,
004580*    THIS SAVES ALRTEVAL FROM HAVING TO SPECIAL-CASE "BRAND
004590*    NEW PATIENT, NO ALERT HISTORY YET" ON ITS FIRST PASS.
004600******************************************************************
004610 150-ADD-MASTER-RECORD.
004620     MOVE "150-ADD-MASTER-RECORD" TO PARA-NAME.
004630*        INITIALIZE ZEROES OUT ALL FOUR HISTORY COUNTS AND
004640*        CLEARS EVERY OCCURS TABLE -- THIS IS WHAT MAKES
004650*        VITS-SYSTOLIC-COUNT (AND THE OTHER THREE) START AT
004660*        ZERO SO THE VERY FIRST APPEND IN 220/230/240/245
004670*        LANDS AT SUBSCRIPT 1.
004680     INITIALIZE VITS-MASTER-REC.
004690     MOVE WS-MEAS-PATIENT-ID TO VITS-PATIENT-ID.
004700*        A BRAND-NEW PATIENT HAS NO MANUAL ALERT ON FILE YET --
004710*        THIS IS WHAT VITS-MANUAL-READING-ABSENT TESTS TRUE
004720*        AGAINST IN 250-REPLACE-MANUAL-ALERT'S GUARD BELOW.
004730     MOVE "N" TO VITS-MANUAL-PRESENT-SW.
004740
004750*        ALL 11 ALERT SLOTS START INACTIVE -- SEE 05/14/98
004760*        CHANGE-LOG ENTRY.  ALRT-IDX IS DECLARED IN VITMSTR.CPY
004770*        ALONGSIDE THE ALERT-STATUS TABLE ITSELF.
004780     SET ALRT-IDX TO 1.
004790     PERFORM 160-CLEAR-ALERT-SLOT THRU 160-EXIT
004800             VARYING ALRT-IDX FROM 1 BY 1
004810             UNTIL ALRT-IDX > 11.
004820     MOVE ZERO TO VITS-ACTIVE-ALERT-COUNT.
004830
004840*        A DUPLICATE WRITE HERE WOULD MEAN THE READ ABOVE IN
004850*        100-MAINLINE FOUND "INVALID KEY" FOR A PATIENT-ID
004860*        THAT IN FACT ALREADY EXISTS -- SHOULD NEVER HAPPEN,
004870*        BUT GUARDED THE SAME WAY EVERY OTHER FILE WRITE IN
004880*        THIS PROGRAM IS.
004890     WRITE VITS-MASTER-REC
004900         INVALID KEY
004910         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
004920     END-WRITE.
004930     ADD +1 TO MASTERS-ADDED.
004940 150-EXIT.
004950     EXIT.
004960
004970*        160-CLEAR-ALERT-SLOT -- ONE PASS PER ALERT-TYPE SLOT,
004980*        DRIVEN BY THE VARYING ABOVE.  SPLIT OUT OF 150 SO THE
004990*        11-ITERATION LOOP READS AS A SINGLE PERFORM ... VARYING
005000*        LINE RATHER THAN 11 REPEATED MOVE PAIRS.
005010 160-CLEAR-ALERT-SLOT.
005020     MOVE "160-CLEAR-ALERT-SLOT" TO PARA-NAME.
005030     MOVE "N" TO VITS-ALERT-ACTIVE-SW (ALRT-IDX).
005040     MOVE SPACES TO VITS-ALERT-TYPE-CODE (ALRT-IDX).
005050 160-EXIT.
005060     EXIT.
005070
005080******************************************************************
005090*    200-MERGE-TYPE-HISTORY -- DISPATCHES A NON-ALERT READING TO
005100*    THE ONE 220/230/240/245 PARAGRAPH THAT KNOWS ITS VITAL
005110*    SIGN'S OWN HISTORY TABLE.  DUPLICATE-TS-SW IS RESET HERE
005120*    (NOT INSIDE EACH APPEND PARAGRAPH) SO THE FLAG STARTS
005130*    CLEAN ON EVERY CALL REGARDLESS OF WHICH APPEND RUNS.
005140******************************************************************
005150 200-MERGE-TYPE-HISTORY.
005160     MOVE "200-MERGE-TYPE-HISTORY" TO PARA-NAME.
005170     MOVE "N" TO DUPLICATE-TS-SW.
005180
005190     EVALUATE TRUE
005200         WHEN WS-MEAS-IS-SYSTOLIC
005210             PERFORM 220-APPEND-SYSTOLIC  THRU 220-EXIT
005220         WHEN WS-MEAS-IS-DIASTOLIC
005230             PERFORM 230-APPEND-DIASTOLIC THRU 230-EXIT
005240         WHEN WS-MEAS-IS-OXYGEN
005250             PERFORM 240-APPEND-OXYGEN    THRU 240-EXIT
005260         WHEN WS-MEAS-IS-ECG
005270             PERFORM 245-APPEND-ECG       THRU 245-EXIT
005280*            A RECORD-TYPE THAT IS NEITHER ONE OF THE FOUR
005290*            VITALS NOR AN ALERT SHOULD NEVER REACH THIS
005300*            PARAGRAPH -- VITEDIT'S VIT-TYPE-IS-VALID CHECK
005310*            ALREADY REJECTED ANYTHING ELSE UPSTREAM.
005320         WHEN OTHER
005330             CONTINUE
005340     END-EVALUATE.
005350
005360     IF ENTRY-IS-DUPLICATE
005370         ADD +1 TO DUPLICATES-SKIPPED.
005380 200-EXIT.
005390     EXIT.
005400
005410******************************************************************
005420*    THE FOUR 220/230/240/245 PARAGRAPHS ARE DELIBERATELY
005430*    PARALLEL -- ONE PER VITAL -- RATHER THAN ONE GENERIC
005440*    PARAGRAPH DRIVEN OFF A REDEFINED TABLE, BECAUSE VITS-MASTER-
005450*    REC KEEPS EACH VITAL'S HISTORY IN ITS OWN OCCURS CLAUSE, NOT
005460*    A SHARED ONE.  SAME SHAPE THE SHOP USES FOR THE FOUR
005470*    TREATMENT-CODE TABLES IN THE OLDER BILLING SUITE.  EACH ONE
005480*    FOLLOWS THE SAME THREE STEPS: SEARCH THE EXISTING ENTRIES
005490*    FOR THIS EXACT TIMESTAMP (DUPLICATE, SKIP IF FOUND), APPEND
005500*    THE NEW ENTRY AT THE END OF THE TABLE, THEN CALL THE
005510*    MATCHING SORT AND TRIM PARAGRAPHS TO PUT IT BACK IN ORDER
005520*    AND KEEP THE TABLE FROM GROWING PAST 100 ENTRIES.
005530******************************************************************
005540 220-APPEND-SYSTOLIC.
005550     MOVE "220-APPEND-SYSTOLIC" TO PARA-NAME.
005560*        SEARCH VARYING WALKS THE TABLE LINEARLY LOOKING FOR
005570*        AN EXACT TIMESTAMP MATCH -- THE TABLE IS SMALL (100
005580*        ENTRIES MAX) SO A LINEAR SCAN IS CHEAP ENOUGH NOT TO
005590*        WARRANT A BINARY SEARCH ON A COLUMN THAT IS SORTED
005600*        BUT NOT DECLARED WITH ASCENDING KEY IS.
005610     SET SYS-IDX TO 1.
005620     SEARCH VITS-SYSTOLIC-ENTRY VARYING SYS-IDX
005630         AT END
005640         CONTINUE
005650         WHEN VITS-SYSTOLIC-TS (SYS-IDX) = WS-MEAS-TIMESTAMP
005660             MOVE "Y" TO DUPLICATE-TS-SW
005670     END-SEARCH.
005680     IF ENTRY-IS-DUPLICATE
005690         GO TO 220-EXIT.
005700
005710*        APPEND AT THE NEXT FREE SLOT, THEN LET 300-SORT-
005720*        SYSTOLIC BUBBLE IT DOWN TO ITS SORTED POSITION AND
005730*        320-TRIM-SYSTOLIC DROP THE OLDEST ENTRY IF THE TABLE
005740*        HAS GROWN PAST 100.
005750     ADD +1 TO VITS-SYSTOLIC-COUNT.
005760     MOVE WS-MEAS-VALUE     TO VITS-SYSTOLIC-VALUE (VITS-SYSTOLIC-COUNT).
005770     MOVE WS-MEAS-TIMESTAMP TO VITS-SYSTOLIC-TS (VITS-SYSTOLIC-COUNT).
005780     PERFORM 300-SORT-SYSTOLIC THRU 300-EXIT.
005790     PERFORM 320-TRIM-SYSTOLIC THRU 320-EXIT.
005800 220-EXIT.
005810     EXIT.
005820
005830*        230-APPEND-DIASTOLIC -- IDENTICAL SHAPE TO 220 ABOVE,
005840*        AGAINST THE DIASTOLIC TABLE.  KEPT AS ITS OWN
005850*        PARAGRAPH RATHER THAN A CALL TO 220 WITH A PASSED-IN
005860*        TABLE NAME, BECAUSE VITS-DIASTOLIC-ENTRY IS A SEPARATE
005870*        OCCURS CLAUSE FROM VITS-SYSTOLIC-ENTRY -- THIS SHOP'S
005880*        DIALECT DOES NOT LET A SUBSCRIPTED TABLE REFERENCE BE
005890*        PASSED AS A PARAMETER WITHOUT A LINKAGE-SECTION CALL,
005900*        WHICH IS MORE MACHINERY THAN A FOUR-WAY REPEAT LIKE
005910*        THIS ONE IS WORTH.
005920 230-APPEND-DIASTOLIC.
005930     MOVE "230-APPEND-DIASTOLIC" TO PARA-NAME.
005940     SET DIA-IDX TO 1.
005950     SEARCH VITS-DIASTOLIC-ENTRY VARYING DIA-IDX
005960         AT END
005970         CONTINUE
005980         WHEN VITS-DIASTOLIC-TS (DIA-IDX) = WS-MEAS-TIMESTAMP
005990             MOVE "Y" TO DUPLICATE-TS-SW
006000     END-SEARCH.
006010     IF ENTRY-IS-DUPLICATE
006020         GO TO 230-EXIT.
006030
006040     ADD +1 TO VITS-DIASTOLIC-COUNT.
006050     MOVE WS-MEAS-VALUE     TO VITS-DIASTOLIC-VALUE (VITS-DIASTOLIC-COUNT).
006060     MOVE WS-MEAS-TIMESTAMP TO VITS-DIASTOLIC-TS (VITS-DIASTOLIC-COUNT).
006070     PERFORM 305-SORT-DIASTOLIC THRU 305-EXIT.
006080     PERFORM 325-TRIM-DIASTOLIC THRU 325-EXIT.
006090 230-EXIT.
006100     EXIT.
006110
006120*        240-APPEND-OXYGEN -- IDENTICAL SHAPE, AGAINST THE
006130*        OXYGEN-SATURATION TABLE.  OXYGEN READINGS ARRIVE MORE
006140*        FREQUENTLY THAN THE OTHER THREE VITALS ON A VENTILATED
006150*        PATIENT (SOME MONITORS PUSH ONE EVERY FEW SECONDS), SO
006160*        THIS TABLE IS THE ONE MOST LIKELY TO ACTUALLY HIT THE
006170*        100-ENTRY TRIM ON A BUSY FLOOR -- SEE 330-TRIM-OXYGEN
006180*        BELOW.
006190 240-APPEND-OXYGEN.
006200     MOVE "240-APPEND-OXYGEN" TO PARA-NAME.
006210     SET OXY-IDX TO 1.
006220     SEARCH VITS-OXYGEN-ENTRY VARYING OXY-IDX
006230         AT END
006240         CONTINUE
006250         WHEN VITS-OXYGEN-TS (OXY-IDX) = WS-MEAS-TIMESTAMP
006260             MOVE "Y" TO DUPLICATE-TS-SW
006270     END-SEARCH.
006280     IF ENTRY-IS-DUPLICATE
006290         GO TO 240-EXIT.
006300
006310     ADD +1 TO VITS-OXYGEN-COUNT.
006320     MOVE WS-MEAS-VALUE     TO VITS-OXYGEN-VALUE (VITS-OXYGEN-COUNT).
006330     MOVE WS-MEAS-TIMESTAMP TO VITS-OXYGEN-TS (VITS-OXYGEN-COUNT).
006340     PERFORM 310-SORT-OXYGEN THRU 310-EXIT.
006350     PERFORM 330-TRIM-OXYGEN THRU 330-EXIT.
006360 240-EXIT.
006370     EXIT.
006380
006390*        245-APPEND-ECG -- IDENTICAL SHAPE, AGAINST THE ECG
006400*        READING TABLE THAT FEEDS ECGSTAT'S RUNNING-MEAN/
006410*        STANDARD-DEVIATION CALCULATION IN ALRTEVAL.  ECGSTAT
006420*        ITSELF DOES NOT TOUCH VITMSTR DIRECTLY -- IT IS CALLED
006430*        BY ALRTEVAL AGAINST THE HISTORY THIS PARAGRAPH BUILDS,
006440*        SO A CHANGE TO HOW MANY ECG READINGS ARE KEPT HERE
006450*        (THE 100-ENTRY CAP IN 335-TRIM-ECG BELOW) DIRECTLY
006460*        LIMITS HOW MUCH ECGSTAT HAS TO WORK WITH.
006470 245-APPEND-ECG.
006480     MOVE "245-APPEND-ECG" TO PARA-NAME.
006490     SET ECG-IDX TO 1.
006500     SEARCH VITS-ECG-ENTRY VARYING ECG-IDX
006510         AT END
006520         CONTINUE
006530         WHEN VITS-ECG-TS (ECG-IDX) = WS-MEAS-TIMESTAMP
006540             MOVE "Y" TO DUPLICATE-TS-SW
006550     END-SEARCH.
006560     IF ENTRY-IS-DUPLICATE
006570         GO TO 245-EXIT.
006580
006590     ADD +1 TO VITS-ECG-COUNT.
006600     MOVE WS-MEAS-VALUE     TO VITS-ECG-VALUE (VITS-ECG-COUNT).
006610     MOVE WS-MEAS-TIMESTAMP TO VITS-ECG-TS (VITS-ECG-COUNT).
006620     PERFORM 315-SORT-ECG THRU 315-EXIT.
006630     PERFORM 335-TRIM-ECG THRU 335-EXIT.
006640 245-EXIT.
006650     EXIT.
006660
006670******************************************************************
006680*    STRAIGHT INSERTION SORT, ASCENDING BY TIMESTAMP.  THE NEW
006690*    ENTRY WAS JUST APPENDED AT VITS-xxx-COUNT (THE LAST SLOT)
006700*    -- SINCE EVERY ENTRY BEFORE IT WAS ALREADY IN ORDER FROM
006710*    THE PRIOR RUN, ONLY THE NEW ONE CAN POSSIBLY BE OUT OF
006720*    PLACE.  THE LOOP WALKS IT BACKWARD ONE SLOT AT A TIME,
006730*    SWAPPING WITH ITS LEFT NEIGHBOR, UNTIL EITHER IT REACHES
006740*    SLOT 1 OR ITS NEIGHBOR'S TIMESTAMP IS ALREADY LESS THAN OR
006750*    EQUAL TO ITS OWN.  BECAUSE ONLY ONE ENTRY EVER NEEDS TO
006760*    MOVE, THIS IS FAR CHEAPER THAN RE-SORTING THE WHOLE TABLE
006770*    ON EVERY READING -- REPLACED THE OLD FULL-TABLE BUBBLE
006780*    SORT PER TKT #6288 WHEN THE BUSIER ICU FLOORS STARTED
006790*    SHOWING UP IN THE CPU REPORT.
006800******************************************************************
006810 300-SORT-SYSTOLIC.
006820     MOVE "300-SORT-SYSTOLIC" TO PARA-NAME.
006830*        START AT THE JUST-APPENDED SLOT.
006840     MOVE VITS-SYSTOLIC-COUNT TO WS-SORT-IDX-A.
006850 300-SORT-LOOP.
006860*        REACHED THE FRONT OF THE TABLE -- NOTHING LEFT TO
006870*        COMPARE AGAINST, DONE.
006880     IF WS-SORT-IDX-A = 1
006890         GO TO 300-EXIT.
006900     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A - 1.
006910*        ALREADY IN ORDER RELATIVE TO ITS LEFT NEIGHBOR --
006920*        STOP, THE REST OF THE TABLE WAS ALREADY SORTED.
006930     IF VITS-SYSTOLIC-TS (WS-SORT-IDX-A) >=
006940        VITS-SYSTOLIC-TS (WS-SORT-IDX-B)
006950         GO TO 300-EXIT.
006960*        OUT OF ORDER -- SWAP THE TWO ENTRIES THROUGH THE
006970*        WS-SORT-WORK HOLD AREA, THEN STEP THE SUBSCRIPT DOWN
006980*        ONE SLOT AND LOOP AGAIN.
006990     MOVE VITS-SYSTOLIC-VALUE (WS-SORT-IDX-A) TO WS-SORT-VALUE.
007000     MOVE VITS-SYSTOLIC-TS (WS-SORT-IDX-A)    TO WS-SORT-TS.
007010     MOVE VITS-SYSTOLIC-VALUE (WS-SORT-IDX-B) TO
007020         VITS-SYSTOLIC-VALUE (WS-SORT-IDX-A).
007030     MOVE VITS-SYSTOLIC-TS (WS-SORT-IDX-B) TO
007040         VITS-SYSTOLIC-TS (WS-SORT-IDX-A).
007050     MOVE WS-SORT-VALUE TO VITS-SYSTOLIC-VALUE (WS-SORT-IDX-B).
007060     MOVE WS-SORT-TS    TO VITS-SYSTOLIC-TS (WS-SORT-IDX-B).
007070     MOVE WS-SORT-IDX-B TO WS-SORT-IDX-A.
007080     GO TO 300-SORT-LOOP.
007090 300-EXIT.
007100     EXIT.
007110
007120*        305-SORT-DIASTOLIC -- SAME BACKWARD-INSERTION SHAPE AS
007130*        300 ABOVE, AGAINST THE DIASTOLIC TABLE.  ONLY THE
007140*        SUBSCRIPT WALKS BACKWARD -- WS-SORT-IDX-A NEVER GOES
007150*        BELOW 1, SO THE IF WS-SORT-IDX-A = 1 TEST AT THE TOP
007160*        OF THE LOOP IS WHAT STOPS THIS FROM WALKING OFF THE
007170*        FRONT OF THE TABLE ON A PATIENT'S VERY FIRST DIASTOLIC
007180*        READING, WHERE THE NEWLY APPENDED ENTRY IS ALSO THE
007190*        ONLY ENTRY.
007200 305-SORT-DIASTOLIC.
007210     MOVE "305-SORT-DIASTOLIC" TO PARA-NAME.
007220     MOVE VITS-DIASTOLIC-COUNT TO WS-SORT-IDX-A.
007230 305-SORT-LOOP.
007240     IF WS-SORT-IDX-A = 1
007250         GO TO 305-EXIT.
007260     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A - 1.
007270     IF VITS-DIASTOLIC-TS (WS-SORT-IDX-A) >=
007280        VITS-DIASTOLIC-TS (WS-SORT-IDX-B)
007290         GO TO 305-EXIT.
007300     MOVE VITS-DIASTOLIC-VALUE (WS-SORT-IDX-A) TO WS-SORT-VALUE.
007310     MOVE VITS-DIASTOLIC-TS (WS-SORT-IDX-A)    TO WS-SORT-TS.
007320     MOVE VITS-DIASTOLIC-VALUE (WS-SORT-IDX-B) TO
007330         VITS-DIASTOLIC-VALUE (WS-SORT-IDX-A).
007340     MOVE VITS-DIASTOLIC-TS (WS-SORT-IDX-B) TO
007350         VITS-DIASTOLIC-TS (WS-SORT-IDX-A).
007360     MOVE WS-SORT-VALUE TO VITS-DIASTOLIC-VALUE (WS-SORT-IDX-B).
007370     MOVE WS-SORT-TS    TO VITS-DIASTOLIC-TS (WS-SORT-IDX-B).
007380     MOVE WS-SORT-IDX-B TO WS-SORT-IDX-A.
007390     GO TO 305-SORT-LOOP.
007400 305-EXIT.
007410     EXIT.
007420
007430*        310-SORT-OXYGEN -- SAME SHAPE, AGAINST THE OXYGEN-
007440*        SATURATION TABLE.  BECAUSE OXYGEN READINGS ARRIVE THE
007450*        MOST OFTEN OF THE FOUR VITALS (SEE 240-APPEND-OXYGEN
007460*        ABOVE), THIS SORT RUNS MORE OFTEN THAN THE OTHER
007470*        THREE -- STILL ONLY ONE ENTRY EVER MOVES PER CALL, SO
007480*        THE COST STAYS FLAT REGARDLESS OF HOW BUSY THE FEED
007490*        IS.
007500 310-SORT-OXYGEN.
007510     MOVE "310-SORT-OXYGEN" TO PARA-NAME.
007520     MOVE VITS-OXYGEN-COUNT TO WS-SORT-IDX-A.
007530 310-SORT-LOOP.
007540     IF WS-SORT-IDX-A = 1
007550         GO TO 310-EXIT.
007560     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A - 1.
007570     IF VITS-OXYGEN-TS (WS-SORT-IDX-A) >=
007580        VITS-OXYGEN-TS (WS-SORT-IDX-B)
007590         GO TO 310-EXIT.
007600     MOVE VITS-OXYGEN-VALUE (WS-SORT-IDX-A) TO WS-SORT-VALUE.
007610     MOVE VITS-OXYGEN-TS (WS-SORT-IDX-A)    TO WS-SORT-TS.
007620     MOVE VITS-OXYGEN-VALUE (WS-SORT-IDX-B) TO
007630         VITS-OXYGEN-VALUE (WS-SORT-IDX-A).
007640     MOVE VITS-OXYGEN-TS (WS-SORT-IDX-B) TO
007650         VITS-OXYGEN-TS (WS-SORT-IDX-A).
007660     MOVE WS-SORT-VALUE TO VITS-OXYGEN-VALUE (WS-SORT-IDX-B).
007670     MOVE WS-SORT-TS    TO VITS-OXYGEN-TS (WS-SORT-IDX-B).
007680     MOVE WS-SORT-IDX-B TO WS-SORT-IDX-A.
007690     GO TO 310-SORT-LOOP.
007700 310-EXIT.
007710     EXIT.
007720
007730*        315-SORT-ECG -- SAME SHAPE, AGAINST THE ECG TABLE.
007740*        ECG ENTRIES SORT ON THE SAME 18-DIGIT EPOCH-
007750*        MILLISECOND TIMESTAMP AS THE OTHER THREE VITALS EVEN
007760*        THOUGH THE ECG FEED FROM THE BEDSIDE MONITOR IS
007770*        ALREADY NEAR-CONTINUOUS -- THE SORT STILL MATTERS
007780*        BECAUSE A SLOW NETWORK LINK CAN DELIVER TWO ADJACENT
007790*        SAMPLES OUT OF ORDER BY A FEW MILLISECONDS.
007800 315-SORT-ECG.
007810     MOVE "315-SORT-ECG" TO PARA-NAME.
007820     MOVE VITS-ECG-COUNT TO WS-SORT-IDX-A.
007830 315-SORT-LOOP.
007840     IF WS-SORT-IDX-A = 1
007850         GO TO 315-EXIT.
007860     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A - 1.
007870     IF VITS-ECG-TS (WS-SORT-IDX-A) >=
007880        VITS-ECG-TS (WS-SORT-IDX-B)
007890         GO TO 315-EXIT.
007900     MOVE VITS-ECG-VALUE (WS-SORT-IDX-A) TO WS-SORT-VALUE.
007910     MOVE VITS-ECG-TS (WS-SORT-IDX-A)    TO WS-SORT-TS.
007920     MOVE VITS-ECG-VALUE (WS-SORT-IDX-B) TO
007930         VITS-ECG-VALUE (WS-SORT-IDX-A).
007940     MOVE VITS-ECG-TS (WS-SORT-IDX-B) TO
007950         VITS-ECG-TS (WS-SORT-IDX-A).
007960     MOVE WS-SORT-VALUE TO VITS-ECG-VALUE (WS-SORT-IDX-B).
007970     MOVE WS-SORT-TS    TO VITS-ECG-TS (WS-SORT-IDX-B).
007980     MOVE WS-SORT-IDX-B TO WS-SORT-IDX-A.
007990     GO TO 315-SORT-LOOP.
008000 315-EXIT.
008010     EXIT.
008020
008030******************************************************************
008040*    TRIM EACH HISTORY BACK TO THE MOST RECENT 100 -- ONCE THE
008050*    COUNT EXCEEDS 100 THE OLDEST (SUBSCRIPT 1) ENTRY IS
008060*    DROPPED BY SLIDING EVERY REMAINING ENTRY DOWN ONE SLOT AND
008070*    RESETTING THE COUNT BACK TO 100.  THE SLIDE IS DONE BY A
008080*    SEPARATE -SLIDE- PARAGRAPH, ONE ITERATION PER SLOT, SO THE
008090*    99-ITERATION MOVE PAIR READS AS A SINGLE PERFORM ...
008100*    VARYING RATHER THAN AN INLINE LOOP.  FIXED PER TKT #5140
008110*    -- THE ORIGINAL VERSION TRIMMED WHENEVER COUNT WAS AT OR
008120*    ABOVE 100, WHICH DROPPED A GOOD ENTRY EVERY TIME THE TABLE
008130*    WAS EXACTLY FULL; THE CHECK IS NOW STRICTLY GREATER THAN.
008140******************************************************************
008150 320-TRIM-SYSTOLIC.
008160     MOVE "320-TRIM-SYSTOLIC" TO PARA-NAME.
008170     IF VITS-SYSTOLIC-COUNT > 100
008180         PERFORM 321-SLIDE-SYSTOLIC THRU 321-EXIT
008190                 VARYING WS-SORT-IDX-A FROM 1 BY 1
008200                 UNTIL WS-SORT-IDX-A > 99
008210         MOVE 100 TO VITS-SYSTOLIC-COUNT
008220     END-IF.
008230 320-EXIT.
008240     EXIT.
008250
008260*        321-SLIDE-SYSTOLIC -- ONE PASS PER SLOT, MOVING THE
008270*        ENTRY ONE POSITION TO THE RIGHT (WS-SORT-IDX-B) DOWN
008280*        INTO THIS POSITION (WS-SORT-IDX-A) -- THE NET EFFECT
008290*        ACROSS ALL 99 ITERATIONS IS THAT SLOT 1 (THE OLDEST
008300*        READING) IS OVERWRITTEN AND EVERYTHING ELSE SHIFTS
008310*        DOWN BY ONE, LEAVING THE NEWEST 100 READINGS IN SLOTS
008320*        1 THROUGH 100.
008330 321-SLIDE-SYSTOLIC.
008340     MOVE "321-SLIDE-SYSTOLIC" TO PARA-NAME.
008350     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A + 1.
008360     MOVE VITS-SYSTOLIC-VALUE (WS-SORT-IDX-B) TO
008370         VITS-SYSTOLIC-VALUE (WS-SORT-IDX-A).
008380     MOVE VITS-SYSTOLIC-TS (WS-SORT-IDX-B) TO
008390         VITS-SYSTOLIC-TS (WS-SORT-IDX-A).
008400 321-EXIT.
008410     EXIT.
008420
008430*        325-TRIM-DIASTOLIC -- SAME 100-ENTRY CAP AND SLIDE-
008440*        DOWN SHAPE AS 320 ABOVE, AGAINST THE DIASTOLIC TABLE.
008450*        THE CAP IS THE SAME 100 ENTRIES FOR ALL FOUR VITALS
008460*        REGARDLESS OF HOW OFTEN EACH ONE IS SAMPLED -- IT WAS
008470*        SIZED TO A ROUGH WEEK OF READINGS ON THE SLOWEST-
008480*        SAMPLED VITAL (SYSTOLIC/DIASTOLIC, TYPICALLY EVERY
008490*        FEW HOURS ON A STABLE PATIENT) AND HAS NEVER BEEN
008500*        MADE VITAL-SPECIFIC.
008510 325-TRIM-DIASTOLIC.
008520     MOVE "325-TRIM-DIASTOLIC" TO PARA-NAME.
008530     IF VITS-DIASTOLIC-COUNT > 100
008540         PERFORM 326-SLIDE-DIASTOLIC THRU 326-EXIT
008550                 VARYING WS-SORT-IDX-A FROM 1 BY 1
008560                 UNTIL WS-SORT-IDX-A > 99
008570         MOVE 100 TO VITS-DIASTOLIC-COUNT
008580     END-IF.
008590 325-EXIT.
008600     EXIT.
008610
008620*        326-SLIDE-DIASTOLIC -- SAME SLOT-BY-SLOT SLIDE AS 321
008630*        ABOVE, AGAINST THE DIASTOLIC TABLE.  NOTE THIS
008640*        PARAGRAPH IS ONLY EVER PERFORMED FROM 325-TRIM-
008650*        DIASTOLIC'S VARYING CLAUSE -- IT DOES NOT STAND ALONE
008660*        AND ASSUMES WS-SORT-IDX-A IS ALREADY POSITIONED BY
008670*        THAT PERFORM.
008680 326-SLIDE-DIASTOLIC.
008690     MOVE "326-SLIDE-DIASTOLIC" TO PARA-NAME.
008700     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A + 1.
008710     MOVE VITS-DIASTOLIC-VALUE (WS-SORT-IDX-B) TO
008720         VITS-DIASTOLIC-VALUE (WS-SORT-IDX-A).
008730     MOVE VITS-DIASTOLIC-TS (WS-SORT-IDX-B) TO
008740         VITS-DIASTOLIC-TS (WS-SORT-IDX-A).
008750 326-EXIT.
008760     EXIT.
008770
008780*        330-TRIM-OXYGEN -- SAME SHAPE, AGAINST THE OXYGEN-
008790*        SATURATION TABLE.  OF THE FOUR HISTORY TABLES THIS
008800*        ONE IS TRIMMED MOST OFTEN IN PRACTICE, SINCE OXYGEN
008810*        READINGS ARRIVE THE MOST FREQUENTLY -- SEE THE NOTE
008820*        ON 240-APPEND-OXYGEN ABOVE.
008830 330-TRIM-OXYGEN.
008840     MOVE "330-TRIM-OXYGEN" TO PARA-NAME.
008850     IF VITS-OXYGEN-COUNT > 100
008860         PERFORM 331-SLIDE-OXYGEN THRU 331-EXIT
008870                 VARYING WS-SORT-IDX-A FROM 1 BY 1
008880                 UNTIL WS-SORT-IDX-A > 99
008890         MOVE 100 TO VITS-OXYGEN-COUNT
008900     END-IF.
008910 330-EXIT.
008920     EXIT.
008930
008940*        331-SLIDE-OXYGEN -- SAME SLIDE, AGAINST THE OXYGEN
008950*        TABLE.  LIKE 326 ABOVE, ONLY EVER CALLED FROM ITS OWN
008960*        TRIM PARAGRAPH'S VARYING CLAUSE.
008970 331-SLIDE-OXYGEN.
008980     MOVE "331-SLIDE-OXYGEN" TO PARA-NAME.
008990     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A + 1.
009000     MOVE VITS-OXYGEN-VALUE (WS-SORT-IDX-B) TO
009010         VITS-OXYGEN-VALUE (WS-SORT-IDX-A).
009020     MOVE VITS-OXYGEN-TS (WS-SORT-IDX-B) TO
009030         VITS-OXYGEN-TS (WS-SORT-IDX-A).
009040 331-EXIT.
009050     EXIT.
009060
009070*        335-TRIM-ECG -- SAME SHAPE, AGAINST THE ECG TABLE.
009080*        A PATIENT ON CONTINUOUS TELEMETRY CAN EASILY EXCEED
009090*        100 ECG SAMPLES ACROSS A SINGLE NIGHTLY RUN'S WORTH
009100*        OF FEED FILES, SO THIS PARAGRAPH IS EXPECTED TO FIRE
009110*        ROUTINELY RATHER THAN AS AN EDGE CASE.
009120 335-TRIM-ECG.
009130     MOVE "335-TRIM-ECG" TO PARA-NAME.
009140     IF VITS-ECG-COUNT > 100
009150         PERFORM 336-SLIDE-ECG THRU 336-EXIT
009160                 VARYING WS-SORT-IDX-A FROM 1 BY 1
009170                 UNTIL WS-SORT-IDX-A > 99
009180         MOVE 100 TO VITS-ECG-COUNT
009190     END-IF.
009200 335-EXIT.
009210     EXIT.
009220
009230*        336-SLIDE-ECG -- SAME SLIDE, AGAINST THE ECG TABLE.
009240*        LAST OF THE FOUR PARALLEL SLIDE PARAGRAPHS -- SEE THE
009250*        BANNER ABOVE 321-SLIDE-SYSTOLIC FOR WHY THE NET EFFECT
009260*        OF THE 99 ITERATIONS DROPS THE OLDEST ENTRY.
009270 336-SLIDE-ECG.
009280     MOVE "336-SLIDE-ECG" TO PARA-NAME.
009290     COMPUTE WS-SORT-IDX-B = WS-SORT-IDX-A + 1.
009300     MOVE VITS-ECG-VALUE (WS-SORT-IDX-B) TO
009310         VITS-ECG-VALUE (WS-SORT-IDX-A).
009320     MOVE VITS-ECG-TS (WS-SORT-IDX-B) TO
009330         VITS-ECG-TS (WS-SORT-IDX-A).
009340 336-EXIT.
009350     EXIT.
009360
009370****** THE MANUAL-ALERT SLOT HOLDS ONLY THE SINGLE LATEST NURSE-
009380****** STATION TRIGGER/RESOLVE FLAG, NOT A HISTORY TABLE -- SO
009390****** UNLIKE THE FOUR VITAL-SIGN SERIES, THERE IS NO SORT-BY-
009400****** TIMESTAMP STEP BEHIND THIS PARAGRAPH TO PUT INCOMING
009410****** RECORDS BACK IN ORDER.  THE RAW FEED CAN ARRIVE WITH AN
009420****** ALERT RECORD OUT OF TIMESTAMP SEQUENCE (SEE VITEDIT'S
009430****** REMARKS), AND VITS-MASTER-REC IS CARRIED FORWARD ACROSS
009440****** NIGHTLY RUNS, SO A STALE RECORD SEEN LATE MUST NOT BE
009450****** ALLOWED TO OVERWRITE A GENUINELY NEWER STATUS ALREADY
009460****** SITTING IN THE MASTER -- ONLY REPLACE WHEN THE SLOT IS
009470****** STILL EMPTY OR THE INCOMING TIMESTAMP IS AT LEAST AS
009480****** RECENT AS WHAT IS ALREADY THERE.
009490 250-REPLACE-MANUAL-ALERT.
009500     MOVE "250-REPLACE-MANUAL-ALERT" TO PARA-NAME.
009510*        VITS-MANUAL-READING-ABSENT COVERS THE BRAND-NEW-
009520*        PATIENT CASE (SLOT INITIALIZED TO "N" IN 150 ABOVE);
009530*        THE >= COMPARISON COVERS EVERY LATER RUN, WHERE A
009540*        TIMESTAMP EQUAL TO OR NEWER THAN WHAT IS ALREADY
009550*        POSTED IS ALLOWED THROUGH BUT ANYTHING OLDER IS
009560*        SILENTLY IGNORED.
009570     IF VITS-MANUAL-READING-ABSENT
009580         OR WS-MEAS-TIMESTAMP >= VITS-MANUAL-TS
009590         MOVE WS-MEAS-ADDITIONAL-INFO TO VITS-MANUAL-INFO
009600         MOVE WS-MEAS-TIMESTAMP       TO VITS-MANUAL-TS
009610         MOVE "Y" TO VITS-MANUAL-PRESENT-SW
009620     END-IF.
009630 250-EXIT.
009640     EXIT.
009650
009660******************************************************************
009670*    900-CLEANUP -- CLOSE ALL FILES AND PRINT THE FOUR-LINE JOB
009680*    SUMMARY.  MASTERS-ADDED + MASTERS-UPDATED SHOULD ALWAYS
009690*    EQUAL RECORDS-READ (EVERY READING TOUCHES EXACTLY ONE
009700*    MASTER, EVEN A DUPLICATE THAT WAS SKIPPED FURTHER DOWN
009710*    STILL BUMPS MASTERS-UPDATED).
009720******************************************************************
009730 900-CLEANUP.
009740     MOVE "900-CLEANUP" TO PARA-NAME.
009750*        NO FILE STATUS IS TESTED ON THESE CLOSES -- IF ANY
009760*        OF THE THREE FAILS TO CLOSE CLEANLY AT THIS POINT
009770*        THE JOB'S OWN COMPLETION CODE FROM THE ACCOMPANYING
009780*        JCL STEP IS WHAT CATCHES IT, NOT THIS PROGRAM.
009790     CLOSE VITMEAS-FILE, VITMSTR, SYSOUT.
009800     DISPLAY "** RECORDS READ    **".
009810     DISPLAY RECORDS-READ.
009820     DISPLAY "** MASTERS ADDED   **".
009830     DISPLAY MASTERS-ADDED.
009840     DISPLAY "** MASTERS UPDATED **".
009850     DISPLAY MASTERS-UPDATED.
009860     DISPLAY "** DUPLICATES SKIP **".
009870     DISPLAY DUPLICATES-SKIPPED.
009880     DISPLAY "******** NORMAL END OF JOB VITMERG ********".
009890 900-EXIT.
009900     EXIT.
009910
009920*        950-READ-VITMEAS -- THE ONE PLACE THAT TOUCHES
009930*        VITMEAS-FILE, SAME READ-AHEAD PATTERN AS VITEDIT.
009940*        WHEN THIS SETS IFCODE TO "10" THE MAINLINE'S UNTIL
009950*        NO-MORE-VITMEAS TEST STOPS THE READ LOOP -- THIS IS
009960*        THE ONLY PLACE IN THE PROGRAM WHERE IFCODE IS SET.
009970 950-READ-VITMEAS.
009980     MOVE "950-READ-VITMEAS" TO PARA-NAME.
009990     READ VITMEAS-FILE
010000         AT END
010010         MOVE "10" TO IFCODE
010020     END-READ.
010030 950-EXIT.
010040     EXIT.
010050
010060*        1000-ABEND-RTN -- ONLY REACHED IF A WRITE OR REWRITE
010070*        AGAINST VITMSTR FAILS FOR A REASON OTHER THAN THE
010080*        EXPECTED "NOT FOUND" ON A BRAND-NEW PATIENT-ID --
010090*        E.G. THE VSAM FILE IS FULL OR DAMAGED.  DIVIDE ZERO-
010100*        VAL INTO ONE-VAL IS THE SHOP'S STANDARD WAY OF
010110*        FORCING A HARD ABEND WITH A READABLE DUMP RATHER THAN
010120*        LETTING THE JOB CONTINUE AGAINST A MASTER FILE THAT
010130*        MAY NO LONGER BE TRUSTWORTHY.
010140*        THE SAME ABEND SHAPE (ABEND-REASON, EXPECTED-VAL,
010150*        ACTUAL-VAL-N, DISPLAY, FORCED DIVIDE-BY-ZERO) IS USED
010160*        THE SAME WAY BY EVERY PROGRAM IN THIS SUITE THAT
010170*        SHARES ABNDVIT.CPY, SO AN OPERATOR WHO HAS SEEN ONE
010180*        OF THESE DUMPS BEFORE KNOWS WHAT TO LOOK FOR IN ANY
010190*        OF THE OTHERS.
010200 1000-ABEND-RTN.
010210     MOVE "1000-ABEND-RTN" TO PARA-NAME.
010220     MOVE "VITMSTR I-O ERROR - SEE FILE STATUS" TO ABEND-REASON.
010230     MOVE MFCODE TO EXPECTED-VAL.
010240     MOVE VITS-PATIENT-ID TO ACTUAL-VAL-N.
010250     DISPLAY ABEND-REC.
010260     DIVIDE ZERO-VAL INTO ONE-VAL.
010270 1000-EXIT.
010280     EXIT.
010290
010300******************************************************************
010310*    END OF PROGRAM VITMERG.  A CHANGE THAT ADDS A FIFTH VITAL
010320*    SIGN TO THE FEED WOULD TOUCH: THE 88-LEVEL AND SEARCH/
010330*    APPEND/SORT/TRIM/SLIDE PARAGRAPH SET HERE, THE MATCHING
010340*    OCCURS TABLE IN VITMSTR.CPY, AND VITEDIT'S RECORD-TYPE
010350*    VALIDATION -- NOTHING ELSE IN THE JOB STREAM NEEDS TO
010360*    KNOW ABOUT A NEW VITAL UNTIL ALRTEVAL IS READY TO CHECK
010370*    IT FOR ALERT CONDITIONS.
010380******************************************************************
