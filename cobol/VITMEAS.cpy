000100******************************************************************
000200*    COPYBOOK   VITMEAS                                          *
000300*    ONE VITAL-SIGN MEASUREMENT (OR MANUAL ALERT FLAG) RECORD     *
000400*    AS SCRUBBED BY VITEDIT FROM THE RAW MONITOR-FEED CSV LINE.   *
000500*                                                                 *
000600*    ONE OF THESE IS BUILT FOR EVERY GOOD LINE OF INPUT --        *
000700*    RECORD-TYPE TELLS THE READER WHICH VITAL THE READING IS      *
000800*    FOR ("ALERT" MEANS A STAFF/PATIENT MANUAL FLAG, NOT A        *
000900*    MONITORED READING -- SEE ADDITIONAL-INFO BELOW).             *
001000******************************************************************
001100 01  VIT-MEASUREMENT-REC.
001200     05  VIT-PATIENT-ID              PIC 9(09).
001300     05  VIT-MEASUREMENT-VALUE       PIC S9(07)V9(04).
001400*        ALTERNATE VIEW OF THE READING FOR TABLE-LOAD MOVES
001500*        WHERE THE SIGN IS KNOWN TO BE POSITIVE (BP/SPO2/ECG
001600*        READINGS ARE NEVER NEGATIVE IN PRACTICE -- ADDED SO
001700*        THE MERGE PROGRAM CAN DO AN UNSIGNED COMPARE WITHOUT
001800*        FUSSING WITH THE OVERPUNCH SIGN).
001900     05  VIT-MEASUREMENT-VALUE-U REDEFINES VIT-MEASUREMENT-VALUE
002000                                     PIC 9(07)V9(04).
002100     05  VIT-RECORD-TYPE             PIC X(20).
002200         88  VIT-TYPE-SYSTOLIC-BP    VALUE 'SystolicBP'.
002300         88  VIT-TYPE-DIASTOLIC-BP   VALUE 'DiastolicBP'.
002400         88  VIT-TYPE-OXYGEN-SAT     VALUE 'OxygenSaturation'.
002500         88  VIT-TYPE-ECG            VALUE 'ECG'.
002600         88  VIT-TYPE-ALERT          VALUE 'Alert'.
002700         88  VIT-TYPE-IS-VALID       VALUES 'SystolicBP',
002800                                            'DiastolicBP',
002900                                            'OxygenSaturation',
003000                                            'ECG',
003100                                            'Alert'.
003200     05  VIT-TIMESTAMP-MS            PIC 9(18).
003300*        THE MERGE AND EVALUATION PROGRAMS ONLY EVER NEED
003400*        "IS THIS READING WITHIN 10 MINUTES OF THAT ONE" --
003500*        SPLIT OFF THE LOW-ORDER MILLISECONDS SO A ROUGH
003600*        SECONDS-RESOLUTION COMPARE CAN BE DONE WITHOUT
003700*        DRAGGING THE FULL 18-DIGIT FIELD THROUGH COMPUTE.
003800     05  VIT-TIMESTAMP-SPLIT REDEFINES VIT-TIMESTAMP-MS.
003900         10  VIT-TIMESTAMP-SECONDS   PIC 9(15).
004000         10  VIT-TIMESTAMP-MILLIS    PIC 9(03).
004100     05  VIT-ADDITIONAL-INFO         PIC X(20).
004200         88  VIT-INFO-TRIGGERED      VALUE 'TRIGGERED'.
004300         88  VIT-INFO-RESOLVED       VALUE 'RESOLVED'.
004400     05  FILLER                      PIC X(10).
