000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  VITEDIT.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/14/94.
000160 DATE-COMPILED. 03/14/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM EDITS THE RAW BEDSIDE-MONITOR FEED --
000220*          ONE CSV LINE PER VITAL-SIGN READING OR MANUAL ALERT
000230*          FLAG -- INTO THE FIXED VIT-MEASUREMENT-REC LAYOUT
000240*          CONSUMED BY VITMERG.
000250*
000260*          UNLIKE THE OLDER PATIENT-BILLING EDIT JOBS THIS
000270*          PROGRAM DOES NOT ABEND ON A BAD DETAIL LINE -- THE
000280*          MONITOR FEED HAS NO TRAILER RECORD AND NO RECORD
000290*          COUNT TO BALANCE TO, SO A MALFORMED LINE IS LOGGED
000300*          TO VITERR AND SKIPPED, NOT FATAL.
000310*
000320*          THE FIVE-FIELD RAW LAYOUT IS:
000330*             FIELD 1 -- PATIENT-ID  (NUMERIC, 9 DIGITS)
000340*             FIELD 2 -- VALUE        (SIGNED, UP TO 4 DECIMALS,
000350*                        BLANK/ZERO ON A MANUAL ALERT LINE)
000360*             FIELD 3 -- RECORD-TYPE (ONE OF THE VALUES BELOW
000370*                        VIT-TYPE-IS-VALID TESTS AGAINST)
000380*             FIELD 4 -- TIMESTAMP    (EPOCH MILLISECONDS)
000390*             FIELD 5 -- ADDITIONAL-INFO (OPTIONAL, FREE TEXT --
000400*                        "TRIGGERED"/"RESOLVED" ON ALERT LINES)
000410*
000420******************************************************************
000430*    CHANGE LOG
000440*    ----------------------------------------------------------
000450*    03/14/94  JS   INITIAL WRITE-UP FOR THE ICU TELEMETRY
000460*                   PROJECT (REQ TKT #4471).
000470*    07/02/94  JS   ADDED THE "ALERT" RECORD-TYPE FOR THE
000480*                   MANUAL NURSE-STATION TRIGGER/RESOLVE FLAG.
000490*    11/29/94  TGD  RAW FEED CAN ARRIVE AS SEVERAL CONCATENATED
000500*                   DD'S FROM THE COLLECTOR BOXES -- CONFIRMED
000510*                   VITRAW READS THEM AS ONE LOGICAL FILE, NO
000520*                   CODE CHANGE NEEDED, DOCUMENTED HERE.
000530*    02/18/95  AK   VALUE FIELD WAS TRUNCATING THE FRACTIONAL
000540*                   PART ON SOME SPO2 READINGS -- WIDENED THE
000550*                   UNSTRING WORK FIELDS (TKT #4818).
000560*    09/06/96  MM   REJECT LINES WITH FEWER THAN 4 FIELDS
000570*                   INSTEAD OF ABENDING -- FEED HAS NO TRAILER
000580*                   OR RECORD COUNT TO BALANCE TO SO A BAD
000590*                   DETAIL LINE IS NOT WORTH A JOB FAILURE
000600*                   (TKT #5102).
000610*    04/30/98  RFW  ADDED VITERR RECORD COUNT TO THE END-OF-JOB
000620*                   DISPLAY SO OPERATIONS CAN SPOT A FEED THAT'S
000630*                   GONE BAD WITHOUT OPENING THE ERR FILE.
000640*    01/11/99  DLK  Y2K -- WS-DATE NOW SOURCED FROM THE 4-DIGIT
000650*                   SYSTEM CLOCK, NOT ACCEPT FROM DATE (TKT
000660*                   #5560).  VERIFIED WS-RUN-DATE DISPLAYS OK
000670*                   ACROSS THE Y2K BOUNDARY IN THE TEST REGION.
000680*    06/07/01  RFW  ADDITIONAL-INFO IS CASE-INSENSITIVE PER THE
000690*                   NURSE-STATION APP -- UPPERCASE IT ON THE WAY
000700*                   IN SO ALRTEVAL CAN DO A SIMPLE 88-LEVEL TEST
000710*                   (TKT #5904).
000720*    03/19/03  DLK  BUMPED WS-RAW-FIELD WIDTH TO X(30) -- ONE
000730*                   HOSPITAL'S DEVICE ID STRINGS WERE RUNNING
000740*                   LONGER THAN WE EXPECTED (TKT #6288).
000750*    08/03/09  PDN  PATIENT-ID/TIMESTAMP/VALUE WERE BEING
000760*                   SLICED OUT OF THE UNSTRING WORK FIELDS AS A
000770*                   FIXED-WIDTH PREFIX ON THE ASSUMPTION UNSTRING
000780*                   RIGHT-JUSTIFIES AND ZERO-FILLS -- IT DOES
000790*                   NEITHER, IT LEFT-JUSTIFIES AND SPACE-FILLS,
000800*                   SO ANY PATIENT-ID UNDER 9 DIGITS OR REAL
000810*                   13-DIGIT EPOCH TIMESTAMP WAS FLUNKING THE
000820*                   NUMERIC TEST AND GETTING REJECTED.  ADDED A
000830*                   TRUE RIGHT-JUSTIFY (LEN SCAN, JUSTIFIED RIGHT
000840*                   MOVE, LEADING-SPACE-TO-ZERO) FOR THOSE TWO
000850*                   PLUS THE VALUE FIELD'S WHOLE-NUMBER HALF, AND
000860*                   A TRAILING-SPACE-TO-ZERO FILL FOR THE
000870*                   FRACTIONAL HALF, WHICH DOES NOT NEED ITS
000880*                   DIGITS REPOSITIONED (TKT #7702).
000890*    ----------------------------------------------------------
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930*        SAME TARGET MACHINE AS THE REST OF THE VITAL-SIGN
000940*        ALERT JOB STREAM (VITEDIT, VITMERG, ALRTEVAL).
000950 SOURCE-COMPUTER. IBM-390.
000960 OBJECT-COMPUTER. IBM-390.
000970*        UPSI-0 IS THE STANDARD SHOP TRACE SWITCH -- NOT
000980*        EXERCISED IN NORMAL PRODUCTION RUNS.
000990 SPECIAL-NAMES.
001000     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
001010            OFF STATUS IS WS-TRACE-SW-OFF.
001020
001030 INPUT-OUTPUT SECTION.
001040 FILE-CONTROL.
001050*        SYSOUT CARRIES ONLY THE TWO BANNER DISPLAYS AND THE
001060*        END-OF-JOB COUNTS -- SEE 900-CLEANUP -- SO OPERATIONS
001070*        HAS A ONE-LINE JOB LOG WITHOUT GREPPING THE SPOOL.
001080     SELECT SYSOUT
001090     ASSIGN TO UT-S-SYSOUT
001100       ORGANIZATION IS SEQUENTIAL.
001110
001120*    ONE LOGICAL FILE -- PRODUCTION JCL CONCATENATES EVERY
001130*    COLLECTOR BOX'S DD UNDER THIS SAME DDNAME, SO "WALK
001140*    EVERY FILE IN THE INPUT DIRECTORY" IS HANDLED BY MVS,
001150*    NOT BY THIS PROGRAM.
001160     SELECT VITRAW
001170     ASSIGN TO UT-S-VITRAW
001180       ACCESS MODE IS SEQUENTIAL
001190       FILE STATUS IS IFCODE.
001200
001210*        SCRUBBED, FIXED-LAYOUT OUTPUT PASSED FORWARD TO
001220*        VITMERG -- SEE VITMEAS.CPY FOR THE RECORD LAYOUT.
001230     SELECT VITMEAS-FILE
001240     ASSIGN TO UT-S-VITMEAS
001250       ACCESS MODE IS SEQUENTIAL
001260       FILE STATUS IS OFCODE.
001270
001280*        EVERY LINE THIS PROGRAM COULD NOT EDIT CLEANLY GOES
001290*        HERE, ALONGSIDE THE REASON, FOR OPERATIONS TO REVIEW --
001300*        SEE 710-WRITE-VITERR.
001310     SELECT VITERR
001320     ASSIGN TO UT-S-VITERR
001330       ACCESS MODE IS SEQUENTIAL
001340       FILE STATUS IS EFCODE.
001350
001360 DATA DIVISION.
001370 FILE SECTION.
001380******************************************************************
001390*    SYSOUT -- PLAIN 100-BYTE PRINT LINE, NO GROUP STRUCTURE
001400*    NEEDED SINCE EVERY DISPLAY BELOW MOVES A LITERAL OR A
001410*    SINGLE COUNTER TO IT.
001420******************************************************************
001430 FD  SYSOUT
001440     RECORDING MODE IS F
001450     LABEL RECORDS ARE STANDARD
001460     RECORD CONTAINS 100 CHARACTERS
001470     BLOCK CONTAINS 0 RECORDS
001480     DATA RECORD IS SYSOUT-REC.
001490 01  SYSOUT-REC  PIC X(100).
001500
001510****** RAW MONITOR-FEED CSV, ONE READING PER LINE:
001520****** PATIENTID,VALUE,RECORDTYPE,TIMESTAMP[,ADDITIONALINFO]
001530*        200 BYTES IS GENEROUS FOR A 5-FIELD CSV LINE, BUT
001540*        MATCHES THE FIXED-BLOCK DDNAME THE COLLECTOR BOXES
001550*        WRITE, SO THE FD RECORD LENGTH IS NOT THIS PROGRAM'S
001560*        TO CHOOSE.
001570 FD  VITRAW
001580     RECORDING MODE IS F
001590     LABEL RECORDS ARE STANDARD
001600     RECORD CONTAINS 200 CHARACTERS
001610     BLOCK CONTAINS 0 RECORDS
001620     DATA RECORD IS VIT-RAW-REC.
001630 01  VIT-RAW-REC                     PIC X(200).
001640
001650****** SCRUBBED FIXED-LAYOUT OUTPUT -- INPUT TO VITMERG
001660*        THE FD RECORD IS CARRIED AS PLAIN PIC X SO THIS
001670*        PROGRAM CAN WRITE ... FROM THE GROUP-LEVEL COPYBOOK
001680*        RECORD (VIT-MEASUREMENT-REC, BELOW) WITHOUT REDEFINING
001690*        THE SAME LAYOUT TWICE.
001700 FD  VITMEAS-FILE
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     RECORD CONTAINS 88 CHARACTERS
001740     BLOCK CONTAINS 0 RECORDS
001750     DATA RECORD IS VIT-MEASUREMENT-REC-FD.
001760 01  VIT-MEASUREMENT-REC-FD          PIC X(88).
001770
001780****** MALFORMED/REJECTED LINES -- OPERATIONS REVIEW ONLY
001790*        CARRIES THE ERR-MSG TEXT ALONGSIDE THE UNTOUCHED RAW
001800*        LINE SO OPERATIONS (OR THE COLLECTOR VENDOR, WHEN A
001810*        DEVICE IS MISBEHAVING) CAN SEE EXACTLY WHAT CAME IN
001820*        WITHOUT RECONSTRUCTING IT FROM PIECES.
001830 FD  VITERR
001840     RECORDING MODE IS F
001850     LABEL RECORDS ARE STANDARD
001860     RECORD CONTAINS 241 CHARACTERS
001870     BLOCK CONTAINS 0 RECORDS
001880     DATA RECORD IS VIT-ERR-REC.
001890 01  VIT-ERR-REC.
001900     05  ERR-MSG                     PIC X(40).
001910     05  ERR-RAW-LINE                PIC X(200).
001920     05  FILLER                      PIC X(01).
001930
001940 WORKING-STORAGE SECTION.
001950
001960******************************************************************
001970*    FILE-STATUS-CODES -- ONE 2-BYTE STATUS PER SELECT ABOVE.
001980*    ONLY IFCODE'S "10" (END OF FILE) IS EVER TESTED DIRECTLY;
001990*    THE OTHER TWO ARE CARRIED FOR CONSISTENCY WITH THE SHOP'S
002000*    STANDARD I-O ERROR HANDLING SHOULD A WRITE EVER FAIL.
002010******************************************************************
002020 01  FILE-STATUS-CODES.
002030     05  IFCODE                      PIC X(02).
002040         88  CODE-READ-OK            VALUE SPACES.
002050         88  NO-MORE-VITRAW          VALUE "10".
002060     05  OFCODE                      PIC X(02).
002070         88  CODE-WRITE-OK           VALUE SPACES.
002080     05  EFCODE                      PIC X(02).
002090         88  CODE-WRITE-OK-2         VALUE SPACES.
002100     05  FILLER                      PIC X(04).
002110
002120****** SCRUBBED MEASUREMENT RECORD BEING BUILT FOR THIS LINE
002130*        VIT-MEASUREMENT-REC AND ITS 88-LEVEL RECORD-TYPE TESTS
002140*        (INCLUDING VIT-TYPE-IS-VALID) LIVE IN THIS COPYBOOK SO
002150*        VITMERG SHARES THE IDENTICAL LAYOUT -- SEE VITMEAS.CPY.
002160 COPY VITMEAS.
002170
002180******************************************************************
002190*    WS-RAW-FIELDS -- THE FIVE COMMA-DELIMITED PIECES OF THE
002200*    INCOMING LINE AFTER 200-SPLIT-CSV-LINE'S UNSTRING.  30
002210*    BYTES EACH IS WIDER THAN ANY ONE FIELD NEEDS TO BE (SEE
002220*    03/19/03 CHANGE-LOG ENTRY ABOVE) -- BETTER TO WASTE A FEW
002230*    BYTES OF WORKING STORAGE THAN TRUNCATE A DEVICE-ID STRING.
002240******************************************************************
002250 01  WS-RAW-FIELDS.
002260     05  WS-RAW-FIELD-1              PIC X(30).
002270     05  WS-RAW-FIELD-2              PIC X(30).
002280     05  WS-RAW-FIELD-3              PIC X(30).
002290     05  WS-RAW-FIELD-4              PIC X(30).
002300     05  WS-RAW-FIELD-5              PIC X(30).
002310     05  FILLER                      PIC X(04).
002320*        VALIDATION LOOPS OVER THE FIELDS AS A TABLE RATHER
002330*        THAN FIVE SEPARATE IF'S -- SEE 320-CHECK-FIELD-TRIM.
002340*        (THIS REDEFINES IS CARRIED FROM THE ORIGINAL WRITE-UP;
002350*        THE CURRENT VALIDATION LOGIC BELOW NO LONGER WALKS THE
002360*        TABLE BY INDEX, BUT THE ALTERNATE VIEW IS LEFT IN
002370*        PLACE RATHER THAN RIPPED OUT ON A FEED-EDIT PROGRAM
002380*        THAT RUNS CLEAN TODAY.)
002390 01  WS-RAW-FIELDS-TAB REDEFINES WS-RAW-FIELDS.
002400     05  WS-RAW-FIELD-TBL OCCURS 5 TIMES
002410                          INDEXED BY FLD-IDX     PIC X(30).
002420
002430*        SCRATCH COUNT OF HOW MANY OF THE FIVE FIELDS THE
002440*        UNSTRING IN 200-SPLIT-CSV-LINE ACTUALLY FOUND ON THIS
002450*        LINE -- NO 88-LEVELS RIDE ON IT, SO IT STANDS ALONE AT
002460*        THE 77 LEVEL RATHER THAN INSIDE A GROUP.
002470 77  WS-FIELD-COUNT                  PIC 9(01) COMP.
002480
002490****** MEASUREMENT-VALUE IS PARSED BY HAND -- THE RAW TEXT
002500****** CARRIES A DECIMAL POINT (E.G. "98.6000") THAT WON'T
002510****** MOVE STRAIGHT INTO A PIC 9 FIELD.
002520******************************************************************
002530*    WS-VALUE-WORK HOLDS THE PIECES OF FIELD 2 AS
002540*    400-PARSE-MEASUREMENT-VALUE SPLITS THEM APART: AN OPTIONAL
002550*    LEADING SIGN, THE WHOLE-NUMBER PART, AND THE FRACTIONAL
002560*    PART (UP TO 4 DIGITS, MATCHING THE VALUE FIELD'S
002570*    PRECISION EVERYWHERE ELSE IN THIS JOB STREAM).
002580******************************************************************
002590 01  WS-VALUE-WORK.
002600     05  WS-VALUE-SIGN               PIC X(01).
002610         88  WS-VALUE-IS-NEGATIVE    VALUE "-".
002620     05  WS-VALUE-INT-TEXT           PIC X(12).
002630     05  WS-VALUE-INT-NUM REDEFINES WS-VALUE-INT-TEXT
002640                                     PIC 9(12).
002650     05  WS-VALUE-FRAC-TEXT          PIC X(04).
002660     05  WS-VALUE-FRAC-NUM REDEFINES WS-VALUE-FRAC-TEXT
002670                                     PIC 9(04).
002680*        THE FULLY-ASSEMBLED, PROPERLY SIGNED VALUE --
002690*        400-PARSE-MEASUREMENT-VALUE'S ONLY OUTPUT.
002700     05  WS-VALUE-UNSIGNED           PIC S9(07)V9(04).
002710     05  FILLER                      PIC X(04).
002720
002730*        EDIT/REDEFINE PAIRS FOR THE TWO NUMERIC-LOOKING FIELDS
002740*        THAT NEED A NUMERIC-CLASS TEST BEFORE THEY CAN SAFELY
002750*        BE MOVED INTO A PIC 9 RECEIVING FIELD -- PATIENT-ID
002760*        AND TIMESTAMP.  THE PIC X EDIT VIEW IS WHAT GETS
002770*        TESTED WITH "IS NOT NUMERIC"; THE PIC 9 REDEFINES IS
002780*        WHAT ACTUALLY MOVES ONTO THE OUTPUT RECORD.
002790 01  WS-PATIENT-ID-EDIT              PIC X(09).
002800 01  WS-PATIENT-ID-NUM REDEFINES WS-PATIENT-ID-EDIT
002810                                     PIC 9(09).
002820 01  WS-TIMESTAMP-EDIT               PIC X(18).
002830 01  WS-TIMESTAMP-NUM REDEFINES WS-TIMESTAMP-EDIT
002840                                     PIC 9(18).
002850*
002860*        WS-JUSTIFY-WORK -- ADDED 08/03/09 (TKT #7702).  UNSTRING
002870*        LEFT-JUSTIFIES A SPLIT PIECE INTO ITS RECEIVING FIELD
002880*        AND SPACE-FILLS WHATEVER IS LEFT OVER ON THE RIGHT -- IT
002890*        DOES NOT RIGHT-JUSTIFY AND IT DOES NOT ZERO-FILL.
002900*        PATIENT-ID, TIMESTAMP, AND THE WHOLE-NUMBER HALF OF THE
002910*        MEASUREMENT VALUE ARE ALL WHOLE NUMBERS WHERE THE DIGITS
002920*        HAVE TO SHIFT TO THE RIGHT OF THE FIELD BEFORE THE GAP
002930*        IS ZERO-FILLED, OR THE NUMBER COMES OUT WITH THE WRONG
002940*        MAGNITUDE.  WS-JUST-LEN HOLDS THE COUNT OF SIGNIFICANT
002950*        DIGITS FOUND BY THE INSPECT TALLYING STATEMENT IN EACH
002960*        CALLER; THE JUSTIFIED RIGHT CLAUSE ON THE THREE TARGET
002970*        FIELDS BELOW DOES THE ACTUAL SHIFT WHEN THE SIGNIFICANT
002980*        DIGITS ARE MOVED IN.
002990 01  WS-JUSTIFY-WORK.
003000     05  WS-JUST-LEN                 PIC 9(02) COMP.
003010     05  WS-PATIENT-ID-JUST          PIC X(09) JUSTIFIED RIGHT.
003020     05  WS-TIMESTAMP-JUST           PIC X(18) JUSTIFIED RIGHT.
003030     05  WS-VALUE-INT-JUST           PIC X(12) JUSTIFIED RIGHT.
003040     05  FILLER                      PIC X(04).
003050
003060
003070*        WS-RUN-DATE-4 IS DISPLAYED IN THE BANNER LINES ONLY --
003080*        THIS PROGRAM DOES NOT STAMP THE OUTPUT RECORDS WITH
003090*        A RUN DATE, SINCE THE MEASUREMENT TIMESTAMP (FIELD 4
003100*        OF THE RAW LINE) IS THE AUTHORITATIVE TIME FOR
003110*        DOWNSTREAM SORTING IN VITMERG.
003120 01  WS-DATE-WORK.
003130     05  WS-RUN-DATE-4               PIC 9(08).
003140     05  WS-RUN-DATE-4-R REDEFINES WS-RUN-DATE-4.
003150         10  WS-RUN-CC               PIC 9(02).
003160         10  WS-RUN-YY                PIC 9(02).
003170         10  WS-RUN-MM               PIC 9(02).
003180         10  WS-RUN-DD               PIC 9(02).
003190     05  FILLER                      PIC X(04).
003200
003210******************************************************************
003220*    FLAGS-AND-SWITCHES -- MORE-DATA-SW DRIVES THE MAIN READ
003230*    LOOP (SET "N" ONLY BY 950-READ-VITRAW ON END OF FILE);
003240*    LINE-VALID-SW IS RESET AT THE TOP OF EACH LINE AND FLIPPED
003250*    TO "N" THE MOMENT ANY EDIT STEP FINDS SOMETHING WRONG.
003260******************************************************************
003270 01  FLAGS-AND-SWITCHES.
003280     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
003290         88  NO-MORE-DATA            VALUE "N".
003300     05  LINE-VALID-SW               PIC X(01).
003310         88  LINE-IS-VALID           VALUE "Y".
003320         88  LINE-IS-MALFORMED       VALUE "N".
003330     05  FILLER                      PIC X(04).
003340
003350******************************************************************
003360*    COUNTERS-AND-ACCUMULATORS -- ALL THREE PRINTED IN THE
003370*    END-OF-JOB BANNER (900-CLEANUP) SO OPERATIONS CAN CONFIRM
003380*    READ = WRITTEN + REJECTED WITHOUT OPENING ANY OF THE
003390*    THREE FILES.
003400******************************************************************
003410 01  COUNTERS-AND-ACCUMULATORS.
003420     05  RECORDS-READ                PIC 9(09) COMP.
003430     05  RECORDS-WRITTEN             PIC 9(09) COMP.
003440     05  RECORDS-REJECTED            PIC 9(07) COMP.
003450     05  FILLER                      PIC X(04).
003460
003470*        PARA-NAME AND THE ABEND-CONTROL FIELDS ARE CARRIED
003480*        FROM THE SHOP'S STANDARD ABEND COPYBOOK -- SEE
003490*        ABNDVIT.CPY.  PARA-NAME IS SET AT THE TOP OF EVERY
003500*        PARAGRAPH BELOW SO A SYSTEM ABEND'S DUMP SHOWS WHERE
003510*        IN THE PROGRAM CONTROL WAS AT THE TIME.
003520 COPY ABNDVIT.
003530
003540******************************************************************
003550*    MAINLINE -- HOUSEKEEP, READ/EDIT/WRITE ONE LINE AT A TIME
003560*    UNTIL VITRAW IS EXHAUSTED, THEN CLEAN UP.  THE READ-AHEAD
003570*    PATTERN (PRIME THE FIRST RECORD IN 000-HOUSEKEEPING, TEST
003580*    NO-MORE-VITRAW AT THE TOP OF THE PERFORM UNTIL) IS THE
003590*    STANDARD SEQUENTIAL-READ SHAPE USED THROUGHOUT THIS SHOP'S
003600*    BATCH PROGRAMS.
003610******************************************************************
003620 PROCEDURE DIVISION.
003630*        RETURN-CODE IS ALWAYS ZERO OUT OF THIS PROGRAM -- A
003640*        MALFORMED LINE IS LOGGED AND SKIPPED, NEVER FATAL, SO
003650*        THERE IS NO NON-ZERO CONDITION FOR THE JCL TO TEST ON.
003660     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003670     PERFORM 100-MAINLINE THRU 100-EXIT
003680             UNTIL NO-MORE-VITRAW.
003690     PERFORM 900-CLEANUP THRU 900-EXIT.
003700     MOVE ZERO TO RETURN-CODE.
003710     GOBACK.
003720
003730******************************************************************
003740*    000-HOUSEKEEPING -- OPEN THE THREE FILES, ZERO THE
003750*    COUNTERS, AND PRIME THE READ-AHEAD BY READING THE FIRST
003760*    LINE BEFORE THE MAIN LOOP EVER TESTS NO-MORE-VITRAW.
003770******************************************************************
003780 000-HOUSEKEEPING.
003790     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003800     DISPLAY "******** BEGIN JOB VITEDIT ********".
003810     ACCEPT WS-RUN-DATE-4 FROM DATE YYYYMMDD.
003820     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003830     OPEN INPUT VITRAW.
003840     OPEN OUTPUT VITMEAS-FILE, VITERR, SYSOUT.
003850
003860     PERFORM 950-READ-VITRAW THRU 950-EXIT.
003870 000-EXIT.
003880     EXIT.
003890
003900******************************************************************
003910*    100-MAINLINE -- ONE PASS PER RAW LINE.  A BLANK LINE (CAN
003920*    HAPPEN AT THE JOIN BETWEEN TWO CONCATENATED COLLECTOR DD'S
003930*    -- SEE 11/29/94 CHANGE-LOG ENTRY) IS SKIPPED SILENTLY,
003940*    NOT COUNTED AS A REJECT, SINCE IT CARRIED NO DATA TO
003950*    REJECT.  EVERY OTHER LINE IS SPLIT, EDITED FIELD BY
003960*    FIELD, AND ROUTED TO EITHER VITMEAS-FILE OR VITERR
003970*    DEPENDING ON WHETHER IT SURVIVED EDITING.
003980******************************************************************
003990 100-MAINLINE.
004000     MOVE "100-MAINLINE" TO PARA-NAME.
004010     ADD +1 TO RECORDS-READ.
004020
004030*        BLANK LINE -- NOT A DATA LINE, NOT AN ERROR, JUST
004040*        SKIP STRAIGHT TO THE NEXT READ.
004050     IF VIT-RAW-REC = SPACES
004060         GO TO 100-SKIP-AND-READ.
004070
004080     MOVE "Y" TO LINE-VALID-SW.
004090     PERFORM 200-SPLIT-CSV-LINE THRU 200-EXIT.
004100
004110*        FIELD-COUNT CHECK HAPPENED INSIDE 200-SPLIT-CSV-LINE;
004120*        ONLY BOTHER EDITING THE INDIVIDUAL FIELDS IF THE LINE
004130*        HAD ENOUGH OF THEM TO EDIT.
004140     IF LINE-IS-VALID
004150         PERFORM 300-EDIT-FIELDS THRU 300-EXIT.
004160
004170*        LINE-VALID-SW MAY HAVE BEEN FLIPPED TO "N" BY EITHER
004180*        PARAGRAPH ABOVE -- RE-TEST IT HERE RATHER THAN
004190*        CARRYING A SEPARATE RESULT FLAG OUT OF EACH ONE.
004200     IF LINE-IS-VALID
004210         PERFORM 700-WRITE-VITMEAS THRU 700-EXIT
004220     ELSE
004230         PERFORM 710-WRITE-VITERR THRU 710-EXIT.
004240
004250 100-SKIP-AND-READ.
004260     PERFORM 950-READ-VITRAW THRU 950-EXIT.
004270 100-EXIT.
004280     EXIT.
004290
004300******************************************************************
004310*    200-SPLIT-CSV-LINE -- BREAKS THE RAW LINE INTO ITS UP-TO-5
004320*    COMMA-DELIMITED PIECES.  TALLYING IN WS-FIELD-COUNT GIVES
004330*    A FREE COUNT OF HOW MANY FIELDS UNSTRING ACTUALLY FOUND,
004340*    WHICH IS ALL THAT IS NEEDED TO CATCH A TRUNCATED LINE
004350*    BEFORE ANY FIELD-LEVEL EDIT EVEN LOOKS AT IT.
004360******************************************************************
004370 200-SPLIT-CSV-LINE.
004380     MOVE "200-SPLIT-CSV-LINE" TO PARA-NAME.
004390     MOVE SPACES TO WS-RAW-FIELDS.
004400     MOVE ZERO   TO WS-FIELD-COUNT.
004410
004420     UNSTRING VIT-RAW-REC DELIMITED BY ","
004430         INTO WS-RAW-FIELD-1, WS-RAW-FIELD-2, WS-RAW-FIELD-3,
004440              WS-RAW-FIELD-4, WS-RAW-FIELD-5
004450         TALLYING IN WS-FIELD-COUNT
004460     END-UNSTRING.
004470
004480*        FIELD 5 (ADDITIONAL-INFO) IS OPTIONAL -- A VITAL-SIGN
004490*        READING LINE ONLY EVER HAS 4 FIELDS.  FEWER THAN 4
004500*        MEANS EVEN THE REQUIRED FIELDS ARE MISSING, SO REJECT
004510*        WITHOUT EVER TOUCHING 300-EDIT-FIELDS.
004520     IF WS-FIELD-COUNT < 4
004530         MOVE "*** FEWER THAN 4 FIELDS ON LINE" TO ERR-MSG
004540         MOVE "N" TO LINE-VALID-SW
004550         GO TO 200-EXIT.
004560
004570     MOVE "Y" TO LINE-VALID-SW.
004580 200-EXIT.
004590     EXIT.
004600*
004610*        NOTE -- A LINE WITH MORE THAN 5 COMMA-DELIMITED PIECES
004620*        IS NOT REJECTED HERE; UNSTRING SIMPLY STOPS FILLING
004630*        RECEIVING FIELDS AFTER THE FIFTH AND THE OVERFLOW TEXT
004640*        IS DISCARDED.  NO COLLECTOR BOX HAS EVER SENT A LINE
004650*        WITH A SIXTH FIELD, SO THIS HAS NEVER BEEN AN ISSUE IN
004660*        PRODUCTION.
004670
004680******************************************************************
004690*    300-EDIT-FIELDS -- VALIDATES AND MOVES EACH OF THE FOUR
004700*    (OR FIVE) SPLIT FIELDS INTO ITS SLOT ON VIT-MEASUREMENT-
004710*    REC.  EACH CHECK GOES TO 300-EXIT ON FAILURE RATHER THAN
004720*    CONTINUING TO EDIT FIELDS THAT NO LONGER MATTER ONCE THE
004730*    LINE IS ALREADY KNOWN BAD.
004740******************************************************************
004750 300-EDIT-FIELDS.
004760     MOVE "300-EDIT-FIELDS" TO PARA-NAME.
004770     MOVE SPACES TO VIT-MEASUREMENT-REC.
004780
004790*        FIELD 1 -- PATIENT-ID.  UNSTRING LEFT-JUSTIFIED THE
004800*        DIGITS INTO WS-RAW-FIELD-1 AND SPACE-FILLED THE REST OF
004810*        THE 30-BYTE FIELD (SEE 08/03/09 CHANGE-LOG ENTRY) -- IT
004820*        IS NOT ALREADY RIGHT-JUSTIFIED, SO SCAN FOR HOW MANY
004830*        SIGNIFICANT DIGITS ARE ACTUALLY THERE, RIGHT-JUSTIFY
004840*        JUST THOSE INTO THE 9-BYTE EDIT FIELD, THEN TURN THE
004850*        LEADING SPACES THE JUSTIFIED MOVE LEFT BEHIND INTO
004860*        LEADING ZEROES.
004870     INSPECT WS-RAW-FIELD-1 TALLYING WS-JUST-LEN
004880         FOR CHARACTERS BEFORE INITIAL SPACE.
004890     IF WS-JUST-LEN = ZERO OR WS-JUST-LEN > 9
004900         MOVE "*** NON-NUMERIC PATIENT-ID" TO ERR-MSG
004910         MOVE "N" TO LINE-VALID-SW
004920         GO TO 300-EXIT.
004930     MOVE WS-RAW-FIELD-1 (1:WS-JUST-LEN) TO WS-PATIENT-ID-JUST.
004940     INSPECT WS-PATIENT-ID-JUST REPLACING LEADING SPACE BY ZERO.
004950     MOVE WS-PATIENT-ID-JUST TO WS-PATIENT-ID-EDIT.
004960     IF WS-PATIENT-ID-EDIT IS NOT NUMERIC
004970         MOVE "*** NON-NUMERIC PATIENT-ID" TO ERR-MSG
004980         MOVE "N" TO LINE-VALID-SW
004990         GO TO 300-EXIT.
005000     MOVE WS-PATIENT-ID-NUM TO VIT-PATIENT-ID.
005010
005020*        FIELD 2 -- MEASUREMENT VALUE.  HANDED OFF TO ITS OWN
005030*        PARAGRAPH SINCE THE SIGN/DECIMAL PARSING IS SEVERAL
005040*        STEPS ON ITS OWN -- SEE 400-PARSE-MEASUREMENT-VALUE.
005050     PERFORM 400-PARSE-MEASUREMENT-VALUE THRU 400-EXIT.
005060     IF LINE-IS-MALFORMED
005070         GO TO 300-EXIT.
005080     MOVE WS-VALUE-UNSIGNED TO VIT-MEASUREMENT-VALUE.
005090
005100*        FIELD 3 -- RECORD-TYPE.  VIT-TYPE-IS-VALID IS AN
005110*        88-LEVEL OVER THE FULL SET OF RECOGNIZED TYPE CODES,
005120*        DEFINED ONCE IN VITMEAS.CPY SO VITMERG TESTS THE SAME
005130*        LIST.
005140     MOVE WS-RAW-FIELD-3 TO VIT-RECORD-TYPE.
005150     IF NOT VIT-TYPE-IS-VALID
005160         MOVE "*** UNRECOGNIZED RECORD-TYPE" TO ERR-MSG
005170         MOVE "N" TO LINE-VALID-SW
005180         GO TO 300-EXIT.
005190*
005200*        (RECORD-TYPE VALUES CURRENTLY RECOGNIZED: SYSTOLIC_BP,
005210*        DIASTOLIC_BP, OXYGEN_SATURATION, ECG_READING, AND
005220*        ALERT -- THE FULL LIST LIVES ON VIT-TYPE-IS-VALID IN
005230*        VITMEAS.CPY, NOT REPEATED HERE.)
005240*
005250*        FIELD 4 -- TIMESTAMP, EPOCH MILLISECONDS.  THIS IS THE
005260*        VALUE VITMERG SORTS ON WITHIN EACH PATIENT/VITAL-SIGN
005270*        SERIES, SO A NON-NUMERIC TIMESTAMP MUST BE CAUGHT HERE
005280*        RATHER THAN LET A GARBAGE VALUE THROUGH TO DISTORT THE
005290*        SORT ORDER DOWNSTREAM.  SAME LEFT-JUSTIFIED/SPACE-
005300*        FILLED UNSTRING RESULT AS PATIENT-ID ABOVE, SO THE SAME
005310*        SCAN-AND-RIGHT-JUSTIFY TREATMENT APPLIES (08/03/09
005320*        CHANGE-LOG ENTRY) -- A REAL EPOCH-MILLISECOND STAMP IS
005330*        ONLY 13 DIGITS, NOT THE FULL 18 THE STORAGE FIELD
005340*        ALLOWS FOR.
005350     INSPECT WS-RAW-FIELD-4 TALLYING WS-JUST-LEN
005360         FOR CHARACTERS BEFORE INITIAL SPACE.
005370     IF WS-JUST-LEN = ZERO OR WS-JUST-LEN > 18
005380         MOVE "*** NON-NUMERIC TIMESTAMP" TO ERR-MSG
005390         MOVE "N" TO LINE-VALID-SW
005400         GO TO 300-EXIT.
005410     MOVE WS-RAW-FIELD-4 (1:WS-JUST-LEN) TO WS-TIMESTAMP-JUST.
005420     INSPECT WS-TIMESTAMP-JUST REPLACING LEADING SPACE BY ZERO.
005430     MOVE WS-TIMESTAMP-JUST TO WS-TIMESTAMP-EDIT.
005440     IF WS-TIMESTAMP-EDIT IS NOT NUMERIC
005450         MOVE "*** NON-NUMERIC TIMESTAMP" TO ERR-MSG
005460         MOVE "N" TO LINE-VALID-SW
005470         GO TO 300-EXIT.
005480     MOVE WS-TIMESTAMP-NUM TO VIT-TIMESTAMP-MS.
005490
005500*        FIELD 5 -- ADDITIONAL-INFO, OPTIONAL FREE TEXT.
005510*        UPPERCASED ON THE WAY IN (06/07/01 CHANGE-LOG ENTRY)
005520*        SO ALRTEVAL CAN TEST FOR "TRIGGERED"/"RESOLVED" WITH
005530*        A SIMPLE 88-LEVEL RATHER THAN A CASE-FOLDING ROUTINE
005540*        OF ITS OWN.
005550     MOVE WS-RAW-FIELD-5 TO VIT-ADDITIONAL-INFO.
005560     INSPECT VIT-ADDITIONAL-INFO
005570         CONVERTING "abcdefghijklmnopqrstuvwxyz"
005580                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005590
005600 300-EXIT.
005610     EXIT.
005620
005630******************************************************************
005640*    400-PARSE-MEASUREMENT-VALUE -- THE RAW VALUE FIELD ARRIVES
005650*    AS TEXT LIKE "98.6000" OR "-2.5000" -- A DECIMAL POINT AND
005660*    AN OPTIONAL LEADING SIGN, NEITHER OF WHICH A PIC 9 FIELD
005670*    UNDERSTANDS DIRECTLY.  THIS PARAGRAPH PEELS OFF THE SIGN,
005680*    SPLITS ON THE DECIMAL POINT, VALIDATES BOTH HALVES ARE
005690*    NUMERIC, THEN COMPUTES THE SIGNED PACKED RESULT.
005700******************************************************************
005710 400-PARSE-MEASUREMENT-VALUE.
005720     MOVE "400-PARSE-MEASUREMENT-VALUE" TO PARA-NAME.
005730     MOVE SPACES TO WS-VALUE-WORK.
005740     MOVE ZERO   TO WS-VALUE-UNSIGNED.
005750
005760*        A LEADING "-" IS NOT PART OF THE INTEGER TEXT UNSTRING
005770*        BELOW EXPECTS, SO STRIP IT OFF FIRST AND REMEMBER IT
005780*        SEPARATELY ON WS-VALUE-SIGN.
005790     IF WS-RAW-FIELD-2 (1:1) = "-"
005800         MOVE "-" TO WS-VALUE-SIGN
005810         MOVE WS-RAW-FIELD-2 (2:29) TO WS-RAW-FIELD-2
005820     ELSE
005830         MOVE " " TO WS-VALUE-SIGN.
005840
005850     UNSTRING WS-RAW-FIELD-2 DELIMITED BY "."
005860         INTO WS-VALUE-INT-TEXT, WS-VALUE-FRAC-TEXT
005870     END-UNSTRING.
005880
005890*        A VALUE WITH NO WHOLE-NUMBER PART (".5000") OR NO
005900*        FRACTIONAL PART ("98") IS STILL A LEGITIMATE READING
005910*        -- DEFAULT THE MISSING HALF TO ZERO RATHER THAN
005920*        REJECTING THE LINE.  A FULLY-BLANK FIELD MOVES THE
005930*        FIGURATIVE CONSTANT ZERO, WHICH FILLS THE WHOLE
005940*        RECEIVING FIELD WITH "0"S, NOT JUST ONE DIGIT.
005950     IF WS-VALUE-INT-TEXT = SPACES
005960         MOVE ZERO TO WS-VALUE-INT-TEXT.
005970     IF WS-VALUE-FRAC-TEXT = SPACES
005980         MOVE ZERO TO WS-VALUE-FRAC-TEXT.
005990*
006000*        WS-VALUE-INT-TEXT IS A WHOLE NUMBER, LEFT-JUSTIFIED BY
006010*        THE UNSTRING ABOVE WITH THE UNUSED BYTES SPACE-FILLED,
006020*        NOT ALREADY ZERO-FILLED -- "98" ARRIVES AS
006030*        "98          ", NOT "000000000098".  SCAN FOR THE
006040*        SIGNIFICANT DIGITS AND RIGHT-JUSTIFY THEM THE SAME WAY
006050*        PATIENT-ID AND TIMESTAMP WERE ABOVE, BEFORE THE NUMERIC
006060*        TEST, OR ANY WHOLE-NUMBER READING UNDER 12 DIGITS LONG
006070*        -- WHICH IS EVERY ONE OF THEM -- WOULD FLUNK IT (SEE
006080*        THE 08/03/09 CHANGE-LOG ENTRY).
006090     IF WS-VALUE-INT-TEXT IS NOT NUMERIC
006100         INSPECT WS-VALUE-INT-TEXT TALLYING WS-JUST-LEN
006110             FOR CHARACTERS BEFORE INITIAL SPACE
006120         IF WS-JUST-LEN = ZERO
006130             MOVE "*** NON-NUMERIC MEASUREMENT-VALUE" TO ERR-MSG
006140             MOVE "N" TO LINE-VALID-SW
006150             GO TO 400-EXIT
006160         END-IF
006170         MOVE WS-VALUE-INT-TEXT (1:WS-JUST-LEN) TO
006180                                       WS-VALUE-INT-JUST
006190         INSPECT WS-VALUE-INT-JUST REPLACING LEADING SPACE
006200                                            BY ZERO
006210         MOVE WS-VALUE-INT-JUST TO WS-VALUE-INT-TEXT
006220     END-IF.
006230*
006240*        WS-VALUE-FRAC-TEXT NEEDS NO REPOSITIONING -- THE FIRST
006250*        DIGIT AFTER THE DECIMAL POINT IS ALREADY SITTING IN THE
006260*        TENTHS PLACE, THE SECOND IN THE HUNDREDTHS PLACE, AND SO
006270*        ON, SO PADDING THE UNSTRING'S TRAILING SPACES WITH
006280*        ZEROES IN PLACE (RATHER THAN SHIFTING THE DIGITS THE
006290*        WAY THE WHOLE-NUMBER FIELD ABOVE NEEDED) IS ALL THAT IS
006300*        REQUIRED TO TURN ".6" INTO THE FOUR-DIGIT "6000" (I.E.
006310*        0.6000) INSTEAD OF LEAVING IT AS THE NON-NUMERIC "6   "
006320*        UNSTRING ACTUALLY PRODUCED (SEE THE 08/03/09 CHANGE-LOG
006330*        ENTRY).
006340     INSPECT WS-VALUE-FRAC-TEXT REPLACING TRAILING SPACE BY ZERO.
006350
006360     IF WS-VALUE-INT-TEXT IS NOT NUMERIC
006370     OR WS-VALUE-FRAC-TEXT IS NOT NUMERIC
006380         MOVE "*** NON-NUMERIC MEASUREMENT-VALUE" TO ERR-MSG
006390         MOVE "N" TO LINE-VALID-SW
006400         GO TO 400-EXIT.
006410*
006420*        WS-VALUE-FRAC-NUM IS ALWAYS TREATED AS FOUR DIGITS
006430*        AFTER THE DECIMAL POINT REGARDLESS OF HOW MANY DIGITS
006440*        WERE ACTUALLY PRESENT ON THE RAW LINE -- THE INSPECT
006450*        ABOVE ZERO-FILLED WHATEVER TRAILING BYTES WERE LEFT --
006460*        WHICH IS WHY DIVIDING BY 10000 RATHER THAN A VARIABLE
006470*        POWER OF TEN GIVES THE CORRECT FRACTIONAL VALUE EVERY
006480*        TIME.
006490     COMPUTE WS-VALUE-UNSIGNED ROUNDED =
006500             WS-VALUE-INT-NUM + (WS-VALUE-FRAC-NUM / 10000).
006510     IF WS-VALUE-IS-NEGATIVE
006520         COMPUTE WS-VALUE-UNSIGNED ROUNDED = WS-VALUE-UNSIGNED * -1.
006530
006540 400-EXIT.
006550     EXIT.
006560*
006570*        NOTE -- A VALUE FIELD THAT IS BLANK ENTIRELY (THE
006580*        NORMAL CASE ON AN ALERT-TYPE LINE, WHERE THERE IS NO
006590*        NUMERIC READING TO CARRY) FALLS THROUGH THE ABOVE AS
006600*        ZERO ON BOTH HALVES, WHICH IS EXACTLY THE BEHAVIOR
006610*        THIS PARAGRAPH WANTS -- NO SPECIAL-CASE IF NEEDED.
006620
006630*        700-WRITE-VITMEAS -- LINE SURVIVED EVERY EDIT IN 300
006640*        ABOVE; WRITE THE COMPLETED MEASUREMENT RECORD TO THE
006650*        FEED VITMERG WILL SORT AND MERGE.
006660 700-WRITE-VITMEAS.
006670     MOVE "700-WRITE-VITMEAS" TO PARA-NAME.
006680     WRITE VIT-MEASUREMENT-REC-FD FROM VIT-MEASUREMENT-REC.
006690     ADD +1 TO RECORDS-WRITTEN.
006700 700-EXIT.
006710     EXIT.
006720
006730*        710-WRITE-VITERR -- LINE FAILED SOMEWHERE ABOVE.
006740*        ERR-MSG WAS SET BY WHICHEVER CHECK FAILED; THE
006750*        UNTOUCHED RAW LINE IS CARRIED ALONGSIDE IT SO
006760*        OPERATIONS CAN SEE EXACTLY WHAT ARRIVED.
006770 710-WRITE-VITERR.
006780     MOVE "710-WRITE-VITERR" TO PARA-NAME.
006790     MOVE VIT-RAW-REC TO ERR-RAW-LINE.
006800     WRITE VIT-ERR-REC.
006810     ADD +1 TO RECORDS-REJECTED.
006820 710-EXIT.
006830     EXIT.
006840
006850******************************************************************
006860*    900-CLEANUP -- CLOSE ALL FILES AND PRINT THE THREE-LINE
006870*    JOB SUMMARY.  RECORDS-READ SHOULD ALWAYS EQUAL RECORDS-
006880*    WRITTEN PLUS RECORDS-REJECTED; OPERATIONS CHECKS THAT
006890*    ARITHMETIC BY EYE FROM THE SYSOUT BANNER RATHER THAN THIS
006900*    PROGRAM ENFORCING IT WITH AN INTERNAL CHECK.
006910******************************************************************
006920 900-CLEANUP.
006930     MOVE "900-CLEANUP" TO PARA-NAME.
006940     CLOSE VITRAW, VITMEAS-FILE, VITERR, SYSOUT.
006950
006960     DISPLAY "** LINES READ     **".
006970     DISPLAY RECORDS-READ.
006980     DISPLAY "** RECORDS WRITTEN **".
006990     DISPLAY RECORDS-WRITTEN.
007000     DISPLAY "** LINES REJECTED **".
007010     DISPLAY RECORDS-REJECTED.
007020     DISPLAY "******** NORMAL END OF JOB VITEDIT ********".
007030 900-EXIT.
007040     EXIT.
007050
007060*        950-READ-VITRAW -- THE ONE PLACE IN THE PROGRAM THAT
007070*        TOUCHES THE VITRAW FILE, SO THE READ-AHEAD PATTERN
007080*        (PRIMED ONCE IN 000-HOUSEKEEPING, RE-INVOKED AT THE
007090*        BOTTOM OF EVERY MAINLINE PASS) STAYS IN ONE PLACE.
007100 950-READ-VITRAW.
007110     MOVE "950-READ-VITRAW" TO PARA-NAME.
007120     READ VITRAW
007130         AT END
007140         MOVE "10" TO IFCODE
007150     END-READ.
007160 950-EXIT.
007170     EXIT.
007180*
007190******************************************************************
007200*    END OF PROGRAM VITEDIT.  A FEED FORMAT CHANGE (A NEW
007210*    RECORD-TYPE, A WIDER RAW FIELD) TOUCHES THIS PROGRAM AND
007220*    VITMEAS.CPY ONLY -- VITMERG AND ALRTEVAL READ THE ALREADY-
007230*    SCRUBBED VIT-MEASUREMENT-REC LAYOUT AND DO NOT CARE HOW
007240*    MESSY THE RAW LINE ON THE WAY IN WAS.
007250******************************************************************
