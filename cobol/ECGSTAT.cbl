000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ECGSTAT.
000400 AUTHOR. TERESA DELUCA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/05/94.
000700 DATE-COMPILED. 04/05/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY ALRTEVAL TO SCORE ONE ECG READING AGAINST
001300*          THE MEAN AND STANDARD DEVIATION OF THE PATIENT'S
001400*          PRECEDING WINDOW OF READINGS.  THE CALLER PASSES
001500*          THE WINDOW (UP TO 20 ENTRIES, OLDEST FIRST) AND THE
001600*          READING BEING TESTED; THIS PROGRAM RETURNS THE
001700*          COMPUTED MEAN, STANDARD DEVIATION, AND HOW MANY
001800*          STANDARD DEVIATIONS THE TEST READING SITS FROM IT.
001900*
002000*          THIS IS A SMALL, SINGLE-PURPOSE CALLED SUBPROGRAM --
002100*          NO FILES, NO VSAM, NO OPERATOR MESSAGES.  IT TAKES
002200*          A LINKAGE RECORD IN, DOES ARITHMETIC, AND GOES BACK.
002300*          THE SAME SHAPE THE SHOP USES FOR OTHER SMALL CALLED
002400*          ROUTINES THAT ONE PROGRAM WOULD OTHERWISE HAVE TO
002500*          IN-LINE MULTIPLE TIMES.
002600*
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------------------------------------------------------
003000*    04/05/94  TGD  INITIAL WRITE-UP FOR THE ICU TELEMETRY
003100*                   PROJECT (REQ TKT #4471).
003200*    09/19/95  AK   VARIANCE WAS COMPUTED AS A POPULATION
003300*                   VARIANCE BUT THE SPEC CALLS FOR THE MEAN
003400*                   OF SQUARED DEVIATIONS OVER N, NOT N-1 --
003500*                   CONFIRMED WITH THE MONITORING VENDOR THAT
003600*                   OUR ORIGINAL FORMULA WAS RIGHT AND LEFT IT
003700*                   ALONE (TKT #4901).
003800*    02/03/97  MM   ROUND MEAN/STDDEV TO 4 DECIMALS TO MATCH
003900*                   THE PRECISION THE BEDSIDE DISPLAY BOARDS
004000*                   EXPECT (TKT #5188).
004100*    01/11/99  DLK  Y2K REVIEW -- NO DATE FIELDS IN THIS
004200*                   PROGRAM, NO CHANGE REQUIRED (TKT #5560).
004300*    07/22/00  RFW  ADDED THE ECG-STAT-INSUFFICIENT-DATA RETURN
004400*                   CODE SO ALRTEVAL COULD TELL "NOTHING TO
004500*                   SCORE YET" APART FROM "SCORED AND WITHIN
004600*                   RANGE" -- BOTH USED TO COME BACK AS ZERO
004700*                   DEVIATIONS, WHICH LOOKED IDENTICAL ON THE
004800*                   CALLER SIDE (TKT #5701).
004900*    ----------------------------------------------------------
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300*        SAME TARGET MACHINE AS EVERY OTHER PROGRAM IN THE
005400*        VITAL-SIGN ALERT JOB STREAM.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700*        UPSI-0 IS THE STANDARD SHOP TRACE SWITCH -- NOT USED IN
005800*        THIS PROGRAM TODAY, CARRIED HERE ONLY SO THE SPECIAL-
005900*        NAMES PARAGRAPH MATCHES SHOP CONVENTION FOR A CALLED
006000*        SUBPROGRAM AND IS READY IF DIAGNOSTIC TRACING IS EVER
006100*        NEEDED WITHOUT A RECOMPILE OF THE CALLING PROGRAM.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006400            OFF STATUS IS WS-TRACE-SW-OFF.
006500 INPUT-OUTPUT SECTION.
006600*        NO FILES ARE OPENED BY THIS PROGRAM -- IT IS A PURE
006700*        CALCULATION ROUTINE, LINKAGE IN AND LINKAGE OUT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*        NO FD ENTRIES -- SEE INPUT-OUTPUT SECTION REMARK ABOVE.
007200
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*    MISC-FIELDS HOLDS EVERYTHING THIS PROGRAM NEEDS THAT IS
007600*    NOT PART OF THE LINKAGE RECORD -- RUNNING SUMS, THE LOOP
007700*    INDEX, AND THE WORK FIELDS FOR THE SQUARE-ROOT EXTRACTION
007800*    BELOW.  COMP-3 MATCHES THE SHOP'S OWN HABIT FOR PACKED
007900*    ARITHMETIC WORK FIELDS THAT ARE NEVER DISPLAYED OR PUNCHED,
008000*    ONLY COMPUTED WITH.
008100******************************************************************
008200 01  MISC-FIELDS.
008300     05  WS-SUM-OF-VALUES            PIC S9(09)V9(04) COMP-3.
008400     05  WS-SUM-OF-SQ-DEV            PIC S9(09)V9(04) COMP-3.
008500     05  WS-DEVIATION                PIC S9(07)V9(04) COMP-3.
008600*        SUBSCRIPTS THE WINDOW TABLE WHILE SUMMING VALUES OR
008700*        SQUARED DEVIATIONS -- SHARED BY BOTH LOOPS BELOW SINCE
008800*        THEY NEVER RUN AT THE SAME TIME.
008900     05  WS-WORK-IDX                 PIC 9(03) COMP.
009000*        NO INTRINSIC SQRT FUNCTION ON THIS COMPILER LEVEL --
009100*        STANDARD DEVIATION IS EXTRACTED BY NEWTON-RAPHSON,
009200*        SAME TECHNIQUE THE SHOP USES IN THE ACTUARIAL SUITE.
009300     05  WS-RADICAND                 PIC S9(09)V9(04) COMP-3.
009400     05  WS-ROOT-ESTIMATE            PIC S9(07)V9(04) COMP-3.
009500     05  WS-ROOT-PRIOR               PIC S9(07)V9(04) COMP-3.
009600     05  WS-ROOT-PASS                PIC 9(02) COMP.
009700     05  FILLER                      PIC X(08).
009800
009900 LINKAGE SECTION.
010000******************************************************************
010100*    ECG-STAT-REC IS THE ONE RECORD THIS PROGRAM SEES.  IT IS
010200*    THE CALLER'S AREA, NOT OURS -- WE READ THE WINDOW AND TEST
010300*    VALUE OUT OF IT AND WRITE THE MEAN/STDDEV/DEVIATION AND
010400*    RETURN CODE BACK INTO IT.  ALRTEVAL KEEPS A WORKING-STORAGE
010500*    COPY OF THIS EXACT LAYOUT SO THE TWO PROGRAMS NEVER DRIFT
010600*    APART.
010700******************************************************************
010800 01  ECG-STAT-REC.
010900*        HOW MANY OF THE 20 TABLE SLOTS BELOW ARE ACTUALLY
011000*        POPULATED FOR THIS PATIENT -- MAY BE FEWER THAN 20 IF
011100*        THE PATIENT HAS NOT BEEN MONITORED LONG.
011200     05  ECG-WINDOW-COUNT            PIC 9(03) COMP.
011300*        THE WINDOW ITSELF, OLDEST READING IN SLOT 1.  ALRTEVAL
011400*        LOADS THIS FROM THE MOST RECENT 20 ENTRIES OF THE
011500*        PATIENT'S ECG HISTORY BEFORE EVERY CALL.
011600     05  ECG-WINDOW-ENTRY OCCURS 20 TIMES
011700                          INDEXED BY ECG-WIN-IDX.
011800         10  ECG-WINDOW-VALUE        PIC S9(07)V9(04).
011900*        A SECOND VIEW OF THE SAME TABLE, KEPT SO A FUTURE
012000*        CALLER COULD WALK IT BY RAW TIMESTAMP ORDER WITHOUT
012100*        DEPENDING ON THE INDEX NAME ABOVE (SAME IDEA AS THE
012200*        ALTERNATE-KEY VIEWS THE SHOP KEEPS ON ITS VSAM FILES).
012300     05  ECG-WINDOW-TABLE-ALT REDEFINES ECG-WINDOW-ENTRY
012400                          OCCURS 20 TIMES.
012500         10  ECG-WINDOW-VALUE-ALT    PIC S9(07)V9(04).
012600*        THE READING BEING SCORED -- NOT PART OF THE WINDOW
012700*        ITSELF, TESTED AGAINST THE WINDOW'S MEAN/STDDEV.
012800     05  ECG-TEST-VALUE              PIC S9(07)V9(04).
012900*        RESULTS -- FILLED IN BY THIS PROGRAM, READ BY THE
013000*        CALLER AFTER GOBACK.
013100     05  ECG-COMPUTED-MEAN           PIC S9(07)V9(04).
013200     05  ECG-COMPUTED-STDDEV         PIC S9(07)V9(04).
013300*        UNSIGNED VIEW OF STDDEV FOR THE BEDSIDE DISPLAY
013400*        BOARDS -- THEY DON'T CARRY AN OVERPUNCH SIGN POSITION.
013500     05  ECG-COMPUTED-STDDEV-U REDEFINES ECG-COMPUTED-STDDEV
013600                                     PIC 9(07)V9(04).
013700     05  ECG-DEVIATIONS-FROM-MEAN    PIC S9(05)V9(04).
013800*        MAGNITUDE-ONLY VIEW -- 600-CHECK-ECG-ABNORMAL-PEAK IN
013900*        ALRTEVAL TESTS "MORE THAN 2 STANDARD DEVIATIONS AWAY"
014000*        WITHOUT CARING WHICH DIRECTION.
014100     05  ECG-DEVIATIONS-ABS REDEFINES ECG-DEVIATIONS-FROM-MEAN
014200                                     PIC 9(05)V9(04).
014300*        00 = SCORED NORMALLY.  04 = WINDOW WAS EMPTY, NOTHING
014400*        WAS SCORED -- SEE THE 07/22/00 CHANGE-LOG ENTRY ABOVE.
014500     05  ECG-RETURN-CD               PIC 9(04) COMP.
014600         88  ECG-STAT-OK             VALUE ZERO.
014700         88  ECG-STAT-INSUFFICIENT-DATA VALUE 4.
014800     05  FILLER                      PIC X(08).
014900
015000******************************************************************
015100*    MAINLINE -- CLEAR THE RESULT FIELDS, BAIL OUT EARLY IF THE
015200*    WINDOW IS EMPTY, OTHERWISE COMPUTE THE MEAN, THEN THE
015300*    STANDARD DEVIATION VIA THE NEWTON-RAPHSON SQUARE ROOT
015400*    BELOW, THEN HOW FAR THE TEST READING SITS FROM THE MEAN
015500*    IN STANDARD-DEVIATION UNITS.  A ZERO STDDEV (EVERY READING
015600*    IN THE WINDOW IDENTICAL) LEAVES THE DEVIATION-COUNT AT
015700*    ZERO RATHER THAN DIVIDING BY ZERO.
015800******************************************************************
015900 PROCEDURE DIVISION USING ECG-STAT-REC.
016000     MOVE ZERO TO ECG-RETURN-CD.
016100     MOVE ZERO TO ECG-COMPUTED-MEAN.
016200     MOVE ZERO TO ECG-COMPUTED-STDDEV.
016300     MOVE ZERO TO ECG-DEVIATIONS-FROM-MEAN.
016400
016500*        NOTHING TO SCORE -- TELL THE CALLER AND GO STRAIGHT
016600*        BACK RATHER THAN LET THE DIVIDE BELOW BLOW UP ON A
016700*        ZERO DIVISOR.
016800     IF ECG-WINDOW-COUNT = ZERO
016900         MOVE 4 TO ECG-RETURN-CD
017000         GOBACK.
017100
017200*        STEP 1 -- MEAN OF THE WINDOW.
017300     PERFORM 100-SUM-VALUES THRU 100-EXIT.
017400     COMPUTE ECG-COMPUTED-MEAN ROUNDED =
017500             WS-SUM-OF-VALUES / ECG-WINDOW-COUNT.
017600
017700*        STEP 2 -- VARIANCE (MEAN OF THE SQUARED DEVIATIONS FROM
017800*        THE MEAN JUST COMPUTED), THEN ITS SQUARE ROOT.
017900     PERFORM 200-SUM-SQUARED-DEV THRU 200-EXIT.
018000     COMPUTE WS-RADICAND ROUNDED =
018100         WS-SUM-OF-SQ-DEV / ECG-WINDOW-COUNT.
018200     PERFORM 250-EXTRACT-SQUARE-ROOT THRU 250-EXIT.
018300     MOVE WS-ROOT-ESTIMATE TO ECG-COMPUTED-STDDEV.
018400
018500*        A FLAT WINDOW (STDDEV ZERO) HAS NO SCALE TO MEASURE
018600*        THE TEST READING AGAINST -- LEAVE THE DEVIATION COUNT
018700*        AT ZERO AND RETURN RATHER THAN DIVIDE BY ZERO.
018800     IF ECG-COMPUTED-STDDEV = ZERO
018900         GOBACK.
019000
019100*        STEP 3 -- HOW MANY STANDARD DEVIATIONS AWAY IS THE
019200*        READING BEING TESTED.
019300     COMPUTE ECG-DEVIATIONS-FROM-MEAN ROUNDED =
019400         (ECG-TEST-VALUE - ECG-COMPUTED-MEAN) / ECG-COMPUTED-STDDEV.
019500
019600     GOBACK.
019700
019800******************************************************************
019900*    100-SUM-VALUES -- ADDS UP ALL ECG-WINDOW-COUNT ENTRIES IN
020000*    THE WINDOW TABLE.  USED FOR THE MEAN IN STEP 1 ABOVE.
020100******************************************************************
020200 100-SUM-VALUES.
020300     MOVE ZERO TO WS-SUM-OF-VALUES.
020400     PERFORM 110-ADD-ONE-VALUE THRU 110-EXIT
020500             VARYING WS-WORK-IDX FROM 1 BY 1
020600             UNTIL WS-WORK-IDX > ECG-WINDOW-COUNT.
020700 100-EXIT.
020800     EXIT.
020900
021000*        ONE TABLE ENTRY'S CONTRIBUTION TO THE RUNNING SUM.
021100 110-ADD-ONE-VALUE.
021200     ADD ECG-WINDOW-VALUE (WS-WORK-IDX) TO WS-SUM-OF-VALUES.
021300 110-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700*    200-SUM-SQUARED-DEV -- ADDS UP THE SQUARED DEVIATION OF
021800*    EACH WINDOW ENTRY FROM THE MEAN JUST COMPUTED IN THE
021900*    MAINLINE.  THE RESULT DIVIDED BY THE WINDOW COUNT IS THE
022000*    VARIANCE (SEE THE 09/19/95 CHANGE-LOG ENTRY -- MEAN OF
022100*    SQUARED DEVIATIONS OVER N, NOT N-1).
022200******************************************************************
022300 200-SUM-SQUARED-DEV.
022400     MOVE ZERO TO WS-SUM-OF-SQ-DEV.
022500     PERFORM 210-ADD-ONE-SQ-DEV THRU 210-EXIT
022600             VARYING WS-WORK-IDX FROM 1 BY 1
022700             UNTIL WS-WORK-IDX > ECG-WINDOW-COUNT.
022800 200-EXIT.
022900     EXIT.
023000
023100*        ONE TABLE ENTRY'S SQUARED DEVIATION FROM THE MEAN,
023200*        ADDED INTO THE RUNNING SUM.
023300 210-ADD-ONE-SQ-DEV.
023400     COMPUTE WS-DEVIATION =
023500         ECG-WINDOW-VALUE (WS-WORK-IDX) - ECG-COMPUTED-MEAN.
023600     COMPUTE WS-SUM-OF-SQ-DEV =
023700         WS-SUM-OF-SQ-DEV + (WS-DEVIATION * WS-DEVIATION).
023800 210-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200*    NEWTON-RAPHSON SQUARE ROOT -- 10 PASSES IS MORE THAN
024300*    ENOUGH TO SETTLE TO 4 DECIMAL PLACES FOR THE MAGNITUDES
024400*    A VITAL-SIGN VARIANCE CAN TAKE ON.  A ZERO RADICAND
024500*    ROOTS TO ZERO WITHOUT ITERATING.  EACH PASS REFINES THE
024600*    ESTIMATE AS THE AVERAGE OF THE PRIOR ESTIMATE AND THE
024700*    RADICAND DIVIDED BY THE PRIOR ESTIMATE -- STANDARD
024800*    ITERATIVE SQUARE-ROOT METHOD, SAME ONE THE ACTUARIAL
024900*    SUITE USES FOR PREMIUM-RESERVE CALCULATIONS.
025000******************************************************************
025100 250-EXTRACT-SQUARE-ROOT.
025200     MOVE ZERO TO WS-ROOT-ESTIMATE.
025300*        ZERO RADICAND -- SKIP THE ITERATION, THE ROOT IS ZERO.
025400     IF WS-RADICAND = ZERO
025500         GO TO 250-EXIT.
025600
025700*        SEED THE ESTIMATE WITH THE RADICAND ITSELF -- ANY
025800*        POSITIVE STARTING POINT CONVERGES, THIS ONE JUST
025900*        NEEDS THE FEWEST PASSES FOR THE MAGNITUDES WE SEE.
026000     MOVE WS-RADICAND TO WS-ROOT-ESTIMATE.
026100     PERFORM 260-NEWTON-PASS THRU 260-EXIT
026200             VARYING WS-ROOT-PASS FROM 1 BY 1
026300             UNTIL WS-ROOT-PASS > 10.
026400 250-EXIT.
026500     EXIT.
026600
026700*        ONE NEWTON-RAPHSON REFINEMENT PASS.
026800 260-NEWTON-PASS.
026900     MOVE WS-ROOT-ESTIMATE TO WS-ROOT-PRIOR.
027000     COMPUTE WS-ROOT-ESTIMATE ROUNDED =
027100         (WS-ROOT-PRIOR + (WS-RADICAND / WS-ROOT-PRIOR)) / 2.
027200 260-EXIT.
027300     EXIT.
